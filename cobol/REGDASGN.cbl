000010       IDENTIFICATION DIVISION.
000020******************************************************************
000030       PROGRAM-ID.  REGDASGN.
000040       AUTHOR. D K LARSEN.
000050       INSTALLATION. COBOL DEVELOPMENT CENTER.
000060       DATE-WRITTEN. 08/10/90.
000070       DATE-COMPILED. 08/10/90.
000080       SECURITY. NON-CONFIDENTIAL.
000090*
000100*REMARKS.
000110*
000120*    OVERNIGHT REGISTRATION-DEASSIGN RUN.  READS THE DEASSIGN
000130*    TRANSACTION FILE (ONE CARD PER MAT THE FRONT DESK IS TAKING
000140*    A GUEST BACK OFF OF - A NO-SHOW OR A GUEST WHO LEFT EARLY)
000150*    AND CLEARS THE GUEST, PAYMENT AND WAKE-UP FIELDS OFF THE
000160*    MATCHING REGISTRATION ROW SO THE MAT SHOWS UP UNASSIGNED
000170*    AGAIN FOR THE NEXT NIGHT'S RUN OF REGASIGN.  A MAT THAT IS
000180*    NOT CURRENTLY ASSIGNED TO ANYBODY IS REJECTED - THERE IS
000190*    NOTHING TO TAKE BACK.
000200*
000210******************************************************************
000220*  CHANGE LOG
000230*  ----------
000240*  08/10/90  DKL  ORIGINAL PROGRAM, WRITTEN AS THE COMPANION TO    DKL900810
000250*                 REGASIGN SO THE FRONT DESK COULD UNDO A BAD      DKL900810
000260*                 CHECK-IN WITHOUT A MANUAL FILE FIX.              DKL900810
000270*  05/14/96  MPC  CLEARS REG-SHOWER-TIME/REG-WAKEUP-TIME TOO NOW - MPC960514
000280*                 LEFT OVER FROM THE PRIOR GUEST OTHERWISE.        MPC960514
000290*  02/22/99  RTW  Y2K PROJECT - REG-UPDATED-DATE ALREADY FULL      RTW990222
000300*                 CCYYMMDD.  NO CODE CHANGE MADE.                  RTW990222
000310*  07/08/02  RTW  ADDED UPSI-0 TRACE SWITCH.                       RTW020708
000320******************************************************************
000330
000340       ENVIRONMENT DIVISION.
000350       CONFIGURATION SECTION.
000360       SOURCE-COMPUTER. IBM-390.
000370       OBJECT-COMPUTER. IBM-390.
000380       SPECIAL-NAMES.
000390           C01 IS TOP-OF-FORM
000400           CLASS MAT-DIGIT-CLASS IS "0" THRU "9"
000410           UPSI-0 ON STATUS IS REGDASGN-TRACE-ON
000420                   OFF STATUS IS REGDASGN-TRACE-OFF.
000430       INPUT-OUTPUT SECTION.
000440       FILE-CONTROL.
000450           SELECT REGISTRATION-MASTER-FILE
000460               ASSIGN TO REGMSTR
000470               FILE STATUS IS WS-REGMSTR-STATUS.
000480           SELECT NEW-REGISTRATION-MASTER-FILE
000490               ASSIGN TO REGMSTRN
000500               FILE STATUS IS WS-REGMSTRN-STATUS.
000510           SELECT DEASSIGN-TRANSACTION-FILE
000520               ASSIGN TO REGDASG
000530               FILE STATUS IS WS-REGDASG-STATUS.
000540           SELECT REGISTRATION-REJECT-FILE
000550               ASSIGN TO REGREJ
000560               FILE STATUS IS WS-REGREJ-STATUS.
000570
000580       DATA DIVISION.
000590       FILE SECTION.
000600       FD  REGISTRATION-MASTER-FILE.
000610       COPY REGCPY.
000620
000630       FD  NEW-REGISTRATION-MASTER-FILE.
000640       COPY REGCPY REPLACING REGISTRATION-REC BY NEW-REG-REC
000650                             REG-DATE-REDEFINE BY NEW-REG-DATE-R.
000660
000670       FD  DEASSIGN-TRANSACTION-FILE.
000680       01  DEASSIGN-TRAN-REC.
000690           05  DEASSIGN-REG-ID            PIC 9(09).
000700           05  FILLER                     PIC X(311).
000710
000720       FD  REGISTRATION-REJECT-FILE.
000730       01  REG-REJECT-REC.
000740           05  REJ-REG-ID             PIC 9(09).
000750           05  REJ-GUEST-ID           PIC 9(09).
000760           05  REJ-MESSAGE            PIC X(60).
000770           05  FILLER                 PIC X(156).
000780
000790       WORKING-STORAGE SECTION.
000800       01  WS-FILE-STATUSES.
000810           05  WS-REGMSTR-STATUS      PIC X(02).
000820               88  WS-REGMSTR-OK      VALUE "00".
000830               88  WS-REGMSTR-EOF     VALUE "10".
000840           05  WS-REGMSTRN-STATUS     PIC X(02).
000850               88  WS-REGMSTRN-OK     VALUE "00".
000860           05  WS-REGDASG-STATUS      PIC X(02).
000870               88  WS-REGDASG-OK      VALUE "00".
000880               88  WS-REGDASG-EOF     VALUE "10".
000890           05  WS-REGREJ-STATUS       PIC X(02).
000900               88  WS-REGREJ-OK       VALUE "00".
000910
000920       01  WS-SWITCHES.
000930           05  WS-REGMSTR-EOF-SW      PIC X(01) VALUE "N".
000940               88  WS-REGMSTR-DONE    VALUE "Y".
000950           05  WS-REGDASG-EOF-SW      PIC X(01) VALUE "N".
000960               88  WS-REGDASG-DONE    VALUE "Y".
000970           05  WS-REJECT-SW           PIC X(01) VALUE "N".
000980               88  WS-TRAN-REJECTED   VALUE "Y".
000990           05  WS-FOUND-SW            PIC X(01) VALUE "N".
001000               88  WS-REG-FOUND       VALUE "Y".
001010
001020       01  WS-COUNTERS.
001030           05  WS-REGISTRATION-COUNT  PIC 9(04) COMP.
001040           05  WS-MATCH-REG-IDX       PIC 9(04) COMP.
001050           05  WS-REG-IDX             PIC 9(04) COMP.
001060           05  WS-TRANS-READ          PIC 9(06) COMP.
001070           05  WS-TRANS-DEASSIGNED    PIC 9(06) COMP.
001080           05  WS-TRANS-REJECTED      PIC 9(06) COMP.
001090       01  WS-COUNTERS-REDEFINE REDEFINES WS-COUNTERS.
001100           05  FILLER                 PIC X(10).
001110           05  WS-TRACE-READ          PIC 9(06) COMP.
001120           05  WS-TRACE-DEASSIGNED    PIC 9(06) COMP.
001130           05  WS-TRACE-REJECTED      PIC 9(06) COMP.
001140
001150       01  WS-REJECT-MESSAGE          PIC X(60) VALUE SPACES.
001160
001170       01  WS-STAMP-DATE.
001180           05  WS-STAMP-YY            PIC 9(02).
001190           05  WS-STAMP-MM            PIC 9(02).
001200           05  WS-STAMP-DD            PIC 9(02).
001210       01  WS-STAMP-TIME              PIC 9(06).
001220
001230       01  WS-REGISTRATION-TABLE.
001240           05  WS-REGISTRATION-ENTRY OCCURS 5000 TIMES
001250                   INDEXED BY WS-REG-TBL-IDX  PIC X(328).
001260*
001270*    NO SEPARATE SCRATCH RECORD IS DECLARED HERE FOR
001280*    REGISTRATION-REC - IT IS BROUGHT IN BY THE FD COPY STATEMENT
001290*    ABOVE AND IS IDLE ONCE THE MASTER FILE HAS BEEN LOADED INTO
001300*    ITS TABLE, SO THE SAME AREA DOUBLES AS THE NAMED-FIELD
001310*    WINDOW FOR WHATEVER TABLE ENTRY IS CURRENT.
001320
001330       COPY ABENDREC.
001340
001350       LINKAGE SECTION.
001360
001370       PROCEDURE DIVISION.
001380       000-HOUSEKEEPING.
001390           MOVE ZERO TO WS-REGISTRATION-COUNT
001400                        WS-TRANS-READ WS-TRANS-DEASSIGNED
001410                        WS-TRANS-REJECTED.
001420
001430           OPEN INPUT  REGISTRATION-MASTER-FILE
001440                       DEASSIGN-TRANSACTION-FILE
001450                OUTPUT NEW-REGISTRATION-MASTER-FILE
001460                       REGISTRATION-REJECT-FILE.
001470
001480           IF NOT WS-REGMSTR-OK
001490               MOVE "OPEN FAILED - REGISTRATION-MASTER-FILE" TO
001500                    ABEND-REASON
001510               PERFORM 1000-ABEND-RTN THRU 1000-EXIT.
001520
001530           PERFORM 200-LOAD-REGISTRATION-TABLE THRU 200-EXIT.
001540
001550           READ DEASSIGN-TRANSACTION-FILE
001560               AT END SET WS-REGDASG-DONE TO TRUE.
001570
001580       200-LOAD-REGISTRATION-TABLE.
001590           READ REGISTRATION-MASTER-FILE
001600               AT END SET WS-REGMSTR-DONE TO TRUE
001610           END-READ.
001620           PERFORM 210-ADD-REGISTRATION-ENTRY THRU 210-EXIT
001630               UNTIL WS-REGMSTR-DONE.
001640       200-EXIT.
001650           EXIT.
001660
001670       210-ADD-REGISTRATION-ENTRY.
001680           IF WS-REGISTRATION-COUNT = 5000
001690               MOVE "REGISTRATION TABLE FULL - RAISE LIMIT" TO
001700                    ABEND-REASON
001710               PERFORM 1000-ABEND-RTN THRU 1000-EXIT.
001720           ADD 1 TO WS-REGISTRATION-COUNT.
001730           MOVE REGISTRATION-REC TO
001740                WS-REGISTRATION-ENTRY(WS-REGISTRATION-COUNT).
001750           READ REGISTRATION-MASTER-FILE
001760               AT END SET WS-REGMSTR-DONE TO TRUE
001770           END-READ.
001780       210-EXIT.
001790           EXIT.
001800
001810       300-MAINLINE.
001820           PERFORM 400-PROCESS-ONE-TRANSACTION THRU 400-EXIT
001830               UNTIL WS-REGDASG-DONE.
001840
001850           PERFORM 900-REWRITE-MASTER THRU 900-EXIT.
001860
001870           IF REGDASGN-TRACE-ON
001880               MOVE WS-TRANS-READ       TO WS-TRACE-READ
001890               MOVE WS-TRANS-DEASSIGNED TO WS-TRACE-DEASSIGNED
001900               MOVE WS-TRANS-REJECTED   TO WS-TRACE-REJECTED
001910               DISPLAY "REGDASGN TRACE - READ/DEASGN/REJECTED "
001920                        WS-TRACE-READ " " WS-TRACE-DEASSIGNED " "
001930                        WS-TRACE-REJECTED.
001940
001950           CLOSE REGISTRATION-MASTER-FILE
001960                 NEW-REGISTRATION-MASTER-FILE
001970                 DEASSIGN-TRANSACTION-FILE
001980                 REGISTRATION-REJECT-FILE.
001990           STOP RUN.
002000
002010       400-PROCESS-ONE-TRANSACTION.
002020           ADD 1 TO WS-TRANS-READ.
002030           MOVE "N"    TO WS-REJECT-SW.
002040           MOVE SPACES TO WS-REJECT-MESSAGE.
002050           MOVE ZERO   TO WS-MATCH-REG-IDX.
002060
002070           PERFORM 500-FIND-REGISTRATION THRU 500-EXIT.
002080
002090           IF NOT WS-TRAN-REJECTED
002100               PERFORM 550-CHECK-NOT-ASSIGNED THRU 550-EXIT.
002110
002120           IF WS-TRAN-REJECTED
002130               ADD 1 TO WS-TRANS-REJECTED
002140               PERFORM 750-WRITE-REJECT THRU 750-EXIT
002150           ELSE
002160               ADD 1 TO WS-TRANS-DEASSIGNED
002170               PERFORM 800-APPLY-DEASSIGNMENT THRU 800-EXIT.
002180
002190           READ DEASSIGN-TRANSACTION-FILE
002200               AT END SET WS-REGDASG-DONE TO TRUE
002210           END-READ.
002220       400-EXIT.
002230           EXIT.
002240
002250       500-FIND-REGISTRATION.
002260           MOVE "N" TO WS-FOUND-SW.
002270           MOVE ZERO TO WS-REG-IDX.
002280           PERFORM 510-CHECK-ONE-REG THRU 510-EXIT
002290               VARYING WS-REG-IDX FROM 1 BY 1
002300               UNTIL WS-REG-IDX > WS-REGISTRATION-COUNT
002310                  OR WS-REG-FOUND.
002320           IF NOT WS-REG-FOUND
002330               MOVE "Y" TO WS-REJECT-SW
002340               MOVE "REGISTRATION NOT FOUND" TO WS-REJECT-MESSAGE.
002350       500-EXIT.
002360           EXIT.
002370
002380       510-CHECK-ONE-REG.
002390           MOVE WS-REGISTRATION-ENTRY(WS-REG-IDX) TO
002400                REGISTRATION-REC.
002410           IF REG-ID = DEASSIGN-REG-ID
002420               SET WS-REG-FOUND TO TRUE
002430               MOVE WS-REG-IDX TO WS-MATCH-REG-IDX.
002440       510-EXIT.
002450           EXIT.
002460
002470       550-CHECK-NOT-ASSIGNED.
002480           MOVE WS-REGISTRATION-ENTRY(WS-MATCH-REG-IDX) TO
002490                REGISTRATION-REC.
002500           IF REG-GUEST-ID = ZERO
002510               MOVE "Y" TO WS-REJECT-SW
002520               MOVE "MAT IS NOT CURRENTLY ASSIGNED" TO
002530                    WS-REJECT-MESSAGE.
002540       550-EXIT.
002550           EXIT.
002560
002570       750-WRITE-REJECT.
002580           MOVE DEASSIGN-REG-ID TO REJ-REG-ID.
002590           MOVE ZERO            TO REJ-GUEST-ID.
002600           MOVE WS-REJECT-MESSAGE TO REJ-MESSAGE.
002610           MOVE SPACES TO FILLER IN REG-REJECT-REC.
002620           WRITE REG-REJECT-REC.
002630       750-EXIT.
002640           EXIT.
002650
002660       800-APPLY-DEASSIGNMENT.
002670           MOVE WS-REGISTRATION-ENTRY(WS-MATCH-REG-IDX) TO
002680                REGISTRATION-REC.
002690           MOVE ZERO   TO REG-GUEST-ID.
002700           MOVE SPACES TO REG-COMMENTS.
002710           MOVE SPACES TO REG-PAYMENT-TYPE.
002720           MOVE ZERO   TO REG-PAYMENT-AMOUNT.
002730           MOVE ZERO   TO REG-SHOWER-TIME.
002740           MOVE ZERO   TO REG-WAKEUP-TIME.
002750           PERFORM 850-STAMP-UPDATED-TIMESTAMP THRU 850-EXIT.
002760           MOVE REGISTRATION-REC TO
002770                WS-REGISTRATION-ENTRY(WS-MATCH-REG-IDX).
002780       800-EXIT.
002790           EXIT.
002800
002810*    THE ACCEPT/CENTURY-WINDOW LOGIC BELOW REPLACES A DATE/TIME
002820*    LIBRARY ROUTINE THIS SHOP RETIRED IN THE Y2K PROJECT - SEE
002830*    THE SAME TECHNIQUE IN BANINSRT, BANUPDT AND REGASIGN.
002840       850-STAMP-UPDATED-TIMESTAMP.
002850           ACCEPT WS-STAMP-DATE FROM DATE.
002860           ACCEPT WS-STAMP-TIME FROM TIME.
002870           IF WS-STAMP-YY < 50
002880               MOVE 20 TO REG-UPDATED-DATE(1:2)
002890           ELSE
002900               MOVE 19 TO REG-UPDATED-DATE(1:2).
002910           MOVE WS-STAMP-YY TO REG-UPDATED-DATE(3:2).
002920           MOVE WS-STAMP-MM TO REG-UPDATED-DATE(5:2).
002930           MOVE WS-STAMP-DD TO REG-UPDATED-DATE(7:2).
002940           MOVE WS-STAMP-TIME TO REG-UPDATED-TIME.
002950       850-EXIT.
002960           EXIT.
002970
002980       900-REWRITE-MASTER.
002990           MOVE ZERO TO WS-REG-IDX.
003000           PERFORM 910-WRITE-ONE-ENTRY THRU 910-EXIT
003010               VARYING WS-REG-IDX FROM 1 BY 1
003020               UNTIL WS-REG-IDX > WS-REGISTRATION-COUNT.
003030       900-EXIT.
003040           EXIT.
003050
003060       910-WRITE-ONE-ENTRY.
003070           MOVE WS-REGISTRATION-ENTRY(WS-REG-IDX) TO NEW-REG-REC.
003080           WRITE NEW-REG-REC.
003090       910-EXIT.
003100           EXIT.
003110
003120       1000-ABEND-RTN.
003130           MOVE "REGDASGN"    TO PARA-NAME.
003140           MOVE SPACES        TO EXPECTED-VAL ACTUAL-VAL.
003150           DISPLAY ABEND-REC.
003160           DIVIDE ZERO-VAL INTO ONE-VAL.
003170       1000-EXIT.
003180           EXIT.
