000010       IDENTIFICATION DIVISION.
000020******************************************************************
000030       PROGRAM-ID.  TMPLEDIT.
000040       AUTHOR. D K LARSEN.
000050       INSTALLATION. COBOL DEVELOPMENT CENTER.
000060       DATE-WRITTEN. 07/11/90.
000070       DATE-COMPILED. 07/11/90.
000080       SECURITY. NON-CONFIDENTIAL.
000090*
000100*REMARKS.
000110*
000120*    OVERNIGHT TEMPLATE-EDIT RUN.  READS THE TEMPLATE CANDIDATE
000130*    FILE (ONE CARD PER TEMPLATE A HOUSE MANAGER IS ADDING OR
000140*    CHANGING) AND VALIDATES THE FACILITY/NAME UNIQUENESS RULE
000150*    AND ALL THREE MAT-LIST FIELDS BEFORE ADDING OR REPLACING THE
000160*    ROW ON THE TEMPLATE MASTER.  A CANDIDATE CARRIES A FUNCTION
000170*    CODE OF "I" (INSERT A NEW TEMPLATE) OR "U" (REPLACE AN
000180*    EXISTING ONE) - BOTH FUNCTIONS RUN THE SAME MAT-LIST EDITS
000190*    SO THE EDIT LOGIC LIVES HERE ONLY ONCE.
000200*
000210*    THE MAT-NUMBER PARSING AND SUBSET-TESTING ARITHMETIC LIVES
000220*    IN THE MATSLIST SUBPROGRAM - THIS PROGRAM CALLS IT ONCE TO
000230*    EXPLODE ALL-MATS AND THEN AGAIN FOR EACH OF HANDICAP-MATS
000240*    AND SOCKET-MATS, FIRST TO EXPLODE THE FIELD AND THEN TO PROVE
000250*    IT IS A SUBSET OF THE EXPLODED ALL-MATS LIST.
000260*
000270******************************************************************
000280*  CHANGE LOG
000290*  ----------
000300*  07/11/90  DKL  ORIGINAL PROGRAM.                                DKL900711
000310*  11/02/90  DKL  SPLIT THE MAT-LIST EXPLODE/SUBSET ARITHMETIC     DKL901102
000320*                 OUT TO A SEPARATE SUBPROGRAM (MATSLIST) SO THE   DKL901102
000330*                 SAME LOGIC COULD BE CALLED THREE TIMES A         DKL901102
000340*                 CANDIDATE WITHOUT BEING WRITTEN OUT THREE TIMES. DKL901102
000350*  06/06/93  MPC  MATSLIST FIX (RANGE FROM > TO) CARRIED THROUGH   MPC930606
000360*                 AUTOMATICALLY - NO CHANGE NEEDED HERE.           MPC930606
000370*  01/09/99  RTW  Y2K SWEEP - NO DATE FIELDS ON THE TEMPLATE       RTW990109
000380*                 RECORD.  NO CHANGE MADE.                        RTW990109
000390*  02/03/01  RTW  ADDED UPSI-0 TRACE SWITCH FOR PRODUCTION         RTW010203
000400*                 DEBUGGING OF THE TEMPLATE-LOAD OVERNIGHT RUN.    RTW010203
000401*  04/22/03  RTW  HANDICAPMATS/SOCKETMATS WERE BEING SKIPPED       RTW030422
000402*                 ENTIRELY WHENEVER ALLMATS FAILED TO PARSE, SO A  RTW030422
000403*                 BAD ENTRY ON ONE OF THOSE TWO FIELDS NEVER MADE  RTW030422
000404*                 IT TO THE REJECT CARD.  NOW EACH FIELD IS STILL  RTW030422
000405*                 EXPLODED AND EDITED ON ITS OWN EVEN WHEN ALLMATS RTW030422
000406*                 IS BAD - ONLY THE SUBSET-AGAINST-ALLMATS TEST IS RTW030422
000407*                 SKIPPED WHEN THERE IS NO GOOD ALLMATS TO TEST    RTW030422
000408*                 AGAINST.  HOUSE MANAGERS WERE FILING TICKETS     RTW030422
000409*                 OVER SILENTLY-DROPPED FIELD ERRORS (REQ 4471).   RTW030422
000410******************************************************************
000420
000430       ENVIRONMENT DIVISION.
000440       CONFIGURATION SECTION.
000450       SOURCE-COMPUTER. IBM-390.
000460       OBJECT-COMPUTER. IBM-390.
000470       SPECIAL-NAMES.
000480           C01 IS TOP-OF-FORM
000490           CLASS TMPL-DIGIT-CLASS IS "0" THRU "9"
000500           UPSI-0 ON STATUS IS TMPLEDIT-TRACE-ON
000510                   OFF STATUS IS TMPLEDIT-TRACE-OFF.
000520       INPUT-OUTPUT SECTION.
000530       FILE-CONTROL.
000540           SELECT TEMPLATE-MASTER-FILE
000550               ASSIGN TO TMPMSTR
000560               FILE STATUS IS WS-TMPMSTR-STATUS.
000570           SELECT NEW-TEMPLATE-MASTER-FILE
000580               ASSIGN TO TMPMSTRN
000590               FILE STATUS IS WS-TMPMSTRN-STATUS.
000600           SELECT TEMPLATE-CANDIDATE-FILE
000610               ASSIGN TO TMPLCAND
000620               FILE STATUS IS WS-TMPLCAND-STATUS.
000630           SELECT TEMPLATE-REJECT-FILE
000640               ASSIGN TO TMPLREJ
000650               FILE STATUS IS WS-TMPLREJ-STATUS.
000660
000670       DATA DIVISION.
000680       FILE SECTION.
000690       FD  TEMPLATE-MASTER-FILE.
000700       COPY TMPCPY.
000710
000720       FD  NEW-TEMPLATE-MASTER-FILE.
000730       COPY TMPCPY REPLACING TEMPLATE-REC BY NEW-TEMPLATE-REC
000740                    TEMPLATE-MATLIST-REDEFINE BY NEW-TMPL-MATLIST-R.
000750
000760       FD  TEMPLATE-CANDIDATE-FILE.
000770       01  TMPL-CAND-REC.
000780           05  TMPL-CAND-FUNCTION-SW      PIC X(01).
000790               88  TMPL-CAND-INSERT       VALUE "I".
000800               88  TMPL-CAND-UPDATE       VALUE "U".
000810           05  TMPL-CAND-ID               PIC 9(09).
000820           05  TMPL-CAND-FACILITY-ID      PIC 9(09).
000830           05  TMPL-CAND-NAME             PIC X(80).
000840           05  TMPL-CAND-ALL-MATS         PIC X(200).
000850           05  TMPL-CAND-HANDICAP-MATS    PIC X(200).
000860           05  TMPL-CAND-SOCKET-MATS      PIC X(200).
000870           05  TMPL-CAND-COMMENTS         PIC X(255).
000880           05  FILLER                     PIC X(19).
000890*
000900*    ALTERNATE VIEW OF THE THREE MAT-LIST STRINGS AS ONE BLOCK -
000910*    NOT CALLED FOR BY ANY CURRENT TMPLEDIT PARAGRAPH (EACH FIELD
000920*    IS EDITED ON ITS OWN THROUGH MATSLIST) BUT KEPT PARALLEL TO
000930*    THE SAME REDEFINE ON TMPCPY FOR THE MASTER-FILE RECORD.
000940       01  TMPL-CAND-MATLIST-R REDEFINES TMPL-CAND-REC.
000950           05  FILLER                     PIC X(99).
000960           05  TMPL-CAND-MATLIST-BLOCK    PIC X(600).
000970           05  FILLER                     PIC X(274).
000980
000990       FD  TEMPLATE-REJECT-FILE.
001000       01  TMPL-REJECT-REC.
001010           05  REJ-FACILITY-ID            PIC 9(09).
001020           05  REJ-NAME                   PIC X(80).
001030           05  REJ-MESSAGE                PIC X(180).
001040           05  FILLER                     PIC X(11).
001050
001060       WORKING-STORAGE SECTION.
001070       01  WS-FILE-STATUSES.
001080           05  WS-TMPMSTR-STATUS      PIC X(02).
001090               88  WS-TMPMSTR-OK      VALUE "00".
001100               88  WS-TMPMSTR-EOF     VALUE "10".
001110           05  WS-TMPMSTRN-STATUS     PIC X(02).
001120               88  WS-TMPMSTRN-OK     VALUE "00".
001130           05  WS-TMPLCAND-STATUS     PIC X(02).
001140               88  WS-TMPLCAND-OK     VALUE "00".
001150               88  WS-TMPLCAND-EOF    VALUE "10".
001160           05  WS-TMPLREJ-STATUS      PIC X(02).
001170               88  WS-TMPLREJ-OK      VALUE "00".
001180
001190       01  WS-SWITCHES.
001200           05  WS-TMPMSTR-EOF-SW      PIC X(01) VALUE "N".
001210               88  WS-TMPMSTR-DONE    VALUE "Y".
001220           05  WS-TMPLCAND-EOF-SW     PIC X(01) VALUE "N".
001230               88  WS-TMPLCAND-DONE   VALUE "Y".
001240           05  WS-REJECT-SW           PIC X(01) VALUE "N".
001250               88  WS-TRAN-REJECTED   VALUE "Y".
001260           05  WS-FOUND-SW            PIC X(01) VALUE "N".
001270               88  WS-TMPL-FOUND      VALUE "Y".
001280           05  WS-ALLMATS-OK-SW       PIC X(01) VALUE "N".
001290               88  WS-ALLMATS-OK      VALUE "Y".
001300           05  WS-ERROR-SW            PIC X(01) VALUE "N".
001310
001320       01  WS-COUNTERS.
001330           05  WS-TEMPLATE-COUNT      PIC 9(04) COMP.
001340           05  WS-NEXT-TEMPLATE-ID    PIC 9(09) COMP.
001350           05  WS-TMPL-IDX            PIC 9(04) COMP.
001360           05  WS-MATCH-TMPL-IDX      PIC 9(04) COMP.
001370           05  WS-CANDIDATES-READ     PIC 9(06) COMP.
001380           05  WS-CANDIDATES-ADDED    PIC 9(06) COMP.
001390           05  WS-CANDIDATES-REJECTED PIC 9(06) COMP.
001400       01  WS-COUNTERS-REDEFINE REDEFINES WS-COUNTERS.
001410           05  FILLER                 PIC X(17).
001420           05  WS-TRACE-READ          PIC 9(06) COMP.
001430           05  WS-TRACE-ADDED         PIC 9(06) COMP.
001440           05  WS-TRACE-REJECTED      PIC 9(06) COMP.
001450
001460       01  WS-REJECT-MESSAGE          PIC X(180) VALUE SPACES.
001470       01  WS-ERROR-MESSAGE           PIC X(180) VALUE SPACES.
001480       01  WS-FIELD-ERROR-TEXT        PIC X(60)  VALUE SPACES.
001490       01  WS-ERROR-FIELD-NAME        PIC X(12)  VALUE SPACES.
001500       01  WS-APPEND-MISC.
001510           05  WS-MSG-TRAIL-SPACES    PIC 9(04) COMP.
001520           05  WS-MSG-LEN             PIC 9(04) COMP.
001530           05  WS-APPEND-START        PIC 9(04) COMP.
001540
001550*    LINKAGE PASSED TO MATSLIST - REUSED FOR ALL THREE MAT-LIST
001560*    FIELDS, ONE CALL AT A TIME.  MUST MATCH MATLIST-PARMS IN
001570*    MATSLIST'S OWN LINKAGE SECTION FIELD FOR FIELD.
001580       01  WS-MATLIST-PARMS.
001590           05  WS-MATLIST-FUNCTION-SW     PIC X(01).
001600           05  WS-MATLIST-INPUT-STRING    PIC X(200).
001610           05  WS-MATLIST-COUNT           PIC 9(04) COMP.
001620           05  WS-MATLIST-TABLE.
001630               10  WS-MATLIST-ENTRY OCCURS 200 TIMES
001640                       PIC 9(04) COMP.
001650           05  WS-MATLIST-SUPERSET-COUNT  PIC 9(04) COMP.
001660           05  WS-MATLIST-SUPERSET-TABLE.
001670               10  WS-MATLIST-SUPERSET-ENTRY
001680                       OCCURS 1 TO 200 TIMES
001690                       DEPENDING ON WS-MATLIST-SUPERSET-COUNT
001700                       PIC 9(04) COMP.
001710           05  WS-MATLIST-RETURN-CODE     PIC S9(04) COMP.
001720               88  WS-MATLIST-OK          VALUE ZERO.
001730           05  WS-MATLIST-MESSAGE         PIC X(60).
001740
001750*    ALL-MATS'S EXPLODED NUMBERS, SAVED OFF HERE WHILE
001760*    WS-MATLIST-PARMS IS REUSED TO EXPLODE HANDICAP-MATS AND
001770*    SOCKET-MATS IN TURN, THEN COPIED BACK IN AS THE SUPERSET
001780*    TABLE FOR EACH ONE'S SUBSET-TEST CALL.
001790       01  WS-ALLMATS-SAVE.
001800           05  WS-ALLMATS-SAVE-COUNT      PIC 9(04) COMP.
001810           05  WS-ALLMATS-SAVE-TABLE.
001820               10  WS-ALLMATS-SAVE-ENTRY OCCURS 200 TIMES
001830                       PIC 9(04) COMP.
001840
001850       01  WS-TEMPLATE-TABLE.
001860           05  WS-TEMPLATE-ENTRY OCCURS 3000 TIMES
001870                   INDEXED BY WS-TMPL-TBL-IDX  PIC X(954).
001880*
001890*    NO SEPARATE SCRATCH RECORD IS DECLARED HERE FOR TEMPLATE-REC
001900*    - IT IS BROUGHT IN BY THE FD COPY STATEMENT ABOVE AND IS
001910*    IDLE ONCE THE MASTER FILE HAS BEEN LOADED INTO ITS TABLE, SO
001920*    THE SAME AREA DOUBLES AS THE NAMED-FIELD WINDOW FOR
001930*    WHATEVER TABLE ENTRY IS CURRENT.
001940
001950       COPY ABENDREC.
001960
001970       LINKAGE SECTION.
001980
001990       PROCEDURE DIVISION.
002000       000-HOUSEKEEPING.
002010           MOVE ZERO TO WS-TEMPLATE-COUNT WS-NEXT-TEMPLATE-ID
002020                        WS-CANDIDATES-READ WS-CANDIDATES-ADDED
002030                        WS-CANDIDATES-REJECTED.
002040
002050           OPEN INPUT  TEMPLATE-MASTER-FILE
002060                       TEMPLATE-CANDIDATE-FILE
002070                OUTPUT NEW-TEMPLATE-MASTER-FILE
002080                       TEMPLATE-REJECT-FILE.
002090
002100           IF NOT WS-TMPMSTR-OK
002110               MOVE "OPEN FAILED - TEMPLATE-MASTER-FILE" TO
002120                    ABEND-REASON
002130               PERFORM 1000-ABEND-RTN THRU 1000-EXIT.
002140
002150           PERFORM 100-LOAD-TEMPLATE-TABLE THRU 100-EXIT.
002160
002170           READ TEMPLATE-CANDIDATE-FILE
002180               AT END SET WS-TMPLCAND-DONE TO TRUE.
002190
002200       100-LOAD-TEMPLATE-TABLE.
002210           READ TEMPLATE-MASTER-FILE
002220               AT END SET WS-TMPMSTR-DONE TO TRUE
002230           END-READ.
002240           PERFORM 110-ADD-TEMPLATE-ENTRY THRU 110-EXIT
002250               UNTIL WS-TMPMSTR-DONE.
002260       100-EXIT.
002270           EXIT.
002280
002290       110-ADD-TEMPLATE-ENTRY.
002300           IF WS-TEMPLATE-COUNT = 3000
002310               MOVE "TEMPLATE TABLE FULL - RAISE 3000 LIMIT" TO
002320                    ABEND-REASON
002330               PERFORM 1000-ABEND-RTN THRU 1000-EXIT.
002340           ADD 1 TO WS-TEMPLATE-COUNT.
002350           MOVE TEMPLATE-REC TO WS-TEMPLATE-ENTRY(WS-TEMPLATE-COUNT).
002360           IF TEMPLATE-ID > WS-NEXT-TEMPLATE-ID
002370               MOVE TEMPLATE-ID TO WS-NEXT-TEMPLATE-ID.
002380           READ TEMPLATE-MASTER-FILE
002390               AT END SET WS-TMPMSTR-DONE TO TRUE
002400           END-READ.
002410       110-EXIT.
002420           EXIT.
002430
002440       300-MAINLINE.
002450           PERFORM 400-PROCESS-ONE-CANDIDATE THRU 400-EXIT
002460               UNTIL WS-TMPLCAND-DONE.
002470
002480           PERFORM 800-REWRITE-MASTER THRU 800-EXIT.
002490
002500           IF TMPLEDIT-TRACE-ON
002510               MOVE WS-CANDIDATES-READ     TO WS-TRACE-READ
002520               MOVE WS-CANDIDATES-ADDED    TO WS-TRACE-ADDED
002530               MOVE WS-CANDIDATES-REJECTED TO WS-TRACE-REJECTED
002540               DISPLAY "TMPLEDIT TRACE - READ/ADDED/REJECTED "
002550                        WS-TRACE-READ " " WS-TRACE-ADDED " "
002560                        WS-TRACE-REJECTED.
002570
002580           CLOSE TEMPLATE-MASTER-FILE
002590                 NEW-TEMPLATE-MASTER-FILE
002600                 TEMPLATE-CANDIDATE-FILE
002610                 TEMPLATE-REJECT-FILE.
002620           STOP RUN.
002630
002640       400-PROCESS-ONE-CANDIDATE.
002650           ADD 1 TO WS-CANDIDATES-READ.
002660           MOVE "N"    TO WS-REJECT-SW.
002670           MOVE SPACES TO WS-REJECT-MESSAGE.
002680           MOVE "N"    TO WS-ERROR-SW.
002690           MOVE SPACES TO WS-ERROR-MESSAGE.
002700           MOVE "N"    TO WS-ALLMATS-OK-SW.
002710           MOVE ZERO   TO WS-MATCH-TMPL-IDX.
002720
002730           IF TMPL-CAND-UPDATE
002740               PERFORM 450-FIND-EXISTING-TEMPLATE THRU 450-EXIT.
002750
002760           IF NOT WS-TRAN-REJECTED
002770               PERFORM 500-UNIQUENESS-CHECK THRU 500-EXIT.
002780
002790           IF NOT WS-TRAN-REJECTED
002800               PERFORM 600-VALIDATE-ALL-MATS THRU 600-EXIT.
002810
002820           IF NOT WS-TRAN-REJECTED
002830               PERFORM 650-VALIDATE-HANDICAP-MATS THRU 650-EXIT.
002840
002850           IF NOT WS-TRAN-REJECTED
002860               PERFORM 700-VALIDATE-SOCKET-MATS THRU 700-EXIT.
002870
002880           IF NOT WS-TRAN-REJECTED AND WS-ERROR-SW = "Y"
002890               MOVE "Y" TO WS-REJECT-SW
002900               MOVE WS-ERROR-MESSAGE TO WS-REJECT-MESSAGE.
002910
002920           IF WS-TRAN-REJECTED
002930               ADD 1 TO WS-CANDIDATES-REJECTED
002940               PERFORM 750-WRITE-REJECT THRU 750-EXIT
002950           ELSE
002960               ADD 1 TO WS-CANDIDATES-ADDED
002970               IF TMPL-CAND-INSERT
002980                   PERFORM 780-APPEND-TEMPLATE THRU 780-EXIT
002990               ELSE
003000                   PERFORM 785-REPLACE-TEMPLATE THRU 785-EXIT.
003010
003020           READ TEMPLATE-CANDIDATE-FILE
003030               AT END SET WS-TMPLCAND-DONE TO TRUE
003040           END-READ.
003050       400-EXIT.
003060           EXIT.
003070
003080       450-FIND-EXISTING-TEMPLATE.
003090           MOVE "N" TO WS-FOUND-SW.
003100           MOVE ZERO TO WS-TMPL-IDX.
003110           PERFORM 460-CHECK-ONE-TEMPLATE THRU 460-EXIT
003120               VARYING WS-TMPL-IDX FROM 1 BY 1
003130               UNTIL WS-TMPL-IDX > WS-TEMPLATE-COUNT
003140                  OR WS-TMPL-FOUND.
003150           IF NOT WS-TMPL-FOUND
003160               MOVE "Y" TO WS-REJECT-SW
003170               MOVE "TEMPLATE NOT FOUND" TO WS-REJECT-MESSAGE.
003180       450-EXIT.
003190           EXIT.
003200
003210       460-CHECK-ONE-TEMPLATE.
003220           MOVE WS-TEMPLATE-ENTRY(WS-TMPL-IDX) TO TEMPLATE-REC.
003230           IF TEMPLATE-ID = TMPL-CAND-ID
003240               SET WS-TMPL-FOUND TO TRUE
003250               MOVE WS-TMPL-IDX TO WS-MATCH-TMPL-IDX.
003260       460-EXIT.
003270           EXIT.
003280
003290       500-UNIQUENESS-CHECK.
003300           MOVE ZERO TO WS-TMPL-IDX.
003310           PERFORM 510-CHECK-ONE-NAME THRU 510-EXIT
003320               VARYING WS-TMPL-IDX FROM 1 BY 1
003330               UNTIL WS-TMPL-IDX > WS-TEMPLATE-COUNT
003340                  OR WS-TRAN-REJECTED.
003350       500-EXIT.
003360           EXIT.
003370
003380       510-CHECK-ONE-NAME.
003390           IF TMPL-CAND-UPDATE AND WS-TMPL-IDX = WS-MATCH-TMPL-IDX
003400               GO TO 510-EXIT.
003410
003420           MOVE WS-TEMPLATE-ENTRY(WS-TMPL-IDX) TO TEMPLATE-REC.
003430           IF TEMPLATE-FACILITY-ID = TMPL-CAND-FACILITY-ID
003440              AND TEMPLATE-NAME = TMPL-CAND-NAME
003450               MOVE "Y" TO WS-REJECT-SW
003460               MOVE "NAME: NAME ALREADY IN USE WITHIN THIS FACILITY"
003470                    TO WS-REJECT-MESSAGE.
003480       510-EXIT.
003490           EXIT.
003500
003510       600-VALIDATE-ALL-MATS.
003520           MOVE SPACES TO WS-MATLIST-INPUT-STRING.
003530           MOVE TMPL-CAND-ALL-MATS   TO WS-MATLIST-INPUT-STRING.
003540           MOVE "E"                  TO WS-MATLIST-FUNCTION-SW.
003550           MOVE ZERO                 TO WS-MATLIST-SUPERSET-COUNT.
003560           CALL "MATSLIST" USING WS-MATLIST-PARMS.
003570           IF WS-MATLIST-OK
003580               SET WS-ALLMATS-OK TO TRUE
003590               MOVE WS-MATLIST-COUNT TO WS-ALLMATS-SAVE-COUNT
003600               MOVE WS-MATLIST-TABLE TO WS-ALLMATS-SAVE-TABLE
003610           ELSE
003620               MOVE "ALLMATS"        TO WS-ERROR-FIELD-NAME
003630               PERFORM 790-BUILD-FIELD-ERROR THRU 790-EXIT.
003640       600-EXIT.
003650           EXIT.
003660
003670       650-VALIDATE-HANDICAP-MATS.
003680           IF TMPL-CAND-HANDICAP-MATS = SPACES
003690               GO TO 650-EXIT.
003700
003710           MOVE SPACES TO WS-MATLIST-INPUT-STRING.
003720           MOVE TMPL-CAND-HANDICAP-MATS TO WS-MATLIST-INPUT-STRING.
003730           MOVE "E"                  TO WS-MATLIST-FUNCTION-SW.
003740           MOVE ZERO                 TO WS-MATLIST-SUPERSET-COUNT.
003750           CALL "MATSLIST" USING WS-MATLIST-PARMS.
003760           IF NOT WS-MATLIST-OK
003770               MOVE "HANDICAPMATS"   TO WS-ERROR-FIELD-NAME
003780               PERFORM 790-BUILD-FIELD-ERROR THRU 790-EXIT
003790               GO TO 650-EXIT.
003800
003802*    IF ALL-MATS ITSELF NEVER PARSED THERE IS NO VALID SUPERSET
003804*    TO TEST THIS FIELD AGAINST - THE FIELD ERROR ABOVE (IF ANY)
003806*    ON ALL-MATS ALREADY COVERS THE RECORD, SO JUST FALL OUT.
003808           IF NOT WS-ALLMATS-OK
003809               GO TO 650-EXIT.
003810           MOVE WS-ALLMATS-SAVE-COUNT TO WS-MATLIST-SUPERSET-COUNT.
003820           MOVE WS-ALLMATS-SAVE-TABLE TO WS-MATLIST-SUPERSET-TABLE.
003830           MOVE "S"                  TO WS-MATLIST-FUNCTION-SW.
003840           CALL "MATSLIST" USING WS-MATLIST-PARMS.
003850           IF NOT WS-MATLIST-OK
003860               MOVE "HANDICAPMATS"   TO WS-ERROR-FIELD-NAME
003870               PERFORM 790-BUILD-FIELD-ERROR THRU 790-EXIT.
003880       650-EXIT.
003890           EXIT.
003900
003910       700-VALIDATE-SOCKET-MATS.
003920           IF TMPL-CAND-SOCKET-MATS = SPACES
003930               GO TO 700-EXIT.
003940
003950           MOVE SPACES TO WS-MATLIST-INPUT-STRING.
003960           MOVE TMPL-CAND-SOCKET-MATS TO WS-MATLIST-INPUT-STRING.
003970           MOVE "E"                  TO WS-MATLIST-FUNCTION-SW.
003980           MOVE ZERO                 TO WS-MATLIST-SUPERSET-COUNT.
003990           CALL "MATSLIST" USING WS-MATLIST-PARMS.
004000           IF NOT WS-MATLIST-OK
004010               MOVE "SOCKETMATS"     TO WS-ERROR-FIELD-NAME
004020               PERFORM 790-BUILD-FIELD-ERROR THRU 790-EXIT
004030               GO TO 700-EXIT.
004040
004042*    SAME REASONING AS 650-VALIDATE-HANDICAP-MATS ABOVE - SKIP
004044*    THE SUBSET TEST WHEN THERE IS NO VALID ALL-MATS SUPERSET.
004046           IF NOT WS-ALLMATS-OK
004047               GO TO 700-EXIT.
004050           MOVE WS-ALLMATS-SAVE-COUNT TO WS-MATLIST-SUPERSET-COUNT.
004060           MOVE WS-ALLMATS-SAVE-TABLE TO WS-MATLIST-SUPERSET-TABLE.
004070           MOVE "S"                  TO WS-MATLIST-FUNCTION-SW.
004080           CALL "MATSLIST" USING WS-MATLIST-PARMS.
004090           IF NOT WS-MATLIST-OK
004100               MOVE "SOCKETMATS"     TO WS-ERROR-FIELD-NAME
004110               PERFORM 790-BUILD-FIELD-ERROR THRU 790-EXIT.
004120       700-EXIT.
004130           EXIT.
004140
004150       750-WRITE-REJECT.
004160           MOVE TMPL-CAND-FACILITY-ID TO REJ-FACILITY-ID.
004170           MOVE TMPL-CAND-NAME        TO REJ-NAME.
004180           MOVE WS-REJECT-MESSAGE     TO REJ-MESSAGE.
004190           MOVE SPACES TO FILLER IN TMPL-REJECT-REC.
004200           WRITE TMPL-REJECT-REC.
004210       750-EXIT.
004220           EXIT.
004230
004240       780-APPEND-TEMPLATE.
004250           MOVE SPACES TO TEMPLATE-REC.
004260           ADD 1 TO WS-NEXT-TEMPLATE-ID.
004270           MOVE WS-NEXT-TEMPLATE-ID     TO TEMPLATE-ID.
004280           MOVE TMPL-CAND-FACILITY-ID   TO TEMPLATE-FACILITY-ID.
004290           MOVE TMPL-CAND-NAME          TO TEMPLATE-NAME.
004300           MOVE TMPL-CAND-ALL-MATS      TO TEMPLATE-ALL-MATS.
004310           MOVE TMPL-CAND-HANDICAP-MATS TO TEMPLATE-HANDICAP-MATS.
004320           MOVE TMPL-CAND-SOCKET-MATS   TO TEMPLATE-SOCKET-MATS.
004330           MOVE TMPL-CAND-COMMENTS      TO TEMPLATE-COMMENTS.
004340           ADD 1 TO WS-TEMPLATE-COUNT.
004350           MOVE TEMPLATE-REC TO WS-TEMPLATE-ENTRY(WS-TEMPLATE-COUNT).
004360       780-EXIT.
004370           EXIT.
004380
004390       785-REPLACE-TEMPLATE.
004400           MOVE WS-TEMPLATE-ENTRY(WS-MATCH-TMPL-IDX) TO TEMPLATE-REC.
004410           MOVE TMPL-CAND-FACILITY-ID   TO TEMPLATE-FACILITY-ID.
004420           MOVE TMPL-CAND-NAME          TO TEMPLATE-NAME.
004430           MOVE TMPL-CAND-ALL-MATS      TO TEMPLATE-ALL-MATS.
004440           MOVE TMPL-CAND-HANDICAP-MATS TO TEMPLATE-HANDICAP-MATS.
004450           MOVE TMPL-CAND-SOCKET-MATS   TO TEMPLATE-SOCKET-MATS.
004460           MOVE TMPL-CAND-COMMENTS      TO TEMPLATE-COMMENTS.
004470           MOVE TEMPLATE-REC TO WS-TEMPLATE-ENTRY(WS-MATCH-TMPL-IDX).
004480       785-EXIT.
004490           EXIT.
004500
004510*    BUILDS ONE "FIELDNAME: MESSAGE" PIECE OUT OF THE RETURN-CODE
004520*    MESSAGE MATSLIST JUST HANDED BACK IN WS-MATLIST-MESSAGE, THEN
004530*    HANDS IT TO 760-APPEND-ERROR-MESSAGE TO BE ADDED TO THE
004540*    RUNNING LIST FOR THIS CANDIDATE.
004550       790-BUILD-FIELD-ERROR.
004560           MOVE ZERO TO WS-MSG-TRAIL-SPACES.
004570           INSPECT WS-MATLIST-MESSAGE TALLYING WS-MSG-TRAIL-SPACES
004580               FOR ALL SPACE.
004590           COMPUTE WS-MSG-LEN =
004600               LENGTH OF WS-MATLIST-MESSAGE - WS-MSG-TRAIL-SPACES.
004610           MOVE SPACES TO WS-FIELD-ERROR-TEXT.
004620           STRING WS-ERROR-FIELD-NAME             DELIMITED BY SPACE
004630                  ": "                             DELIMITED BY SIZE
004640                  WS-MATLIST-MESSAGE(1:WS-MSG-LEN) DELIMITED BY SIZE
004650                  INTO WS-FIELD-ERROR-TEXT
004660           END-STRING.
004670           PERFORM 760-APPEND-ERROR-MESSAGE THRU 760-EXIT.
004680       790-EXIT.
004690           EXIT.
004700
004710*    APPENDS WS-FIELD-ERROR-TEXT ONTO WS-ERROR-MESSAGE, COMMA-
004720*    SEPARATED, SO A CANDIDATE THAT FAILS MORE THAN ONE MAT-LIST
004730*    FIELD GETS ALL OF THE MESSAGES BACK AT ONCE INSTEAD OF ONLY
004740*    THE FIRST ONE FOUND.
004750       760-APPEND-ERROR-MESSAGE.
004760           IF WS-ERROR-SW = "N"
004770               MOVE WS-FIELD-ERROR-TEXT TO WS-ERROR-MESSAGE
004780               MOVE "Y" TO WS-ERROR-SW
004790           ELSE
004800               MOVE ZERO TO WS-MSG-TRAIL-SPACES
004810               INSPECT WS-ERROR-MESSAGE TALLYING WS-MSG-TRAIL-SPACES
004820                   FOR ALL SPACE
004830               COMPUTE WS-APPEND-START =
004840                   LENGTH OF WS-ERROR-MESSAGE - WS-MSG-TRAIL-SPACES
004850                       + 1
004860               MOVE ", " TO WS-ERROR-MESSAGE(WS-APPEND-START:2)
004870               COMPUTE WS-APPEND-START = WS-APPEND-START + 2
004880               MOVE WS-FIELD-ERROR-TEXT TO
004890                    WS-ERROR-MESSAGE(WS-APPEND-START:60).
004900       760-EXIT.
004910           EXIT.
004920
004930       800-REWRITE-MASTER.
004940           MOVE ZERO TO WS-TMPL-IDX.
004950           PERFORM 810-WRITE-ONE-ENTRY THRU 810-EXIT
004960               VARYING WS-TMPL-IDX FROM 1 BY 1
004970               UNTIL WS-TMPL-IDX > WS-TEMPLATE-COUNT.
004980       800-EXIT.
004990           EXIT.
005000
005010       810-WRITE-ONE-ENTRY.
005020           MOVE WS-TEMPLATE-ENTRY(WS-TMPL-IDX) TO NEW-TEMPLATE-REC.
005030           WRITE NEW-TEMPLATE-REC.
005040       810-EXIT.
005050           EXIT.
005060
005070       1000-ABEND-RTN.
005080           MOVE "TMPLEDIT"     TO PARA-NAME.
005090           MOVE SPACES         TO EXPECTED-VAL ACTUAL-VAL.
005100           DISPLAY ABEND-REC.
005110           DIVIDE ZERO-VAL INTO ONE-VAL.
005120       1000-EXIT.
005130           EXIT.
