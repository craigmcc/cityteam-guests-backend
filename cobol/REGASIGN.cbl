000010       IDENTIFICATION DIVISION.
000020******************************************************************
000030       PROGRAM-ID.  REGASIGN.
000040       AUTHOR. D K LARSEN.
000050       INSTALLATION. COBOL DEVELOPMENT CENTER.
000060       DATE-WRITTEN. 08/09/90.
000070       DATE-COMPILED. 08/09/90.
000080       SECURITY. NON-CONFIDENTIAL.
000090*
000100*REMARKS.
000110*
000120*    OVERNIGHT REGISTRATION-ASSIGN RUN.  READS THE ASSIGNMENT
000130*    TRANSACTION FILE PREPARED AT CHECK-IN (ONE CARD PER GUEST
000140*    BEING PUT ON A MAT FOR THE NIGHT) AND MATCHES EACH ONE TO
000150*    AN EXISTING REGISTRATION ROW BY REG-ID, THEN STAMPS THE
000160*    GUEST, PAYMENT AND WAKE-UP FIELDS ONTO IT.  RE-ASSIGNING TO
000170*    THE SAME GUEST TWICE IS ALLOWED - THAT IS HOW THE FRONT DESK
000180*    CORRECTS A COMMENT OR PAYMENT TYPE AFTER THE FACT.
000190*
000200******************************************************************
000210*  CHANGE LOG
000220*  ----------
000230*  08/09/90  DKL  ORIGINAL PROGRAM.                                DKL900809
000240*  05/14/96  MPC  ADDED REG-SHOWER-TIME/REG-WAKEUP-TIME TO THE     MPC960514
000250*                 FIELDS THIS PROGRAM STAMPS - NEW MORNING WAKE-   MPC960514
000260*                 UP PROGRAM AT THE OAKLAND HOUSE NEEDS THEM.      MPC960514
000270*  11/02/97  MPC  ADDED THE ONE-MAT-PER-NIGHT SCAN (450) - A       MPC971102
000280*                 GUEST HAD BEEN CHECKED IN TWICE ON TWO MATS      MPC971102
000290*                 THE SAME NIGHT BY TWO DIFFERENT DESK CLERKS.     MPC971102
000300*  02/22/99  RTW  Y2K PROJECT - REG-DATE AND REG-UPDATED-DATE      RTW990222
000310*                 ALREADY FULL CCYYMMDD.  NO CODE CHANGE MADE.     RTW990222
000320*  07/08/02  RTW  ADDED UPSI-0 TRACE SWITCH.                       RTW020708
000322*  09/03/03  RTW  ASSIGN-PAYMENT-AMOUNT CONVERTED TO COMP-3 TO      RTW030903
000324*                 MATCH REG-PAYMENT-AMOUNT ON THE MASTER (SEE       RTW030903
000326*                 REGCPY CHANGE LOG SAME DATE).  FILLER AFTER       RTW030903
000328*                 ASSIGN-COMMENTS WIDENED X(08) TO X(11) TO         RTW030903
000329*                 ABSORB THE 3 BYTES SAVED.                         RTW030903
000330******************************************************************
000340
000350       ENVIRONMENT DIVISION.
000360       CONFIGURATION SECTION.
000370       SOURCE-COMPUTER. IBM-390.
000380       OBJECT-COMPUTER. IBM-390.
000390       SPECIAL-NAMES.
000400           C01 IS TOP-OF-FORM
000410           CLASS MAT-DIGIT-CLASS IS "0" THRU "9"
000420           UPSI-0 ON STATUS IS REGASIGN-TRACE-ON
000430                   OFF STATUS IS REGASIGN-TRACE-OFF.
000440       INPUT-OUTPUT SECTION.
000450       FILE-CONTROL.
000460           SELECT GUEST-MASTER-FILE
000470               ASSIGN TO GSTMSTR
000480               FILE STATUS IS WS-GSTMSTR-STATUS.
000490           SELECT REGISTRATION-MASTER-FILE
000500               ASSIGN TO REGMSTR
000510               FILE STATUS IS WS-REGMSTR-STATUS.
000520           SELECT NEW-REGISTRATION-MASTER-FILE
000530               ASSIGN TO REGMSTRN
000540               FILE STATUS IS WS-REGMSTRN-STATUS.
000550           SELECT ASSIGNMENT-TRANSACTION-FILE
000560               ASSIGN TO REGASGN
000570               FILE STATUS IS WS-REGASGN-STATUS.
000580           SELECT REGISTRATION-REJECT-FILE
000590               ASSIGN TO REGREJ
000600               FILE STATUS IS WS-REGREJ-STATUS.
000610
000620       DATA DIVISION.
000630       FILE SECTION.
000640       FD  GUEST-MASTER-FILE.
000650       COPY GSTCPY.
000660
000670       FD  REGISTRATION-MASTER-FILE.
000680       COPY REGCPY.
000690
000700       FD  NEW-REGISTRATION-MASTER-FILE.
000710       COPY REGCPY REPLACING REGISTRATION-REC BY NEW-REG-REC
000720                             REG-DATE-REDEFINE BY NEW-REG-DATE-R.
000730
000740       FD  ASSIGNMENT-TRANSACTION-FILE.
000750       01  ASSIGN-TRAN-REC.
000760           05  ASSIGN-REG-ID              PIC 9(09).
000770           05  ASSIGN-GUEST-ID            PIC 9(09).
000780           05  ASSIGN-PAYMENT-TYPE        PIC X(02).
000790           05  ASSIGN-PAYMENT-AMOUNT      PIC S9(05)V99 COMP-3.
000800           05  ASSIGN-SHOWER-TIME         PIC 9(04).
000810           05  ASSIGN-WAKEUP-TIME         PIC 9(04).
000820           05  ASSIGN-COMMENTS            PIC X(255).
000830           05  FILLER                     PIC X(11).
000840
000850       FD  REGISTRATION-REJECT-FILE.
000860       01  REG-REJECT-REC.
000870           05  REJ-REG-ID             PIC 9(09).
000880           05  REJ-GUEST-ID           PIC 9(09).
000890           05  REJ-MESSAGE            PIC X(60).
000900           05  FILLER                 PIC X(156).
000910
000920       WORKING-STORAGE SECTION.
000930       01  WS-FILE-STATUSES.
000940           05  WS-GSTMSTR-STATUS      PIC X(02).
000950               88  WS-GSTMSTR-OK      VALUE "00".
000960               88  WS-GSTMSTR-EOF     VALUE "10".
000970           05  WS-REGMSTR-STATUS      PIC X(02).
000980               88  WS-REGMSTR-OK      VALUE "00".
000990               88  WS-REGMSTR-EOF     VALUE "10".
001000           05  WS-REGMSTRN-STATUS     PIC X(02).
001010               88  WS-REGMSTRN-OK     VALUE "00".
001020           05  WS-REGASGN-STATUS      PIC X(02).
001030               88  WS-REGASGN-OK      VALUE "00".
001040               88  WS-REGASGN-EOF     VALUE "10".
001050           05  WS-REGREJ-STATUS       PIC X(02).
001060               88  WS-REGREJ-OK       VALUE "00".
001070
001080       01  WS-SWITCHES.
001090           05  WS-GSTMSTR-EOF-SW      PIC X(01) VALUE "N".
001100               88  WS-GSTMSTR-DONE    VALUE "Y".
001110           05  WS-REGMSTR-EOF-SW      PIC X(01) VALUE "N".
001120               88  WS-REGMSTR-DONE    VALUE "Y".
001130           05  WS-REGASGN-EOF-SW      PIC X(01) VALUE "N".
001140               88  WS-REGASGN-DONE    VALUE "Y".
001150           05  WS-REJECT-SW           PIC X(01) VALUE "N".
001160               88  WS-TRAN-REJECTED   VALUE "Y".
001170           05  WS-FOUND-SW            PIC X(01) VALUE "N".
001180               88  WS-REG-FOUND       VALUE "Y".
001190
001200       01  WS-COUNTERS.
001210           05  WS-GUEST-COUNT         PIC 9(04) COMP.
001220           05  WS-REGISTRATION-COUNT  PIC 9(04) COMP.
001230           05  WS-MATCH-REG-IDX       PIC 9(04) COMP.
001240           05  WS-GST-IDX             PIC 9(04) COMP.
001250           05  WS-REG-IDX             PIC 9(04) COMP.
001260           05  WS-TRANS-READ          PIC 9(06) COMP.
001270           05  WS-TRANS-ASSIGNED      PIC 9(06) COMP.
001280           05  WS-TRANS-REJECTED      PIC 9(06) COMP.
001290       01  WS-COUNTERS-REDEFINE REDEFINES WS-COUNTERS.
001300           05  FILLER                 PIC X(18).
001310           05  WS-TRACE-READ          PIC 9(06) COMP.
001320           05  WS-TRACE-ASSIGNED      PIC 9(06) COMP.
001330           05  WS-TRACE-REJECTED      PIC 9(06) COMP.
001340
001350       01  WS-REJECT-MESSAGE          PIC X(60) VALUE SPACES.
001352
001354       01  WS-STAMP-DATE.
001356           05  WS-STAMP-YY            PIC 9(02).
001358           05  WS-STAMP-MM            PIC 9(02).
001360           05  WS-STAMP-DD            PIC 9(02).
001362       01  WS-STAMP-TIME              PIC 9(06).
001364
001370       01  WS-GUEST-TABLE.
001380           05  WS-GUEST-ENTRY OCCURS 5000 TIMES
001390                   INDEXED BY WS-GST-TBL-IDX  PIC X(363).
001400
001410       01  WS-REGISTRATION-TABLE.
001420           05  WS-REGISTRATION-ENTRY OCCURS 5000 TIMES
001430                   INDEXED BY WS-REG-TBL-IDX  PIC X(328).
001440
001450*    NO SEPARATE SCRATCH RECORDS ARE DECLARED HERE FOR GUEST-REC
001452*    OR REGISTRATION-REC - BOTH ARE BROUGHT IN BY THE FD COPY
001454*    STATEMENTS ABOVE AND ARE IDLE ONCE THEIR MASTER FILE HAS
001456*    BEEN LOADED INTO ITS TABLE, SO THE SAME AREAS DOUBLE AS THE
001458*    NAMED-FIELD WINDOW FOR WHATEVER TABLE ENTRY IS CURRENT.
001460*    OTHER-REG-REC BELOW IS A SEPARATE SECOND VIEW OF THE SAME
001462*    REGCPY LAYOUT, NEEDED WHEN 660-CHECK-ONE-NIGHT-REG HAS TO
001464*    COMPARE ONE TABLE ENTRY AGAINST ANOTHER AT THE SAME TIME.
001470       COPY REGCPY REPLACING REGISTRATION-REC BY OTHER-REG-REC
001480                             REG-DATE-REDEFINE BY OTHER-REG-DATE-R.
001490
001500       COPY ABENDREC.
001510
001520       LINKAGE SECTION.
001530
001540       PROCEDURE DIVISION.
001550       000-HOUSEKEEPING.
001560           MOVE ZERO TO WS-GUEST-COUNT WS-REGISTRATION-COUNT
001570                        WS-TRANS-READ WS-TRANS-ASSIGNED
001580                        WS-TRANS-REJECTED.
001590
001600           OPEN INPUT  GUEST-MASTER-FILE
001610                       REGISTRATION-MASTER-FILE
001620                       ASSIGNMENT-TRANSACTION-FILE
001630                OUTPUT NEW-REGISTRATION-MASTER-FILE
001640                       REGISTRATION-REJECT-FILE.
001650
001660           IF NOT WS-GSTMSTR-OK
001670               MOVE "OPEN FAILED - GUEST-MASTER-FILE" TO
001680                    ABEND-REASON
001690               PERFORM 1000-ABEND-RTN THRU 1000-EXIT.
001700
001710           PERFORM 100-LOAD-GUEST-TABLE THRU 100-EXIT.
001720           PERFORM 200-LOAD-REGISTRATION-TABLE THRU 200-EXIT.
001730
001740           READ ASSIGNMENT-TRANSACTION-FILE
001750               AT END SET WS-REGASGN-DONE TO TRUE.
001760
001770       100-LOAD-GUEST-TABLE.
001780           READ GUEST-MASTER-FILE
001790               AT END SET WS-GSTMSTR-DONE TO TRUE
001800           END-READ.
001810           PERFORM 110-ADD-GUEST-ENTRY THRU 110-EXIT
001820               UNTIL WS-GSTMSTR-DONE.
001830       100-EXIT.
001840           EXIT.
001850
001860       110-ADD-GUEST-ENTRY.
001870           IF WS-GUEST-COUNT = 5000
001880               MOVE "GUEST TABLE FULL - RAISE 5000 LIMIT" TO
001890                    ABEND-REASON
001900               PERFORM 1000-ABEND-RTN THRU 1000-EXIT.
001910           ADD 1 TO WS-GUEST-COUNT.
001920           MOVE GUEST-REC TO WS-GUEST-ENTRY(WS-GUEST-COUNT).
001930           READ GUEST-MASTER-FILE
001940               AT END SET WS-GSTMSTR-DONE TO TRUE
001950           END-READ.
001960       110-EXIT.
001970           EXIT.
001980
001990       200-LOAD-REGISTRATION-TABLE.
002000           READ REGISTRATION-MASTER-FILE
002010               AT END SET WS-REGMSTR-DONE TO TRUE
002020           END-READ.
002030           PERFORM 210-ADD-REGISTRATION-ENTRY THRU 210-EXIT
002040               UNTIL WS-REGMSTR-DONE.
002050       200-EXIT.
002060           EXIT.
002070
002080       210-ADD-REGISTRATION-ENTRY.
002090           IF WS-REGISTRATION-COUNT = 5000
002100               MOVE "REGISTRATION TABLE FULL - RAISE LIMIT" TO
002110                    ABEND-REASON
002120               PERFORM 1000-ABEND-RTN THRU 1000-EXIT.
002130           ADD 1 TO WS-REGISTRATION-COUNT.
002140           MOVE REGISTRATION-REC TO
002150                WS-REGISTRATION-ENTRY(WS-REGISTRATION-COUNT).
002160           READ REGISTRATION-MASTER-FILE
002170               AT END SET WS-REGMSTR-DONE TO TRUE
002180           END-READ.
002190       210-EXIT.
002200           EXIT.
002210
002220       300-MAINLINE.
002230           PERFORM 400-PROCESS-ONE-TRANSACTION THRU 400-EXIT
002240               UNTIL WS-REGASGN-DONE.
002250
002260           PERFORM 900-REWRITE-MASTER THRU 900-EXIT.
002270
002280           IF REGASIGN-TRACE-ON
002290               MOVE WS-TRANS-READ     TO WS-TRACE-READ
002300               MOVE WS-TRANS-ASSIGNED TO WS-TRACE-ASSIGNED
002310               MOVE WS-TRANS-REJECTED TO WS-TRACE-REJECTED
002320               DISPLAY "REGASIGN TRACE - READ/ASSIGNED/REJECTED "
002330                        WS-TRACE-READ " " WS-TRACE-ASSIGNED " "
002340                        WS-TRACE-REJECTED.
002350
002360           CLOSE GUEST-MASTER-FILE
002370                 REGISTRATION-MASTER-FILE
002380                 NEW-REGISTRATION-MASTER-FILE
002390                 ASSIGNMENT-TRANSACTION-FILE
002400                 REGISTRATION-REJECT-FILE.
002410           STOP RUN.
002420
002430       400-PROCESS-ONE-TRANSACTION.
002440           ADD 1 TO WS-TRANS-READ.
002450           MOVE "N"    TO WS-REJECT-SW.
002460           MOVE SPACES TO WS-REJECT-MESSAGE.
002470           MOVE ZERO   TO WS-MATCH-REG-IDX.
002480
002490           PERFORM 500-FIND-REGISTRATION THRU 500-EXIT.
002500
002510           IF NOT WS-TRAN-REJECTED
002520               PERFORM 550-CHECK-ALREADY-ASSIGNED THRU 550-EXIT.
002530
002540           IF NOT WS-TRAN-REJECTED
002550               PERFORM 600-GUEST-LOOKUP-AND-MATCH THRU 600-EXIT.
002560
002570           IF NOT WS-TRAN-REJECTED
002580               PERFORM 650-ONE-MAT-PER-NIGHT-SCAN THRU 650-EXIT.
002590
002600           IF WS-TRAN-REJECTED
002610               ADD 1 TO WS-TRANS-REJECTED
002620               PERFORM 750-WRITE-REJECT THRU 750-EXIT
002630           ELSE
002640               ADD 1 TO WS-TRANS-ASSIGNED
002650               PERFORM 800-APPLY-ASSIGNMENT THRU 800-EXIT.
002660
002670           READ ASSIGNMENT-TRANSACTION-FILE
002680               AT END SET WS-REGASGN-DONE TO TRUE
002690           END-READ.
002700       400-EXIT.
002710           EXIT.
002720
002730       500-FIND-REGISTRATION.
002740           MOVE "N" TO WS-FOUND-SW.
002750           MOVE ZERO TO WS-REG-IDX.
002760           PERFORM 510-CHECK-ONE-REG THRU 510-EXIT
002770               VARYING WS-REG-IDX FROM 1 BY 1
002780               UNTIL WS-REG-IDX > WS-REGISTRATION-COUNT
002790                  OR WS-REG-FOUND.
002800           IF NOT WS-REG-FOUND
002810               MOVE "Y" TO WS-REJECT-SW
002820               MOVE "REGISTRATION NOT FOUND" TO WS-REJECT-MESSAGE.
002830       500-EXIT.
002840           EXIT.
002850
002860       510-CHECK-ONE-REG.
002870           MOVE WS-REGISTRATION-ENTRY(WS-REG-IDX) TO
002880                REGISTRATION-REC.
002890           IF REG-ID = ASSIGN-REG-ID
002900               SET WS-REG-FOUND TO TRUE
002910               MOVE WS-REG-IDX TO WS-MATCH-REG-IDX.
002920       510-EXIT.
002930           EXIT.
002940
002950       550-CHECK-ALREADY-ASSIGNED.
002960           MOVE WS-REGISTRATION-ENTRY(WS-MATCH-REG-IDX) TO
002970                REGISTRATION-REC.
002980           IF REG-GUEST-ID NOT = ZERO
002990              AND REG-GUEST-ID NOT = ASSIGN-GUEST-ID
003000               MOVE "Y" TO WS-REJECT-SW
003010               MOVE "MAT ALREADY ASSIGNED TO ANOTHER GUEST" TO
003020                    WS-REJECT-MESSAGE.
003030       550-EXIT.
003040           EXIT.
003050
003060       600-GUEST-LOOKUP-AND-MATCH.
003070           MOVE WS-REGISTRATION-ENTRY(WS-MATCH-REG-IDX) TO
003080                REGISTRATION-REC.
003090           IF REG-GUEST-ID NOT = ZERO
003100               GO TO 600-EXIT.
003110
003115           MOVE "N" TO WS-FOUND-SW.
003120           MOVE ZERO TO WS-GST-IDX.
003270           PERFORM 610-FIND-GUEST THRU 610-EXIT
003280               VARYING WS-GST-IDX FROM 1 BY 1
003290               UNTIL WS-GST-IDX > WS-GUEST-COUNT
003300                  OR WS-TRAN-REJECTED
003310                  OR WS-FOUND-SW = "F".
003320
003330           IF WS-FOUND-SW NOT = "F"
003340               MOVE "Y" TO WS-REJECT-SW
003350               MOVE "GUEST NOT FOUND" TO WS-REJECT-MESSAGE
003360               GO TO 600-EXIT.
003370
003380           IF GUEST-FACILITY-ID NOT = REG-FACILITY-ID
003390               MOVE "Y" TO WS-REJECT-SW
003400               MOVE "GUEST DOES NOT BELONG TO THIS FACILITY" TO
003410                    WS-REJECT-MESSAGE.
003420       600-EXIT.
003430           EXIT.
003440
003450       610-FIND-GUEST.
003460           MOVE WS-GUEST-ENTRY(WS-GST-IDX) TO GUEST-REC.
003470           IF GUEST-ID = ASSIGN-GUEST-ID
003480               MOVE "F" TO WS-FOUND-SW.
003490       610-EXIT.
003500           EXIT.
003510
003520       650-ONE-MAT-PER-NIGHT-SCAN.
003530           MOVE WS-REGISTRATION-ENTRY(WS-MATCH-REG-IDX) TO
003540                REGISTRATION-REC.
003550           MOVE ZERO TO WS-REG-IDX.
003560           PERFORM 660-CHECK-ONE-NIGHT-REG THRU 660-EXIT
003570               VARYING WS-REG-IDX FROM 1 BY 1
003580               UNTIL WS-REG-IDX > WS-REGISTRATION-COUNT
003590                  OR WS-TRAN-REJECTED.
003600       650-EXIT.
003610           EXIT.
003620
003630       660-CHECK-ONE-NIGHT-REG.
003640           IF WS-REG-IDX = WS-MATCH-REG-IDX
003650               GO TO 660-EXIT.
003660
003670           MOVE WS-REGISTRATION-ENTRY(WS-REG-IDX) TO OTHER-REG-REC.
003680           IF REG-FACILITY-ID OF OTHER-REG-REC = REG-FACILITY-ID
003690              AND REG-DATE OF OTHER-REG-REC = REG-DATE
003700              AND REG-GUEST-ID OF OTHER-REG-REC = ASSIGN-GUEST-ID
003710               MOVE "Y" TO WS-REJECT-SW
003720               MOVE "GUEST ALREADY HAS A MAT THAT NIGHT" TO
003730                    WS-REJECT-MESSAGE.
003740       660-EXIT.
003750           EXIT.
003760
003770       750-WRITE-REJECT.
003780           MOVE ASSIGN-REG-ID   TO REJ-REG-ID.
003790           MOVE ASSIGN-GUEST-ID TO REJ-GUEST-ID.
003800           MOVE WS-REJECT-MESSAGE TO REJ-MESSAGE.
003810           MOVE SPACES TO FILLER IN REG-REJECT-REC.
003820           WRITE REG-REJECT-REC.
003830       750-EXIT.
003840           EXIT.
003850
003860       800-APPLY-ASSIGNMENT.
003870           MOVE WS-REGISTRATION-ENTRY(WS-MATCH-REG-IDX) TO
003880                REGISTRATION-REC.
003890           MOVE ASSIGN-GUEST-ID       TO REG-GUEST-ID.
003900           MOVE ASSIGN-COMMENTS       TO REG-COMMENTS.
003910           MOVE ASSIGN-PAYMENT-TYPE   TO REG-PAYMENT-TYPE.
003920           MOVE ASSIGN-PAYMENT-AMOUNT TO REG-PAYMENT-AMOUNT.
003930           MOVE ASSIGN-SHOWER-TIME    TO REG-SHOWER-TIME.
003940           MOVE ASSIGN-WAKEUP-TIME    TO REG-WAKEUP-TIME.
003950           PERFORM 850-STAMP-UPDATED-TIMESTAMP THRU 850-EXIT.
003970           MOVE REGISTRATION-REC TO
003980                WS-REGISTRATION-ENTRY(WS-MATCH-REG-IDX).
003990       800-EXIT.
004000           EXIT.
004010
004012*    THE ACCEPT/CENTURY-WINDOW LOGIC BELOW REPLACES A DATE/TIME
004014*    LIBRARY ROUTINE THIS SHOP RETIRED IN THE Y2K PROJECT - SEE
004016*    THE SAME TECHNIQUE IN BANINSRT AND BANUPDT.
004018       850-STAMP-UPDATED-TIMESTAMP.
004020           ACCEPT WS-STAMP-DATE FROM DATE.
004022           ACCEPT WS-STAMP-TIME FROM TIME.
004024           IF WS-STAMP-YY < 50
004026               MOVE 20 TO REG-UPDATED-DATE(1:2)
004028           ELSE
004030               MOVE 19 TO REG-UPDATED-DATE(1:2).
004032           MOVE WS-STAMP-YY TO REG-UPDATED-DATE(3:2).
004034           MOVE WS-STAMP-MM TO REG-UPDATED-DATE(5:2).
004036           MOVE WS-STAMP-DD TO REG-UPDATED-DATE(7:2).
004038           MOVE WS-STAMP-TIME TO REG-UPDATED-TIME.
004040       850-EXIT.
004042           EXIT.
004044
004020       900-REWRITE-MASTER.
004030           MOVE ZERO TO WS-REG-IDX.
004040           PERFORM 910-WRITE-ONE-ENTRY THRU 910-EXIT
004050               VARYING WS-REG-IDX FROM 1 BY 1
004060               UNTIL WS-REG-IDX > WS-REGISTRATION-COUNT.
004070       900-EXIT.
004080           EXIT.
004090
004100       910-WRITE-ONE-ENTRY.
004110           MOVE WS-REGISTRATION-ENTRY(WS-REG-IDX) TO NEW-REG-REC.
004120           WRITE NEW-REG-REC.
004130       910-EXIT.
004140           EXIT.
004150
004160       1000-ABEND-RTN.
004170           MOVE "REGASIGN"    TO PARA-NAME.
004180           MOVE SPACES        TO EXPECTED-VAL ACTUAL-VAL.
004190           DISPLAY ABEND-REC.
004200           DIVIDE ZERO-VAL INTO ONE-VAL.
004210       1000-EXIT.
004220           EXIT.
