000010       IDENTIFICATION DIVISION.
000020******************************************************************
000030       PROGRAM-ID.  BANOVLAP.
000040       AUTHOR. D K LARSEN.
000050       INSTALLATION. COBOL DEVELOPMENT CENTER.
000060       DATE-WRITTEN. 09/20/91.
000070       DATE-COMPILED. 09/20/91.
000080       SECURITY. NON-CONFIDENTIAL.
000090*
000100*REMARKS.
000110*
000120*    THIS SUBPROGRAM TESTS WHETHER TWO DATE RANGES FOR THE SAME
000130*    GUEST - THE RANGE ALREADY ON FILE (EXIST-FROM/EXIST-TO) AND
000140*    A CANDIDATE RANGE BEING INSERTED (NEW-FROM/NEW-TO) - SHARE
000150*    ANY DAY IN COMMON.  IT IS CALLED ONCE PER EXISTING BAN ROW
000160*    BY BANINSRT'S OVERLAP-SCAN PARAGRAPH.
000170*
000180*    THE THREE-WAY TEST BELOW IS WRITTEN OUT AS THREE SEPARATE
000190*    CONDITIONS RATHER THAN COLLAPSED INTO ONE BOOLEAN EXPRESSION
000200*    ON PURPOSE - WHEN THIS BLEW UP IN PRODUCTION BACK IN '93 THE
000210*    ON-CALL PROGRAMMER NEEDED TO SEE WHICH OF THE THREE CASES
000220*    FIRED FROM THE ABEND DUMP, NOT JUST A YES/NO.
000230*
000240******************************************************************
000250*  CHANGE LOG
000260*  ----------
000270*  09/20/91  DKL  ORIGINAL PROGRAM, MODELED ON THE OLD COST-      DKL910920
000280*                 CALCULATION SUBPROGRAM'S TWO-FUNCTION LINKAGE    DKL910920
000290*                 SHAPE (SEE HISTORY BELOW).                       DKL910920
000300*  02/14/93  MPC  ADDED CASE 3 (EXISTING RANGE FULLY ENCLOSED      MPC930214
000310*                 INSIDE THE NEW RANGE) - CASES 1 AND 2 ALONE      MPC930214
000320*                 MISSED A BAN THAT WAS ENTIRELY SWALLOWED BY A    MPC930214
000330*                 WIDER ONE ENTERED LATER.                         MPC930214
000340*  03/11/99  RTW  Y2K PROJECT - BAN-FROM/BAN-TO ARE ALREADY        RTW990311
000350*                 FULL CCYYMMDD ON THE CALLING PROGRAM'S SIDE,     RTW990311
000360*                 SO THE STRAIGHT NUMERIC COMPARE BELOW ALREADY    RTW990311
000370*                 SORTS CENTURY-SAFE.  NO CODE CHANGE REQUIRED.    RTW990311
000380*  07/08/02  RTW  ADDED UPSI-0 TRACE SWITCH TO MATCH MATSLIST.     RTW020708
000390******************************************************************
000400
000410       ENVIRONMENT DIVISION.
000420       CONFIGURATION SECTION.
000430       SOURCE-COMPUTER. IBM-390.
000440       OBJECT-COMPUTER. IBM-390.
000450       SPECIAL-NAMES.
000460           C01 IS TOP-OF-FORM
000470           CLASS DATE-DIGIT-CLASS IS "0" THRU "9"
000480           UPSI-0 ON STATUS IS BANOVLAP-TRACE-ON
000490                   OFF STATUS IS BANOVLAP-TRACE-OFF.
000500       INPUT-OUTPUT SECTION.
000510
000520       DATA DIVISION.
000530       FILE SECTION.
000540
000550       WORKING-STORAGE SECTION.
000560       01  WS-CASE-SWITCHES.
000570           05  WS-CASE-1-SW           PIC X(01) VALUE "N".
000580               88  WS-CASE-1-HIT      VALUE "Y".
000590           05  WS-CASE-2-SW           PIC X(01) VALUE "N".
000600               88  WS-CASE-2-HIT      VALUE "Y".
000610           05  WS-CASE-3-SW           PIC X(01) VALUE "N".
000620               88  WS-CASE-3-HIT      VALUE "Y".
000630
000640       01  WS-TRACE-LINE.
000650           05  FILLER                 PIC X(20)
000660                   VALUE "BANOVLAP TRACE CASE=".
000670           05  WS-TRACE-CASES         PIC X(03).
000680           05  FILLER                 PIC X(37) VALUE SPACES.
000690       01  WS-TRACE-LINE-REDEFINE REDEFINES WS-TRACE-LINE.
000700           05  FILLER                 PIC X(20).
000710           05  WS-TRACE-CASES-NUM REDEFINES WS-TRACE-CASES
000720                                   PIC X(03).
000730           05  FILLER                 PIC X(37).
000740
000750       LINKAGE SECTION.
000760       01  BANOVLAP-PARMS.
000770           05  BANOVLAP-EXIST-FROM        PIC 9(08).
000780           05  BANOVLAP-EXIST-TO          PIC 9(08).
000790           05  BANOVLAP-NEW-FROM          PIC 9(08).
000800           05  BANOVLAP-NEW-TO            PIC 9(08).
000810           05  BANOVLAP-OVERLAP-SW        PIC X(01).
000820               88  BANOVLAP-IS-OVERLAP    VALUE "Y".
000830               88  BANOVLAP-NOT-OVERLAP   VALUE "N".
000840       01  BANOVLAP-DATE-REDEFINE REDEFINES BANOVLAP-PARMS.
000850           05  FILLER                     PIC X(08).
000860           05  BANOVLAP-EXIST-TO-CC       PIC 9(02).
000870           05  BANOVLAP-EXIST-TO-YY       PIC 9(02).
000880           05  BANOVLAP-EXIST-TO-MM       PIC 9(02).
000890           05  BANOVLAP-EXIST-TO-DD       PIC 9(02).
000900           05  FILLER                     PIC X(17).
000910       01  BANOVLAP-RETURN-CD             PIC S9(04) COMP.
000920
000930       PROCEDURE DIVISION USING BANOVLAP-PARMS BANOVLAP-RETURN-CD.
000940       000-HOUSEKEEPING.
000950           MOVE ZERO TO BANOVLAP-RETURN-CD.
000960           MOVE "N" TO BANOVLAP-OVERLAP-SW.
000970           MOVE "N" TO WS-CASE-1-SW WS-CASE-2-SW WS-CASE-3-SW.
000980
000990           PERFORM 100-TEST-OVERLAP THRU 100-EXIT.
001000
001010           IF BANOVLAP-TRACE-ON
001020               MOVE WS-CASE-1-SW TO WS-TRACE-CASES(1:1)
001030               MOVE WS-CASE-2-SW TO WS-TRACE-CASES(2:1)
001040               MOVE WS-CASE-3-SW TO WS-TRACE-CASES(3:1)
001050               DISPLAY WS-TRACE-LINE.
001060
001070           IF BANOVLAP-EXIST-FROM > BANOVLAP-EXIST-TO
001080              OR BANOVLAP-NEW-FROM > BANOVLAP-NEW-TO
001090               MOVE 8 TO BANOVLAP-RETURN-CD.
001100
001110           GOBACK.
001120
001130       100-TEST-OVERLAP.
001140*
001150*    CASE 1 - THE NEW BAN'S START DATE FALLS INSIDE THE RANGE
001160*    ALREADY ON FILE.
001170           IF BANOVLAP-NEW-FROM NOT < BANOVLAP-EXIST-FROM
001180              AND BANOVLAP-NEW-FROM NOT > BANOVLAP-EXIST-TO
001190               SET WS-CASE-1-HIT TO TRUE
001200               SET BANOVLAP-IS-OVERLAP TO TRUE.
001210*
001220*    CASE 2 - THE NEW BAN'S END DATE FALLS INSIDE THE RANGE
001230*    ALREADY ON FILE.
001240           IF BANOVLAP-NEW-TO NOT < BANOVLAP-EXIST-FROM
001250              AND BANOVLAP-NEW-TO NOT > BANOVLAP-EXIST-TO
001260               SET WS-CASE-2-HIT TO TRUE
001270               SET BANOVLAP-IS-OVERLAP TO TRUE.
001280*
001290*    CASE 3 - THE RANGE ALREADY ON FILE IS SWALLOWED WHOLE BY
001300*    THE NEW, WIDER RANGE.
001310           IF BANOVLAP-EXIST-FROM NOT < BANOVLAP-NEW-FROM
001320              AND BANOVLAP-EXIST-TO NOT > BANOVLAP-NEW-TO
001330               SET WS-CASE-3-HIT TO TRUE
001340               SET BANOVLAP-IS-OVERLAP TO TRUE.
001350
001360           IF NOT BANOVLAP-IS-OVERLAP
001370               SET BANOVLAP-NOT-OVERLAP TO TRUE.
001380       100-EXIT.
001390           EXIT.
