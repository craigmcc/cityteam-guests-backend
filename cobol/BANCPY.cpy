000010******************************************************************
000020*  BANCPY.CPY                                                    *
000030*  ADAPTED FROM THE OLD DCLGEN-STYLE PROVIDER COPYBOOK - NO DB2   *
000040*  TABLE BACKS THIS RECORD, SO THE EXEC SQL DECLARE HAS BEEN      *
000050*  DROPPED, BUT THE BOXED-BANNER / 01-10 LAYOUT IS KEPT.          *
000060*                                                                 *
000070*  RECORD LAYOUT FOR THE BAN MASTER FILE - ONE ROW PER DATE       *
000080*  RANGE A GUEST IS BARRED FROM A FACILITY.  LINE-SEQUENTIAL -    *
000090*  LOADED WHOLE INTO THE BAN-TABLE AT PROGRAM START.              *
000100*                                                                 *
000110*  KEY:  BAN-ID (UNIQUE).  LOOKED UP ALSO BY BAN-GUEST-ID TO      *
000120*        SCAN A GUEST'S OTHER BANS FOR OVERLAPPING DATE RANGES.   *
000130*                                                                 *
000140*  09/20/91  DKL  ORIGINAL LAYOUT (AS DCLBAN).                    DKL910920
000150*  03/11/99  RTW  Y2K SWEEP - BAN-FROM AND BAN-TO ARE ALREADY      RTW990311
000160*                 FULL CCYYMMDD, NO 2-DIGIT YEARS FOUND.  ADDED    RTW990311
000170*                 BAN-UPDATED-DATE/TIME FOR THE ACTIVE/COMMENTS    RTW990311
000180*                 REWRITE PATH IN BANUPDT.                        RTW990311
000190******************************************************************
000200    01  BAN-REC.
000210        10  BAN-ID                     PIC 9(09).
000220        10  BAN-GUEST-ID               PIC 9(09).
000230        10  BAN-FROM                   PIC 9(08).
000240        10  BAN-TO                     PIC 9(08).
000250        10  BAN-ACTIVE                 PIC X(01).
000260            88  BAN-IS-ACTIVE          VALUE 'Y'.
000270            88  BAN-IS-INACTIVE        VALUE 'N'.
000280        10  BAN-STAFF                  PIC X(80).
000290        10  BAN-COMMENTS               PIC X(255).
000300        10  BAN-UPDATED-DATE           PIC 9(08).
000310        10  BAN-UPDATED-TIME           PIC 9(06).
000320        10  FILLER                     PIC X(01).
000330*                                                                 *
000340*    ALTERNATE VIEW BREAKING BAN-FROM AND BAN-TO INTO CENTURY/    *
000350*    YEAR/MONTH/DAY - USED BY THE OVERLAP-SCAN PARAGRAPHS WHEN    *
000360*    A RANGE NEEDS TO BE RANGE-EDITED A PIECE AT A TIME.          *
000370    01  BAN-RANGE-REDEFINE REDEFINES BAN-REC.
000380        10  FILLER                     PIC X(18).
000390        10  BAN-FROM-CC                PIC 9(02).
000400        10  BAN-FROM-YY                PIC 9(02).
000410        10  BAN-FROM-MM                PIC 9(02).
000420        10  BAN-FROM-DD                PIC 9(02).
000430        10  BAN-TO-CC                  PIC 9(02).
000440        10  BAN-TO-YY                  PIC 9(02).
000450        10  BAN-TO-MM                  PIC 9(02).
000460        10  BAN-TO-DD                  PIC 9(02).
000470        10  FILLER                     PIC X(351).
