000010******************************************************************
000020*  GSTCPY.CPY                                                    *
000030*  RECORD LAYOUT FOR THE GUEST MASTER FILE (ONE ROW PER GUEST     *
000040*  EVER REGISTERED AT ANY FACILITY).  LINE-SEQUENTIAL - LOADED    *
000050*  WHOLE INTO THE GUEST-TABLE AT PROGRAM START.                   *
000060*                                                                 *
000070*  KEY:  GUEST-ID (UNIQUE).  ALSO UNIQUE ON THE COMBINATION OF    *
000080*        GUEST-FACILITY-ID, GUEST-LAST-NAME, GUEST-FIRST-NAME -   *
000090*        ENFORCED BY THE CALLING PROGRAM, NOT BY THIS COPYBOOK.   *
000100*                                                                 *
000110*  06/09/89  DKL  ORIGINAL LAYOUT.                                 DKL890609
000120*  11/30/98  RTW  Y2K SWEEP - NO DATE FIELDS ON THIS RECORD.       RTW981130
000130******************************************************************
000140    01  GUEST-REC.
000150        05  GUEST-ID               PIC 9(09).
000160        05  GUEST-FACILITY-ID      PIC 9(09).
000170        05  GUEST-FIRST-NAME       PIC X(40).
000180        05  GUEST-LAST-NAME        PIC X(40).
000190        05  GUEST-COMMENTS         PIC X(255).
000200        05  FILLER                 PIC X(10).
000210*                                                                 *
000220*    ALTERNATE VIEW USED BY NAMESRCH TO INSPECT FIRST NAME AND    *
000230*    LAST NAME TOGETHER AS ONE 80-BYTE FIELD WITHOUT AN UNSTRING. *
000240    01  GUEST-FULL-NAME-REDEFINE REDEFINES GUEST-REC.
000250        05  FILLER                 PIC X(18).
000260        05  GUEST-FULL-NAME        PIC X(80).
000270        05  FILLER                 PIC X(265).
