000010******************************************************************
000020*  TMPCPY.CPY                                                    *
000030*  RECORD LAYOUT FOR THE TEMPLATE MASTER FILE.  A TEMPLATE        *
000040*  DESCRIBES THE STANDARD SET OF MATS (AND THE HANDICAP/SOCKET    *
000050*  SUBSETS) A FACILITY OFFERS ON A GIVEN NIGHT - IT IS THE        *
000060*  PATTERN A NIGHT'S REGISTRATION RECORDS ARE VALIDATED AGAINST.  *
000070*  LINE-SEQUENTIAL - LOADED WHOLE INTO THE TEMPLATE-TABLE AT      *
000080*  PROGRAM START.                                                 *
000090*                                                                 *
000100*  KEY:  TEMPLATE-ID (UNIQUE).  ALSO UNIQUE ON THE COMBINATION    *
000110*        OF TEMPLATE-FACILITY-ID AND TEMPLATE-NAME.               *
000120*                                                                 *
000130*  07/11/90  DKL  ORIGINAL LAYOUT.                                 DKL900711
000140*  01/09/99  RTW  Y2K SWEEP - NO DATE FIELDS ON THIS RECORD.       RTW990109
000150******************************************************************
000160    01  TEMPLATE-REC.
000170        05  TEMPLATE-ID            PIC 9(09).
000180        05  TEMPLATE-FACILITY-ID   PIC 9(09).
000190        05  TEMPLATE-NAME          PIC X(80).
000200        05  TEMPLATE-ALL-MATS      PIC X(200).
000210        05  TEMPLATE-HANDICAP-MATS PIC X(200).
000220        05  TEMPLATE-SOCKET-MATS   PIC X(200).
000230        05  TEMPLATE-COMMENTS      PIC X(255).
000240        05  FILLER                 PIC X(10).
000250*                                                                 *
000260*    ALTERNATE VIEW OF THE THREE MAT-LIST STRINGS AS ONE BLOCK -  *
000270*    NOT CURRENTLY CALLED FOR BY ANY TMPLEDIT PARAGRAPH (EACH     *
000280*    FIELD IS EDITED ON ITS OWN THROUGH MATSLIST) BUT KEPT HERE   *
000282*    SINCE THE SAME BLOCK VIEW EXISTS ON THE CANDIDATE RECORD.    *
000290    01  TEMPLATE-MATLIST-REDEFINE REDEFINES TEMPLATE-REC.
000300        05  FILLER                 PIC X(98).
000310        05  TEMPLATE-MATLIST-BLOCK PIC X(600).
000320        05  FILLER                 PIC X(265).
