000010******************************************************************
000020*  REGCPY.CPY                                                    *
000030*  ADAPTED FROM THE OLD DCLGEN-STYLE HLTHPLAN COPYBOOK - THIS     *
000040*  APPLICATION KEEPS NO DB2 TABLE, SO THE EXEC SQL DECLARE HAS    *
000050*  BEEN DROPPED, BUT THE BOXED-BANNER / 01-10 LAYOUT IS KEPT.     *
000060*                                                                 *
000070*  RECORD LAYOUT FOR THE REGISTRATION MASTER FILE - ONE ROW PER   *
000080*  MAT/NIGHT COMBINATION FOR A FACILITY.  STARTS OUT UNASSIGNED   *
000090*  AND IS LATER ASSIGNED TO A GUEST ALONG WITH PAYMENT AND        *
000100*  WAKE/SHOWER PREFERENCES.  LINE-SEQUENTIAL - LOADED WHOLE INTO  *
000110*  THE REGISTRATION-TABLE AT PROGRAM START.                       *
000120*                                                                 *
000130*  KEY:  REG-ID (UNIQUE).  ALSO UNIQUE ON THE COMBINATION OF      *
000140*        REG-FACILITY-ID, REG-DATE AND REG-MAT-NUMBER.  LOOKED    *
000150*        UP ALSO BY REG-GUEST-ID TO FIND A GUEST'S REGISTRATIONS. *
000160*                                                                 *
000170*  08/02/90  DKL  ORIGINAL LAYOUT (AS DCLREGISTRATION).           DKL900802
000180*  05/14/96  MPC  ADDED REG-SHOWER-TIME/REG-WAKEUP-TIME - NEW      MPC960514
000190*                 MORNING-WAKE-UP PROGRAM AT THE OAKLAND HOUSE.    MPC960514
000200*  02/22/99  RTW  Y2K SWEEP - REG-DATE AND REG-UPDATED-DATE ARE    RTW990222
000210*                 ALREADY FULL CCYYMMDD, NO 2-DIGIT YEARS FOUND.   RTW990222
000212*  09/03/03  RTW  REG-PAYMENT-AMOUNT WAS THE ONLY MONEY FIELD IN   RTW030903
000214*                 THIS SHOP STILL CARRIED ZONED DISPLAY - EVERY    RTW030903
000216*                 OTHER SIGNED-DECIMAL AMOUNT ON THE SYSTEM IS     RTW030903
000217*                 COMP-3.  CONVERTED TO MATCH; TRAILING FILLER     RTW030903
000219*                 WIDENED FROM X(01) TO X(04) TO ABSORB THE 3      RTW030903
000221*                 BYTES SAVED SO THE 328-BYTE RECORD LENGTH (AND   RTW030903
000223*                 EVERY OCCURS TABLE SIZED TO IT) DOES NOT MOVE.   RTW030903
000225******************************************************************
000230    01  REGISTRATION-REC.
000240        10  REG-ID                     PIC 9(09).
000250        10  REG-FACILITY-ID            PIC 9(09).
000260        10  REG-DATE                   PIC 9(08).
000270        10  REG-MAT-NUMBER             PIC 9(04).
000280        10  REG-GUEST-ID               PIC 9(09).
000290        10  REG-FEATURES               PIC X(02).
000300        10  REG-PAYMENT-TYPE           PIC X(02).
000310        10  REG-PAYMENT-AMOUNT         PIC S9(05)V99 COMP-3.
000320        10  REG-SHOWER-TIME            PIC 9(04).
000330        10  REG-WAKEUP-TIME            PIC 9(04).
000340        10  REG-COMMENTS               PIC X(255).
000350        10  REG-UPDATED-DATE           PIC 9(08).
000360        10  REG-UPDATED-TIME           PIC 9(06).
000370        10  FILLER                     PIC X(04).
000380*                                                                 *
000390*    ALTERNATE VIEW BREAKING REG-DATE INTO CENTURY/YEAR/MONTH/    *
000400*    DAY - USED BY 300-FIELD-EDITS-STYLE PARAGRAPHS WHEN A        *
000410*    PROGRAM NEEDS TO RANGE-EDIT THE MONTH OR DAY PORTION ALONE.  *
000420    01  REG-DATE-REDEFINE REDEFINES REGISTRATION-REC.
000430        10  FILLER                     PIC X(18).
000440        10  REG-DATE-CC                PIC 9(02).
000450        10  REG-DATE-YY                PIC 9(02).
000460        10  REG-DATE-MM                PIC 9(02).
000470        10  REG-DATE-DD                PIC 9(02).
000480        10  FILLER                     PIC X(302).
