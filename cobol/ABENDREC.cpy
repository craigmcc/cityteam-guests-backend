000010******************************************************************
000020*  ABENDREC.CPY                                                  *
000030*  COMMON ABEND / EXCEPTION DUMP-LINE WORK AREA                  *
000040*  SHARED BY EVERY GUEST-RULES BATCH PROGRAM - WRITTEN TO SYSOUT  *
000050*  WHENEVER A RUN HITS A CONDITION IT CANNOT RECOVER FROM AND     *
000060*  FALLS INTO THE 1000-ABEND-RTN AT THE BOTTOM OF EACH PROGRAM.   *
000070*                                                                 *
000080*  10/14/88  JJH  ORIGINAL COPYBOOK, PULLED OUT OF STRLTH SO IT   *
000090*                 COULD BE SHARED ACROSS THE WHOLE APPLICATION.   JJH881014
000100*  03/02/99  RTW  WIDENED ABEND-REASON FOR Y2K DATE-EDIT TEXT.    RTW990302
000110******************************************************************
000120    01  ABEND-REC.
000130        05  ABEND-LIT              PIC X(04) VALUE 'ABND'.
000140        05  FILLER                 PIC X(01) VALUE SPACE.
000150        05  PARA-NAME              PIC X(20).
000160        05  FILLER                 PIC X(01) VALUE SPACE.
000170        05  ABEND-REASON           PIC X(50).
000180        05  FILLER                 PIC X(01) VALUE SPACE.
000190        05  EXPECTED-VAL           PIC X(15).
000200        05  FILLER                 PIC X(01) VALUE SPACE.
000210        05  ACTUAL-VAL             PIC X(15).
000220        05  FILLER                 PIC X(01) VALUE SPACE.
000230        05  ABEND-DATE-STAMP.
000240            10  ABEND-CC           PIC 9(02).
000250            10  ABEND-YY           PIC 9(02).
000260            10  ABEND-MM           PIC 9(02).
000270            10  ABEND-DD           PIC 9(02).
000280        05  FILLER                 PIC X(13).
000282*
000284*    THE DIVIDE-BY-ZERO BELOW IS HOW 1000-ABEND-RTN FORCES A
000286*    U-DUMP AFTER THE ABEND-REC LINE HAS BEEN DISPLAYED - GIVES
000288*    THE ON-CALL PROGRAMMER A REAL SYSTEM ABEND CODE TO PAGE ON
000290*    RATHER THAN A CLEAN STOP RUN THAT LOOKS LIKE SUCCESS.
000292    77  ZERO-VAL                   PIC 9(01) COMP VALUE ZERO.
000294    77  ONE-VAL                    PIC 9(01) COMP VALUE 1.
