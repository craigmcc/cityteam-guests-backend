000010       IDENTIFICATION DIVISION.
000020******************************************************************
000030       PROGRAM-ID.  REGINSRT.
000040       AUTHOR. D K LARSEN.
000050       INSTALLATION. COBOL DEVELOPMENT CENTER.
000060       DATE-WRITTEN. 08/02/90.
000070       DATE-COMPILED. 08/02/90.
000080       SECURITY. NON-CONFIDENTIAL.
000090*
000100*REMARKS.
000110*
000120*    OVERNIGHT REGISTRATION-INSERT RUN.  READS THE CANDIDATE
000130*    FILE OF NEW, UNASSIGNED MAT/NIGHT REGISTRATIONS PREPARED BY
000140*    THE FRONT DESK DURING THE DAY, EDITS EACH ONE AGAINST THE
000150*    FACILITY MASTER AND THE EXISTING REGISTRATION MASTER, AND
000160*    EITHER ADDS IT TO THE REGISTRATION MASTER OR DROPS IT TO
000170*    THE REJECT FILE FOR THE MORNING SUPERVISOR TO CLEAR.
000180*
000190*    A REGISTRATION CREATED HERE IS ALWAYS UNASSIGNED - GUEST-ID,
000200*    PAYMENT AND WAKE-UP FIELDS ARE NOT SET UNTIL REGASIGN RUNS.
000210*
000220******************************************************************
000230*  CHANGE LOG
000240*  ----------
000250*  08/02/90  DKL  ORIGINAL PROGRAM.                                DKL900802
000260*  06/06/93  MPC  ADDED THE DUPLICATE-KEY CHECK AGAINST THE        MPC930606
000270*                 EXISTING REGISTRATION MASTER - BEFORE THIS THE   MPC930606
000280*                 SAME MAT COULD BE LOADED TWICE FOR ONE NIGHT.    MPC930606
000290*  04/19/95  MPC  RAISED THE REGISTRATION TABLE SIZE TO 5000       MPC950419
000300*                 ENTRIES FOR THE OAKLAND HOUSE ANNEX.             MPC950419
000310*  02/22/99  RTW  Y2K PROJECT - REG-DATE ALREADY FULL CCYYMMDD.    RTW990222
000320*                 NO CODE CHANGE REQUIRED.                         RTW990222
000330*  07/08/02  RTW  ADDED UPSI-0 TRACE SWITCH.                       RTW020708
000340******************************************************************
000350
000360       ENVIRONMENT DIVISION.
000370       CONFIGURATION SECTION.
000380       SOURCE-COMPUTER. IBM-390.
000390       OBJECT-COMPUTER. IBM-390.
000400       SPECIAL-NAMES.
000410           C01 IS TOP-OF-FORM
000420           CLASS MAT-DIGIT-CLASS IS "0" THRU "9"
000430           UPSI-0 ON STATUS IS REGINSRT-TRACE-ON
000440                   OFF STATUS IS REGINSRT-TRACE-OFF.
000450       INPUT-OUTPUT SECTION.
000460       FILE-CONTROL.
000470           SELECT FACILITY-MASTER-FILE
000480               ASSIGN TO FACMSTR
000490               FILE STATUS IS WS-FACMSTR-STATUS.
000500           SELECT REGISTRATION-MASTER-FILE
000510               ASSIGN TO REGMSTR
000520               FILE STATUS IS WS-REGMSTR-STATUS.
000530           SELECT NEW-REGISTRATION-MASTER-FILE
000540               ASSIGN TO REGMSTRN
000550               FILE STATUS IS WS-REGMSTRN-STATUS.
000560           SELECT REGISTRATION-CANDIDATE-FILE
000570               ASSIGN TO REGCAND
000580               FILE STATUS IS WS-REGCAND-STATUS.
000590           SELECT REGISTRATION-REJECT-FILE
000600               ASSIGN TO REGREJ
000610               FILE STATUS IS WS-REGREJ-STATUS.
000620
000630       DATA DIVISION.
000640       FILE SECTION.
000650       FD  FACILITY-MASTER-FILE.
000660       COPY FACCPY.
000670
000680       FD  REGISTRATION-MASTER-FILE.
000690       COPY REGCPY.
000700
000710       FD  NEW-REGISTRATION-MASTER-FILE.
000720       COPY REGCPY REPLACING REGISTRATION-REC BY NEW-REG-REC
000730                             REG-DATE-REDEFINE BY NEW-REG-DATE-R.
000740
000750       FD  REGISTRATION-CANDIDATE-FILE.
000760       COPY REGCPY REPLACING REGISTRATION-REC BY REG-CAND-REC
000770                             REG-DATE-REDEFINE BY REG-CAND-DATE-R.
000780
000790       FD  REGISTRATION-REJECT-FILE.
000800       01  REG-REJECT-REC.
000810           05  REJ-FACILITY-ID        PIC 9(09).
000820           05  REJ-REG-DATE           PIC 9(08).
000830           05  REJ-MAT-NUMBER         PIC 9(04).
000840           05  REJ-MESSAGE            PIC X(60).
000850           05  FILLER                 PIC X(147).
000860
000870       WORKING-STORAGE SECTION.
000880       01  WS-FILE-STATUSES.
000890           05  WS-FACMSTR-STATUS      PIC X(02).
000900               88  WS-FACMSTR-OK      VALUE "00".
000910               88  WS-FACMSTR-EOF     VALUE "10".
000920           05  WS-REGMSTR-STATUS      PIC X(02).
000930               88  WS-REGMSTR-OK      VALUE "00".
000940               88  WS-REGMSTR-EOF     VALUE "10".
000950           05  WS-REGMSTRN-STATUS     PIC X(02).
000960               88  WS-REGMSTRN-OK     VALUE "00".
000970           05  WS-REGCAND-STATUS      PIC X(02).
000980               88  WS-REGCAND-OK      VALUE "00".
000990               88  WS-REGCAND-EOF     VALUE "10".
001000           05  WS-REGREJ-STATUS       PIC X(02).
001010               88  WS-REGREJ-OK       VALUE "00".
001020
001030       01  WS-SWITCHES.
001040           05  WS-FACMSTR-EOF-SW      PIC X(01) VALUE "N".
001050               88  WS-FACMSTR-DONE    VALUE "Y".
001060           05  WS-REGCAND-EOF-SW      PIC X(01) VALUE "N".
001070               88  WS-REGCAND-DONE    VALUE "Y".
001080           05  WS-REJECT-SW           PIC X(01) VALUE "N".
001090               88  WS-CANDIDATE-REJECTED VALUE "Y".
001092           05  WS-FAC-FOUND-SW        PIC X(01) VALUE "N".
001094               88  WS-FACILITY-FOUND  VALUE "Y".
001100
001110       01  WS-COUNTERS.
001120           05  WS-FACILITY-COUNT      PIC 9(04) COMP.
001130           05  WS-REGISTRATION-COUNT  PIC 9(04) COMP.
001140           05  WS-NEXT-REG-ID         PIC 9(09) COMP.
001150           05  WS-FAC-IDX             PIC 9(04) COMP.
001160           05  WS-REG-IDX             PIC 9(04) COMP.
001170           05  WS-CANDIDATES-READ     PIC 9(06) COMP.
001180           05  WS-CANDIDATES-ADDED    PIC 9(06) COMP.
001190           05  WS-CANDIDATES-REJECTED PIC 9(06) COMP.
001200       01  WS-COUNTERS-REDEFINE REDEFINES WS-COUNTERS.
001210           05  FILLER                 PIC X(20).
001220           05  WS-TRACE-READ          PIC 9(06) COMP.
001230           05  WS-TRACE-ADDED         PIC 9(06) COMP.
001240           05  WS-TRACE-REJECTED      PIC 9(06) COMP.
001250
001260       01  WS-REJECT-MESSAGE          PIC X(60) VALUE SPACES.
001270
001280*    RAW-IMAGE TABLES - EACH ENTRY IS ONE MASTER RECORD, MOVED
001290*    INTO THE SCRATCH RECORDS BELOW WHEN NAMED-FIELD ACCESS IS
001300*    NEEDED.  KEEPS THE TABLE DECLARATIONS SHORT.
001310       01  WS-FACILITY-TABLE.
001320           05  WS-FACILITY-ENTRY OCCURS 500 TIMES
001330                   INDEXED BY WS-FAC-TBL-IDX  PIC X(411).
001340
001350       01  WS-REGISTRATION-TABLE.
001360           05  WS-REGISTRATION-ENTRY OCCURS 5000 TIMES
001370                   INDEXED BY WS-REG-TBL-IDX  PIC X(328).
001380
001390*    NO SEPARATE SCRATCH RECORDS ARE DECLARED HERE - FACILITY-REC
001400*    AND REGISTRATION-REC (BROUGHT IN BY THE FD COPY STATEMENTS
001410*    ABOVE) ARE BOTH IDLE ONCE THEIR MASTER FILE HAS BEEN LOADED
001420*    INTO ITS TABLE, SO THE SAME AREAS DOUBLE AS THE NAMED-FIELD
001430*    WINDOW FOR WHATEVER TABLE ENTRY IS CURRENT.
001440
001450       COPY ABENDREC.
001455
001460       LINKAGE SECTION.
001470
001480       PROCEDURE DIVISION.
001490       000-HOUSEKEEPING.
001500           MOVE ZERO TO WS-FACILITY-COUNT WS-REGISTRATION-COUNT
001510                        WS-NEXT-REG-ID WS-CANDIDATES-READ
001520                        WS-CANDIDATES-ADDED WS-CANDIDATES-REJECTED.
001530
001540           OPEN INPUT  FACILITY-MASTER-FILE
001550                       REGISTRATION-MASTER-FILE
001560                       REGISTRATION-CANDIDATE-FILE
001570                OUTPUT NEW-REGISTRATION-MASTER-FILE
001580                       REGISTRATION-REJECT-FILE.
001590
001600           IF NOT WS-FACMSTR-OK
001610               MOVE "OPEN FAILED - FACILITY-MASTER-FILE" TO
001620                    ABEND-REASON
001630               PERFORM 1000-ABEND-RTN THRU 1000-EXIT.
001640
001650           PERFORM 100-LOAD-FACILITY-TABLE THRU 100-EXIT.
001660           PERFORM 200-LOAD-REGISTRATION-TABLE THRU 200-EXIT.
001670
001680           READ REGISTRATION-CANDIDATE-FILE
001690               AT END SET WS-REGCAND-DONE TO TRUE.
001700
001710       100-LOAD-FACILITY-TABLE.
001720           READ FACILITY-MASTER-FILE
001730               AT END SET WS-FACMSTR-DONE TO TRUE
001740           END-READ.
001750           PERFORM 110-ADD-FACILITY-ENTRY THRU 110-EXIT
001760               UNTIL WS-FACMSTR-DONE.
001770       100-EXIT.
001780           EXIT.
001790
001800       110-ADD-FACILITY-ENTRY.
001810           IF WS-FACILITY-COUNT = 500
001820               MOVE "FACILITY TABLE FULL - RAISE 500 LIMIT" TO
001830                    ABEND-REASON
001840               PERFORM 1000-ABEND-RTN THRU 1000-EXIT.
001850           ADD 1 TO WS-FACILITY-COUNT.
001860           MOVE FACILITY-REC TO
001870                WS-FACILITY-ENTRY(WS-FACILITY-COUNT).
001880           READ FACILITY-MASTER-FILE
001890               AT END SET WS-FACMSTR-DONE TO TRUE
001900           END-READ.
001910       110-EXIT.
001920           EXIT.
001930
001940       200-LOAD-REGISTRATION-TABLE.
001950           MOVE "N" TO WS-FACMSTR-EOF-SW.
001960           READ REGISTRATION-MASTER-FILE
001970               AT END SET WS-REGMSTR-EOF TO TRUE
001980           END-READ.
001990           PERFORM 210-ADD-REGISTRATION-ENTRY THRU 210-EXIT
002000               UNTIL WS-REGMSTR-EOF.
002010       200-EXIT.
002020           EXIT.
002030
002040       210-ADD-REGISTRATION-ENTRY.
002050           IF WS-REGISTRATION-COUNT = 5000
002060               MOVE "REGISTRATION TABLE FULL - RAISE LIMIT" TO
002070                    ABEND-REASON
002080               PERFORM 1000-ABEND-RTN THRU 1000-EXIT.
002090           ADD 1 TO WS-REGISTRATION-COUNT.
002100           MOVE REGISTRATION-REC TO
002110                WS-REGISTRATION-ENTRY(WS-REGISTRATION-COUNT).
002120           IF REG-ID > WS-NEXT-REG-ID
002130               MOVE REG-ID TO WS-NEXT-REG-ID.
002140           READ REGISTRATION-MASTER-FILE
002150               AT END SET WS-REGMSTR-EOF TO TRUE
002160           END-READ.
002170       210-EXIT.
002180           EXIT.
002190
002200       300-MAINLINE.
002210           PERFORM 400-PROCESS-ONE-CANDIDATE THRU 400-EXIT
002220               UNTIL WS-REGCAND-DONE.
002230
002240           PERFORM 800-REWRITE-MASTER THRU 800-EXIT.
002250
002260           IF REGINSRT-TRACE-ON
002270               MOVE WS-CANDIDATES-READ     TO WS-TRACE-READ
002280               MOVE WS-CANDIDATES-ADDED    TO WS-TRACE-ADDED
002290               MOVE WS-CANDIDATES-REJECTED TO WS-TRACE-REJECTED
002300               DISPLAY "REGINSRT TRACE - READ/ADDED/REJECTED "
002310                        WS-TRACE-READ " " WS-TRACE-ADDED " "
002320                        WS-TRACE-REJECTED.
002330
002340           CLOSE FACILITY-MASTER-FILE
002350                 REGISTRATION-MASTER-FILE
002360                 NEW-REGISTRATION-MASTER-FILE
002370                 REGISTRATION-CANDIDATE-FILE
002380                 REGISTRATION-REJECT-FILE.
002390           STOP RUN.
002400
002410       400-PROCESS-ONE-CANDIDATE.
002420           ADD 1 TO WS-CANDIDATES-READ.
002430           MOVE "N"    TO WS-REJECT-SW.
002440           MOVE SPACES TO WS-REJECT-MESSAGE.
002450
002460           PERFORM 500-FIELD-EDITS THRU 500-EXIT.
002470
002480           IF NOT WS-CANDIDATE-REJECTED
002490               PERFORM 600-FACILITY-LOOKUP THRU 600-EXIT.
002500
002510           IF NOT WS-CANDIDATE-REJECTED
002520               PERFORM 700-DUPLICATE-CHECK THRU 700-EXIT.
002530
002540           IF WS-CANDIDATE-REJECTED
002550               ADD 1 TO WS-CANDIDATES-REJECTED
002560               PERFORM 750-WRITE-REJECT THRU 750-EXIT
002570           ELSE
002580               ADD 1 TO WS-CANDIDATES-ADDED
002590               PERFORM 780-APPEND-REGISTRATION THRU 780-EXIT.
002600
002610           READ REGISTRATION-CANDIDATE-FILE
002620               AT END SET WS-REGCAND-DONE TO TRUE
002630           END-READ.
002640       400-EXIT.
002650           EXIT.
002660
002670       500-FIELD-EDITS.
002680           IF REG-GUEST-ID OF REG-CAND-REC NOT = ZERO
002690               MOVE "Y" TO WS-REJECT-SW
002700               MOVE "NEW REGISTRATION MUST BE UNASSIGNED" TO
002710                    WS-REJECT-MESSAGE
002720               GO TO 500-EXIT.
002730
002740           IF REG-FACILITY-ID OF REG-CAND-REC = ZERO
002750               MOVE "Y" TO WS-REJECT-SW
002760               MOVE "FACILITY-ID IS REQUIRED" TO WS-REJECT-MESSAGE
002770               GO TO 500-EXIT.
002780
002790           IF REG-DATE OF REG-CAND-REC = ZERO
002800               MOVE "Y" TO WS-REJECT-SW
002810               MOVE "REGISTRATION DATE IS REQUIRED" TO
002820                    WS-REJECT-MESSAGE
002830               GO TO 500-EXIT.
002840       500-EXIT.
002850           EXIT.
002860
002870       600-FACILITY-LOOKUP.
002872           MOVE "N" TO WS-REJECT-SW.
002874           MOVE "N" TO WS-FAC-FOUND-SW.
002876           MOVE ZERO TO WS-FAC-IDX.
002878           PERFORM 610-CHECK-ONE-FACILITY THRU 610-EXIT
002880               VARYING WS-FAC-IDX FROM 1 BY 1
002882               UNTIL WS-FAC-IDX > WS-FACILITY-COUNT
002884                  OR WS-FACILITY-FOUND.
002886           IF NOT WS-FACILITY-FOUND
002888               MOVE "Y" TO WS-REJECT-SW
002890               MOVE "FACILITY NOT FOUND" TO WS-REJECT-MESSAGE.
002892       600-EXIT.
002894           EXIT.
002896
002898       610-CHECK-ONE-FACILITY.
002900           MOVE WS-FACILITY-ENTRY(WS-FAC-IDX) TO FACILITY-REC.
002902           IF FACILITY-ID OF FACILITY-REC =
002904              REG-FACILITY-ID OF REG-CAND-REC
002906               SET WS-FACILITY-FOUND TO TRUE.
002908       610-EXIT.
002910           EXIT.
003000
003010       700-DUPLICATE-CHECK.
003020           MOVE ZERO TO WS-REG-IDX.
003030           PERFORM 710-CHECK-ONE-EXISTING THRU 710-EXIT
003040               VARYING WS-REG-IDX FROM 1 BY 1
003050               UNTIL WS-REG-IDX > WS-REGISTRATION-COUNT
003060                  OR WS-CANDIDATE-REJECTED.
003070       700-EXIT.
003080           EXIT.
003090
003100       710-CHECK-ONE-EXISTING.
003110           MOVE WS-REGISTRATION-ENTRY(WS-REG-IDX) TO
003120                REGISTRATION-REC.
003130           IF REG-FACILITY-ID = REG-FACILITY-ID OF REG-CAND-REC
003140              AND REG-DATE    = REG-DATE       OF REG-CAND-REC
003150              AND REG-MAT-NUMBER =
003160                  REG-MAT-NUMBER OF REG-CAND-REC
003170               MOVE "Y" TO WS-REJECT-SW
003180               MOVE "DUPLICATE FACILITY/DATE/MAT COMBINATION" TO
003190                    WS-REJECT-MESSAGE.
003200       710-EXIT.
003210           EXIT.
003220
003230       750-WRITE-REJECT.
003240           MOVE REG-FACILITY-ID OF REG-CAND-REC TO REJ-FACILITY-ID.
003250           MOVE REG-DATE       OF REG-CAND-REC TO REJ-REG-DATE.
003260           MOVE REG-MAT-NUMBER OF REG-CAND-REC TO REJ-MAT-NUMBER.
003270           MOVE WS-REJECT-MESSAGE TO REJ-MESSAGE.
003280           MOVE SPACES TO FILLER IN REG-REJECT-REC.
003290           WRITE REG-REJECT-REC.
003300       750-EXIT.
003310           EXIT.
003320
003330       780-APPEND-REGISTRATION.
003340           IF WS-REGISTRATION-COUNT = 5000
003350               MOVE "REGISTRATION TABLE FULL ON INSERT" TO
003360                    ABEND-REASON
003370               PERFORM 1000-ABEND-RTN THRU 1000-EXIT.
003380
003390           ADD 1 TO WS-NEXT-REG-ID.
003400           MOVE SPACES TO REGISTRATION-REC.
003410           MOVE WS-NEXT-REG-ID              TO REG-ID.
003420           MOVE REG-FACILITY-ID OF REG-CAND-REC TO REG-FACILITY-ID.
003430           MOVE REG-DATE OF REG-CAND-REC        TO REG-DATE.
003440           MOVE REG-MAT-NUMBER OF REG-CAND-REC  TO REG-MAT-NUMBER.
003450           MOVE REG-FEATURES OF REG-CAND-REC    TO REG-FEATURES.
003460           MOVE ZERO   TO REG-GUEST-ID.
003470           MOVE SPACES TO REG-PAYMENT-TYPE.
003480           MOVE ZERO   TO REG-PAYMENT-AMOUNT.
003490           MOVE ZERO   TO REG-SHOWER-TIME.
003500           MOVE ZERO   TO REG-WAKEUP-TIME.
003510           MOVE SPACES TO REG-COMMENTS.
003520           MOVE ZERO   TO REG-UPDATED-DATE.
003530           MOVE ZERO   TO REG-UPDATED-TIME.
003540
003550           ADD 1 TO WS-REGISTRATION-COUNT.
003560           MOVE REGISTRATION-REC TO
003570                WS-REGISTRATION-ENTRY(WS-REGISTRATION-COUNT).
003580       780-EXIT.
003590           EXIT.
003600
003610       800-REWRITE-MASTER.
003620           MOVE ZERO TO WS-REG-IDX.
003630           PERFORM 810-WRITE-ONE-ENTRY THRU 810-EXIT
003640               VARYING WS-REG-IDX FROM 1 BY 1
003650               UNTIL WS-REG-IDX > WS-REGISTRATION-COUNT.
003660       800-EXIT.
003670           EXIT.
003680
003690       810-WRITE-ONE-ENTRY.
003700           MOVE WS-REGISTRATION-ENTRY(WS-REG-IDX) TO NEW-REG-REC.
003710           WRITE NEW-REG-REC.
003720       810-EXIT.
003730           EXIT.
003740
003750       1000-ABEND-RTN.
003760           MOVE "REGINSRT"    TO PARA-NAME.
003770           MOVE SPACES        TO EXPECTED-VAL ACTUAL-VAL.
003780           DISPLAY ABEND-REC.
003790           DIVIDE ZERO-VAL INTO ONE-VAL.
003800       1000-EXIT.
003810           EXIT.
