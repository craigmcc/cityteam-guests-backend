000010       IDENTIFICATION DIVISION.
000020******************************************************************
000030       PROGRAM-ID.  MATSLIST.
000040       AUTHOR. D K LARSEN.
000050       INSTALLATION. COBOL DEVELOPMENT CENTER.
000060       DATE-WRITTEN. 03/14/89.
000070       DATE-COMPILED. 03/14/89.
000080       SECURITY. NON-CONFIDENTIAL.
000090*
000100*REMARKS.
000110*
000120*    THIS SUBPROGRAM PARSES AND VALIDATES A COMPACT MAT-NUMBER
000130*    LIST STRING (E.G. "1-3,5,9-12") INTO AN ASCENDING,
000140*    DUPLICATE-FREE TABLE OF MAT NUMBERS, AND ALSO TESTS WHETHER
000150*    ONE ALREADY-EXPLODED MAT LIST IS A SUBSET OF ANOTHER.  IT IS
000160*    CALLED BY TMPLEDIT ONCE PER MAT-LIST FIELD ON A TEMPLATE
000170*    (ALL-MATS, HANDICAP-MATS, SOCKET-MATS).
000180*
000190*    THIS REPLACES THE OLD STRLTH STRING-LENGTH UTILITY - THE
000200*    LEADING/TRAILING SPACE-COUNTING TECHNIQUE STRLTH USED IS
000210*    KEPT (SEE 000-HOUSEKEEPING BELOW) BUT THE CALL TO
000220*    FUNCTION REVERSE HAS BEEN TAKEN OUT; THIS SHOP'S COMPILER
000230*    LICENSE DOES NOT CARRY THE INTRINSIC FUNCTION LIBRARY.
000240*
000250******************************************************************
000260*  CHANGE LOG
000270*  ----------
000280*  03/14/89  DKL  ORIGINAL PROGRAM, SPLIT OFF FROM THE TEMPLATE    DKL890314
000290*                 EDIT WORK IN TMPLEDIT SO IT COULD BE CALLED      DKL890314
000300*                 FOR ALL THREE MAT-LIST FIELDS.                   DKL890314
000310*  11/02/90  DKL  ADDED THE SUBSET-TEST FUNCTION (FUNCTION-SW      DKL901102
000320*                 = 'S') SO HANDICAP-MATS AND SOCKET-MATS COULD    DKL901102
000330*                 BE CHECKED AGAINST ALL-MATS WITHOUT DUPLICATING  DKL901102
000340*                 THE EXPLODE LOGIC IN TMPLEDIT.                   DKL901102
000350*  06/06/93  MPC  FIXED BUG - A RANGE WITH FROM > TO WAS BEING     MPC930606
000360*                 SILENTLY ACCEPTED IF FROM WAS STILL GREATER      MPC930606
000370*                 THAN THE PRIOR HIGHEST NUMBER SEEN.              MPC930606
000380*  04/19/95  MPC  RAISED THE MAT-NUMBER TABLE SIZE FROM 100 TO     MPC950419
000390*                 200 ENTRIES - OAKLAND HOUSE'S NEW ANNEX          MPC950419
000400*                 TEMPLATE NEEDS MORE ROOM.                        MPC950419
000410*  09/28/98  RTW  Y2K PROJECT - REVIEWED PROGRAM FOR TWO-DIGIT     RTW980928
000420*                 YEAR FIELDS.  NONE FOUND; THIS PROGRAM HANDLES   RTW980928
000430*                 MAT NUMBERS ONLY, NO DATES.  NO CHANGE MADE.     RTW980928
000440*  02/03/01  RTW  ADDED UPSI-0 TRACE SWITCH FOR PRODUCTION         RTW010203
000450*                 DEBUGGING OF THE TEMPLATE-LOAD OVERNIGHT RUN.    RTW010203
000460******************************************************************
000470
000480       ENVIRONMENT DIVISION.
000490       CONFIGURATION SECTION.
000500       SOURCE-COMPUTER. IBM-390.
000510       OBJECT-COMPUTER. IBM-390.
000520       SPECIAL-NAMES.
000530           C01 IS TOP-OF-FORM
000540           CLASS DIGIT-CLASS IS "0" THRU "9"
000550           UPSI-0 ON STATUS IS MATLIST-TRACE-ON
000560                   OFF STATUS IS MATLIST-TRACE-OFF.
000570       INPUT-OUTPUT SECTION.
000580
000590       DATA DIVISION.
000600       FILE SECTION.
000610
000620       WORKING-STORAGE SECTION.
000630       01  WS-MISC-FIELDS.
000640           05  WS-STRING-LENGTH       PIC 9(04) COMP.
000650           05  WS-TRAIL-SPACES        PIC 9(04) COMP.
000660           05  WS-SCAN-POINTER        PIC 9(04) COMP.
000670           05  WS-HIGHEST-SEEN        PIC 9(04) COMP.
000680           05  WS-ITEM-LEN            PIC 9(04) COMP.
000690           05  WS-HYPHEN-COUNT        PIC 9(02) COMP.
000700           05  WS-FROM-LEN            PIC 9(04) COMP.
000710           05  WS-TO-LEN              PIC 9(04) COMP.
000720           05  WS-FROM-NUM            PIC 9(04) COMP.
000730           05  WS-TO-NUM              PIC 9(04) COMP.
000740           05  WS-SINGLE-NUM          PIC 9(04) COMP.
000750           05  WS-RANGE-NUM           PIC 9(04) COMP.
000760           05  WS-SUBSET-SUB          PIC 9(04) COMP.
000770           05  WS-ITEM-TEXT           PIC X(10).
000780           05  FILLER                 PIC X(20).
000790*
000800*    TRACE-DUMP VIEW OF THE COUNTERS ABOVE - LAID DOWN TO SYSOUT
000810*    WHEN UPSI-0 IS ON, SO PRODUCTION SUPPORT CAN SEE WHERE A
000820*    TEMPLATE LOAD WENT SIDEWAYS WITHOUT A RECOMPILE.
000830       01  WS-TRACE-DUMP REDEFINES WS-MISC-FIELDS.
000840           05  FILLER                 PIC X(08).
000850           05  WS-TRACE-HIGHEST       PIC 9(04) COMP.
000860           05  FILLER                 PIC X(32).
000870
000880       01  WS-RANGE-TEXT-GROUP.
000890           05  WS-FROM-TEXT           PIC X(10).
000900           05  WS-TO-TEXT             PIC X(10).
000910       01  WS-RANGE-TEXT-REDEFINE REDEFINES WS-RANGE-TEXT-GROUP.
000920           05  WS-RANGE-TEXT-FULL     PIC X(20).
000930
000940       01  WS-FOUND-SWITCHES.
000950           05  WS-FOUND-SW            PIC X(01) VALUE "N".
000960               88  WS-FOUND           VALUE "Y".
000970
000980       LINKAGE SECTION.
000990       01  MATLIST-PARMS.
001000           05  MATLIST-FUNCTION-SW        PIC X(01).
001010               88  MATLIST-EXPLODE-FUNCTION  VALUE "E".
001020               88  MATLIST-SUBSET-FUNCTION   VALUE "S".
001030           05  MATLIST-INPUT-STRING       PIC X(200).
001040           05  MATLIST-COUNT              PIC 9(04) COMP.
001050           05  MATLIST-TABLE.
001060               10  MATLIST-ENTRY OCCURS 200 TIMES
001070                       INDEXED BY MATLIST-IDX  PIC 9(04) COMP.
001080           05  MATLIST-SUPERSET-COUNT     PIC 9(04) COMP.
001090           05  MATLIST-SUPERSET-TABLE.
001100               10  MATLIST-SUPERSET-ENTRY
001110                       OCCURS 1 TO 200 TIMES
001120                       DEPENDING ON MATLIST-SUPERSET-COUNT
001130                       INDEXED BY MATLIST-SUP-IDX  PIC 9(04) COMP.
001140           05  MATLIST-RETURN-CODE        PIC S9(04) COMP.
001150               88  MATLIST-OK              VALUE ZERO.
001160           05  MATLIST-MESSAGE            PIC X(60).
001170           05  MATLIST-MESSAGE-SHORT REDEFINES MATLIST-MESSAGE.
001180               10  MATLIST-MESSAGE-30     PIC X(30).
001190               10  FILLER                 PIC X(30).
001200
001210       PROCEDURE DIVISION USING MATLIST-PARMS.
001220       000-HOUSEKEEPING.
001230           MOVE ZERO   TO MATLIST-RETURN-CODE.
001240           MOVE SPACES TO MATLIST-MESSAGE.
001250           MOVE ZERO   TO WS-TRAIL-SPACES.
001260           INSPECT MATLIST-INPUT-STRING TALLYING WS-TRAIL-SPACES
001270               FOR ALL SPACE.
001280           COMPUTE WS-STRING-LENGTH =
001290               LENGTH OF MATLIST-INPUT-STRING - WS-TRAIL-SPACES.
001300           IF MATLIST-TRACE-ON
001310               DISPLAY "MATSLIST TRACE - STRING LENGTH "
001320                        WS-STRING-LENGTH.
001330
001340           IF MATLIST-EXPLODE-FUNCTION
001350               PERFORM 100-EXPLODE-LIST THRU 100-EXIT
001360           ELSE
001370           IF MATLIST-SUBSET-FUNCTION
001380               PERFORM 200-CHECK-SUBSET-OF THRU 200-EXIT.
001390
001400           MOVE WS-HIGHEST-SEEN TO WS-TRACE-HIGHEST.
001410           GOBACK.
001420
001430       100-EXPLODE-LIST.
001440           MOVE ZERO TO MATLIST-COUNT, WS-HIGHEST-SEEN.
001450           MOVE 1    TO WS-SCAN-POINTER.
001460           IF WS-STRING-LENGTH = ZERO
001470               MOVE 8 TO MATLIST-RETURN-CODE
001480               MOVE "MAT LIST IS REQUIRED" TO MATLIST-MESSAGE
001490               GO TO 100-EXIT.
001500
001510           PERFORM 150-EXPLODE-ONE-ITEM THRU 150-EXIT
001520               UNTIL WS-SCAN-POINTER > WS-STRING-LENGTH
001530                  OR MATLIST-RETURN-CODE NOT EQUAL ZERO.
001540       100-EXIT.
001550           EXIT.
001560
001570       150-EXPLODE-ONE-ITEM.
001580           MOVE SPACES TO WS-ITEM-TEXT.
001590           UNSTRING MATLIST-INPUT-STRING DELIMITED BY ","
001600               INTO WS-ITEM-TEXT
001610               COUNT IN WS-ITEM-LEN
001620               WITH POINTER WS-SCAN-POINTER
001630           END-UNSTRING.
001640
001650           IF WS-ITEM-LEN = ZERO
001660               MOVE 8 TO MATLIST-RETURN-CODE
001670               MOVE "MAT LIST ITEM IS EMPTY" TO MATLIST-MESSAGE
001680               GO TO 150-EXIT.
001690
001700           MOVE ZERO TO WS-HYPHEN-COUNT.
001710           INSPECT WS-ITEM-TEXT(1:WS-ITEM-LEN)
001720               TALLYING WS-HYPHEN-COUNT FOR ALL "-".
001730
001740           IF WS-HYPHEN-COUNT > 1
001750               MOVE 8 TO MATLIST-RETURN-CODE
001760               MOVE "RANGE ITEM HAS MORE THAN ONE HYPHEN" TO
001770                    MATLIST-MESSAGE
001780               GO TO 150-EXIT.
001790
001800           IF WS-HYPHEN-COUNT = 1
001810               PERFORM 160-EXPLODE-RANGE-ITEM THRU 160-EXIT
001820           ELSE
001830               PERFORM 170-EXPLODE-SINGLE-ITEM THRU 170-EXIT.
001840       150-EXIT.
001850           EXIT.
001860
001870       160-EXPLODE-RANGE-ITEM.
001880           MOVE SPACES TO WS-RANGE-TEXT-GROUP.
001890           UNSTRING WS-ITEM-TEXT(1:WS-ITEM-LEN) DELIMITED BY "-"
001900               INTO WS-FROM-TEXT COUNT IN WS-FROM-LEN
001910                    WS-TO-TEXT   COUNT IN WS-TO-LEN
001920           END-UNSTRING.
001930
001940           IF WS-FROM-LEN = ZERO OR WS-TO-LEN = ZERO
001950               MOVE 8 TO MATLIST-RETURN-CODE
001960               MOVE "RANGE ITEM MUST HAVE TWO NUMBERS" TO
001970                    MATLIST-MESSAGE
001980               GO TO 160-EXIT.
001990
002000           IF WS-FROM-TEXT(1:WS-FROM-LEN) NOT NUMERIC
002010              OR WS-TO-TEXT(1:WS-TO-LEN) NOT NUMERIC
002020               MOVE 8 TO MATLIST-RETURN-CODE
002030               MOVE "RANGE ITEM IS NOT NUMERIC" TO MATLIST-MESSAGE
002040               GO TO 160-EXIT.
002050
002060           MOVE WS-FROM-TEXT(1:WS-FROM-LEN) TO WS-FROM-NUM.
002070           MOVE WS-TO-TEXT(1:WS-TO-LEN)     TO WS-TO-NUM.
002080
002090           IF WS-FROM-NUM = ZERO OR WS-TO-NUM = ZERO
002100               MOVE 8 TO MATLIST-RETURN-CODE
002110               MOVE "MAT NUMBER MUST BE POSITIVE" TO
002120                    MATLIST-MESSAGE
002130               GO TO 160-EXIT.
002140
002150           IF WS-FROM-NUM > WS-TO-NUM
002160               MOVE 8 TO MATLIST-RETURN-CODE
002170               MOVE "RANGE FROM MUST NOT EXCEED TO" TO
002180                    MATLIST-MESSAGE
002190               GO TO 160-EXIT.
002200
002210           IF WS-FROM-NUM NOT > WS-HIGHEST-SEEN
002220               MOVE 8 TO MATLIST-RETURN-CODE
002230               MOVE "MAT LIST NOT IN ASCENDING ORDER" TO
002240                    MATLIST-MESSAGE
002250               GO TO 160-EXIT.
002260
002270           PERFORM 165-APPEND-RANGE THRU 165-EXIT
002280               VARYING WS-RANGE-NUM FROM WS-FROM-NUM BY 1
002290               UNTIL WS-RANGE-NUM > WS-TO-NUM
002300                  OR MATLIST-RETURN-CODE NOT EQUAL ZERO.
002310
002320           IF MATLIST-OK
002330               MOVE WS-TO-NUM TO WS-HIGHEST-SEEN.
002340       160-EXIT.
002350           EXIT.
002360
002370       165-APPEND-RANGE.
002380           IF MATLIST-COUNT = 200
002390               MOVE 8 TO MATLIST-RETURN-CODE
002400               MOVE "TOO MANY MAT NUMBERS FOR ONE TEMPLATE" TO
002410                    MATLIST-MESSAGE
002420               GO TO 165-EXIT.
002430           ADD 1 TO MATLIST-COUNT.
002440           MOVE WS-RANGE-NUM TO MATLIST-ENTRY(MATLIST-COUNT).
002450       165-EXIT.
002460           EXIT.
002470
002480       170-EXPLODE-SINGLE-ITEM.
002490           IF WS-ITEM-TEXT(1:WS-ITEM-LEN) NOT NUMERIC
002500               MOVE 8 TO MATLIST-RETURN-CODE
002510               MOVE "MAT NUMBER IS NOT NUMERIC" TO MATLIST-MESSAGE
002520               GO TO 170-EXIT.
002530
002540           MOVE WS-ITEM-TEXT(1:WS-ITEM-LEN) TO WS-SINGLE-NUM.
002550
002560           IF WS-SINGLE-NUM = ZERO
002570               MOVE 8 TO MATLIST-RETURN-CODE
002580               MOVE "MAT NUMBER MUST BE POSITIVE" TO
002590                    MATLIST-MESSAGE
002600               GO TO 170-EXIT.
002610
002620           IF WS-SINGLE-NUM NOT > WS-HIGHEST-SEEN
002630               MOVE 8 TO MATLIST-RETURN-CODE
002640               MOVE "MAT LIST NOT IN ASCENDING ORDER" TO
002650                    MATLIST-MESSAGE
002660               GO TO 170-EXIT.
002670
002680           IF MATLIST-COUNT = 200
002690               MOVE 8 TO MATLIST-RETURN-CODE
002700               MOVE "TOO MANY MAT NUMBERS FOR ONE TEMPLATE" TO
002710                    MATLIST-MESSAGE
002720               GO TO 170-EXIT.
002730
002740           ADD 1 TO MATLIST-COUNT.
002750           MOVE WS-SINGLE-NUM TO MATLIST-ENTRY(MATLIST-COUNT).
002760           MOVE WS-SINGLE-NUM TO WS-HIGHEST-SEEN.
002770       170-EXIT.
002780           EXIT.
002790
002800       200-CHECK-SUBSET-OF.
002810           MOVE ZERO TO WS-SUBSET-SUB.
002820           PERFORM 210-CHECK-ONE-ENTRY THRU 210-EXIT
002830               VARYING WS-SUBSET-SUB FROM 1 BY 1
002840               UNTIL WS-SUBSET-SUB > MATLIST-COUNT
002850                  OR MATLIST-RETURN-CODE NOT EQUAL ZERO.
002860       200-EXIT.
002870           EXIT.
002880
002890       210-CHECK-ONE-ENTRY.
002900           SET MATLIST-SUP-IDX TO 1.
002910           SEARCH MATLIST-SUPERSET-ENTRY
002920               AT END
002930                   MOVE 8 TO MATLIST-RETURN-CODE
002940                   MOVE "MAT NUMBER NOT FOUND IN ALL-MATS LIST"
002950                        TO MATLIST-MESSAGE
002960               WHEN MATLIST-SUPERSET-ENTRY(MATLIST-SUP-IDX) =
002970                    MATLIST-ENTRY(WS-SUBSET-SUB)
002980                   CONTINUE
002990           END-SEARCH.
003000       210-EXIT.
003010           EXIT.
