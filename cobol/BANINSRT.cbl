000010       IDENTIFICATION DIVISION.
000020******************************************************************
000030       PROGRAM-ID.  BANINSRT.
000040       AUTHOR. D K LARSEN.
000050       INSTALLATION. COBOL DEVELOPMENT CENTER.
000060       DATE-WRITTEN. 09/21/91.
000070       DATE-COMPILED. 09/21/91.
000080       SECURITY. NON-CONFIDENTIAL.
000090*
000100*REMARKS.
000110*
000120*    OVERNIGHT BAN-INSERT RUN.  READS THE BAN CANDIDATE FILE
000130*    PREPARED WHEN A HOUSE MANAGER BARS A GUEST FROM A FACILITY
000140*    FOR A DATE RANGE, VALIDATES THE GUEST REFERENCE, AND CHECKS
000150*    THE NEW RANGE AGAINST EVERY BAN ALREADY ON FILE FOR THAT
000160*    SAME GUEST BEFORE ADDING IT TO THE BAN MASTER.  THE ACTUAL
000170*    OVERLAP ARITHMETIC LIVES IN BANOVLAP - THIS PROGRAM JUST
000180*    DRIVES IT ONCE PER EXISTING ROW FOR THE GUEST.
000190*
000200******************************************************************
000210*  CHANGE LOG
000220*  ----------
000230*  09/21/91  DKL  ORIGINAL PROGRAM, MODELED ON REGINSRT'S TABLE-    DKL910921
000240*                 LOAD-THEN-SCAN SHAPE.                             DKL910921
000250*  02/14/93  MPC  SPLIT THE OVERLAP ARITHMETIC OUT TO A SEPARATE    MPC930214
000260*                 SUBPROGRAM (BANOVLAP) SO PCTPROC COULD SHARE IT   MPC930214
000270*                 ON THE UPDATE SIDE WITHOUT DUPLICATING THE TEST.  MPC930214
000280*  03/11/99  RTW  Y2K PROJECT - BAN-FROM/BAN-TO ALREADY FULL        RTW990311
000290*                 CCYYMMDD.  NO CODE CHANGE REQUIRED.               RTW990311
000300*  07/08/02  RTW  ADDED UPSI-0 TRACE SWITCH.                        RTW020708
000310******************************************************************
000320
000330       ENVIRONMENT DIVISION.
000340       CONFIGURATION SECTION.
000350       SOURCE-COMPUTER. IBM-390.
000360       OBJECT-COMPUTER. IBM-390.
000370       SPECIAL-NAMES.
000380           C01 IS TOP-OF-FORM
000390           CLASS BAN-DIGIT-CLASS IS "0" THRU "9"
000400           UPSI-0 ON STATUS IS BANINSRT-TRACE-ON
000410                   OFF STATUS IS BANINSRT-TRACE-OFF.
000420       INPUT-OUTPUT SECTION.
000430       FILE-CONTROL.
000440           SELECT GUEST-MASTER-FILE
000450               ASSIGN TO GSTMSTR
000460               FILE STATUS IS WS-GSTMSTR-STATUS.
000470           SELECT BAN-MASTER-FILE
000480               ASSIGN TO BANMSTR
000490               FILE STATUS IS WS-BANMSTR-STATUS.
000500           SELECT NEW-BAN-MASTER-FILE
000510               ASSIGN TO BANMSTRN
000520               FILE STATUS IS WS-BANMSTRN-STATUS.
000530           SELECT BAN-CANDIDATE-FILE
000540               ASSIGN TO BANCAND
000550               FILE STATUS IS WS-BANCAND-STATUS.
000560           SELECT BAN-REJECT-FILE
000570               ASSIGN TO BANREJ
000580               FILE STATUS IS WS-BANREJ-STATUS.
000590
000600       DATA DIVISION.
000610       FILE SECTION.
000620       FD  GUEST-MASTER-FILE.
000630       COPY GSTCPY.
000640
000650       FD  BAN-MASTER-FILE.
000660       COPY BANCPY.
000670
000680       FD  NEW-BAN-MASTER-FILE.
000690       COPY BANCPY REPLACING BAN-REC BY NEW-BAN-REC
000700                            BAN-RANGE-REDEFINE BY NEW-BAN-RANGE-R.
000710
000720       FD  BAN-CANDIDATE-FILE.
000730       COPY BANCPY REPLACING BAN-REC BY BAN-CAND-REC
000740                            BAN-RANGE-REDEFINE BY BAN-CAND-RANGE-R.
000750
000760       FD  BAN-REJECT-FILE.
000770       01  BAN-REJECT-REC.
000780           05  REJ-GUEST-ID           PIC 9(09).
000790           05  REJ-BAN-FROM           PIC 9(08).
000800           05  REJ-BAN-TO             PIC 9(08).
000810           05  REJ-MESSAGE            PIC X(60).
000820           05  FILLER                 PIC X(129).
000830
000840       WORKING-STORAGE SECTION.
000850       01  WS-FILE-STATUSES.
000860           05  WS-GSTMSTR-STATUS      PIC X(02).
000870               88  WS-GSTMSTR-OK      VALUE "00".
000880           05  WS-BANMSTR-STATUS      PIC X(02).
000890               88  WS-BANMSTR-OK      VALUE "00".
000900               88  WS-BANMSTR-EOF     VALUE "10".
000910           05  WS-BANMSTRN-STATUS     PIC X(02).
000920               88  WS-BANMSTRN-OK     VALUE "00".
000930           05  WS-BANCAND-STATUS      PIC X(02).
000940               88  WS-BANCAND-OK      VALUE "00".
000950               88  WS-BANCAND-EOF     VALUE "10".
000960           05  WS-BANREJ-STATUS       PIC X(02).
000970               88  WS-BANREJ-OK       VALUE "00".
000980
000990       01  WS-SWITCHES.
001000           05  WS-GSTMSTR-EOF-SW      PIC X(01) VALUE "N".
001010               88  WS-GSTMSTR-DONE    VALUE "Y".
001020           05  WS-BANMSTR-EOF-SW      PIC X(01) VALUE "N".
001030               88  WS-BANMSTR-DONE    VALUE "Y".
001040           05  WS-BANCAND-EOF-SW      PIC X(01) VALUE "N".
001050               88  WS-BANCAND-DONE    VALUE "Y".
001060           05  WS-REJECT-SW           PIC X(01) VALUE "N".
001070               88  WS-CANDIDATE-REJECTED VALUE "Y".
001080           05  WS-GST-FOUND-SW        PIC X(01) VALUE "N".
001090               88  WS-GUEST-FOUND     VALUE "Y".
001100
001110       01  WS-COUNTERS.
001120           05  WS-GUEST-COUNT         PIC 9(04) COMP.
001130           05  WS-BAN-COUNT           PIC 9(04) COMP.
001140           05  WS-NEXT-BAN-ID         PIC 9(09) COMP.
001150           05  WS-GST-IDX             PIC 9(04) COMP.
001160           05  WS-BAN-IDX             PIC 9(04) COMP.
001170           05  WS-CANDIDATES-READ     PIC 9(06) COMP.
001180           05  WS-CANDIDATES-ADDED    PIC 9(06) COMP.
001190           05  WS-CANDIDATES-REJECTED PIC 9(06) COMP.
001200       01  WS-COUNTERS-REDEFINE REDEFINES WS-COUNTERS.
001210           05  FILLER                 PIC X(18).
001220           05  WS-TRACE-READ          PIC 9(06) COMP.
001230           05  WS-TRACE-ADDED         PIC 9(06) COMP.
001240           05  WS-TRACE-REJECTED      PIC 9(06) COMP.
001250
001260       01  WS-REJECT-MESSAGE          PIC X(60) VALUE SPACES.
001262
001264       01  WS-STAMP-DATE.
001266           05  WS-STAMP-YY            PIC 9(02).
001268           05  WS-STAMP-MM            PIC 9(02).
001270           05  WS-STAMP-DD            PIC 9(02).
001272       01  WS-STAMP-TIME              PIC 9(06).
001274
001280*    LINKAGE PASSED TO BANOVLAP - ONE CALL PER EXISTING BAN ROW
001290*    FOUND FOR THE CANDIDATE'S GUEST-ID.
001300       01  WS-OVERLAP-PARMS.
001310           05  WS-OVLP-EXIST-FROM     PIC 9(08).
001320           05  WS-OVLP-EXIST-TO       PIC 9(08).
001330           05  WS-OVLP-NEW-FROM       PIC 9(08).
001340           05  WS-OVLP-NEW-TO         PIC 9(08).
001350           05  WS-OVLP-OVERLAP-SW     PIC X(01).
001360               88  WS-OVLP-IS-OVERLAP VALUE "Y".
001370       01  WS-OVLP-RETURN-CD          PIC S9(04) COMP.
001380
001390       01  WS-GUEST-TABLE.
001400           05  WS-GUEST-ENTRY OCCURS 5000 TIMES
001410                   INDEXED BY WS-GST-TBL-IDX  PIC X(363).
001420
001430       01  WS-BAN-TABLE.
001440           05  WS-BAN-ENTRY OCCURS 5000 TIMES
001450                   INDEXED BY WS-BAN-TBL-IDX  PIC X(385).
001460
001470*    NO SEPARATE SCRATCH RECORDS ARE DECLARED HERE - GUEST-REC
001472*    AND BAN-REC (BROUGHT IN BY THE FD COPY STATEMENTS ABOVE)
001474*    ARE BOTH IDLE ONCE THEIR MASTER FILE HAS BEEN LOADED INTO
001476*    ITS TABLE, SO THE SAME AREAS DOUBLE AS THE NAMED-FIELD
001478*    WINDOW FOR WHATEVER TABLE ENTRY IS CURRENT.
001490
001500       COPY ABENDREC.
001510
001520       LINKAGE SECTION.
001530
001540       PROCEDURE DIVISION.
001550       000-HOUSEKEEPING.
001560           MOVE ZERO TO WS-GUEST-COUNT WS-BAN-COUNT
001570                        WS-CANDIDATES-READ WS-CANDIDATES-ADDED
001580                        WS-CANDIDATES-REJECTED.
001590
001600           OPEN INPUT  GUEST-MASTER-FILE
001610                       BAN-MASTER-FILE
001620                       BAN-CANDIDATE-FILE
001630                OUTPUT NEW-BAN-MASTER-FILE
001640                       BAN-REJECT-FILE.
001650
001660           IF NOT WS-GSTMSTR-OK
001670               MOVE "OPEN FAILED - GUEST-MASTER-FILE" TO
001680                    ABEND-REASON
001690               PERFORM 1000-ABEND-RTN THRU 1000-EXIT.
001700
001710           PERFORM 100-LOAD-GUEST-TABLE THRU 100-EXIT.
001720           PERFORM 200-LOAD-BAN-TABLE THRU 200-EXIT.
001730
001740           READ BAN-CANDIDATE-FILE
001750               AT END SET WS-BANCAND-DONE TO TRUE.
001760
001770       100-LOAD-GUEST-TABLE.
001780           READ GUEST-MASTER-FILE
001790               AT END SET WS-GSTMSTR-DONE TO TRUE
001800           END-READ.
001810           PERFORM 110-ADD-GUEST-ENTRY THRU 110-EXIT
001820               UNTIL WS-GSTMSTR-DONE.
001830       100-EXIT.
001840           EXIT.
001850
001860       110-ADD-GUEST-ENTRY.
001870           IF WS-GUEST-COUNT = 5000
001880               MOVE "GUEST TABLE FULL - RAISE 5000 LIMIT" TO
001890                    ABEND-REASON
001900               PERFORM 1000-ABEND-RTN THRU 1000-EXIT.
001910           ADD 1 TO WS-GUEST-COUNT.
001920           MOVE GUEST-REC TO WS-GUEST-ENTRY(WS-GUEST-COUNT).
001930           READ GUEST-MASTER-FILE
001940               AT END SET WS-GSTMSTR-DONE TO TRUE
001950           END-READ.
001960       110-EXIT.
001970           EXIT.
001980
001990       200-LOAD-BAN-TABLE.
002000           READ BAN-MASTER-FILE
002010               AT END SET WS-BANMSTR-DONE TO TRUE
002020           END-READ.
002030           PERFORM 210-ADD-BAN-ENTRY THRU 210-EXIT
002040               UNTIL WS-BANMSTR-DONE.
002050       200-EXIT.
002060           EXIT.
002070
002080       210-ADD-BAN-ENTRY.
002090           IF WS-BAN-COUNT = 5000
002100               MOVE "BAN TABLE FULL - RAISE 5000 LIMIT" TO
002110                    ABEND-REASON
002120               PERFORM 1000-ABEND-RTN THRU 1000-EXIT.
002130           ADD 1 TO WS-BAN-COUNT.
002140           MOVE BAN-REC TO WS-BAN-ENTRY(WS-BAN-COUNT).
002150           IF BAN-ID > WS-NEXT-BAN-ID
002160               MOVE BAN-ID TO WS-NEXT-BAN-ID.
002170           READ BAN-MASTER-FILE
002180               AT END SET WS-BANMSTR-DONE TO TRUE
002190           END-READ.
002200       210-EXIT.
002210           EXIT.
002220
002230       300-MAINLINE.
002240           PERFORM 400-PROCESS-ONE-CANDIDATE THRU 400-EXIT
002250               UNTIL WS-BANCAND-DONE.
002260
002270           PERFORM 800-REWRITE-MASTER THRU 800-EXIT.
002280
002290           IF BANINSRT-TRACE-ON
002300               MOVE WS-CANDIDATES-READ     TO WS-TRACE-READ
002310               MOVE WS-CANDIDATES-ADDED    TO WS-TRACE-ADDED
002320               MOVE WS-CANDIDATES-REJECTED TO WS-TRACE-REJECTED
002330               DISPLAY "BANINSRT TRACE - READ/ADDED/REJECTED "
002340                        WS-TRACE-READ " " WS-TRACE-ADDED " "
002350                        WS-TRACE-REJECTED.
002360
002370           CLOSE GUEST-MASTER-FILE
002380                 BAN-MASTER-FILE
002390                 NEW-BAN-MASTER-FILE
002400                 BAN-CANDIDATE-FILE
002410                 BAN-REJECT-FILE.
002420           STOP RUN.
002430
002440       400-PROCESS-ONE-CANDIDATE.
002450           ADD 1 TO WS-CANDIDATES-READ.
002460           MOVE "N"    TO WS-REJECT-SW.
002470           MOVE SPACES TO WS-REJECT-MESSAGE.
002480
002490           PERFORM 500-FIELD-EDITS THRU 500-EXIT.
002500
002510           IF NOT WS-CANDIDATE-REJECTED
002520               PERFORM 600-GUEST-LOOKUP THRU 600-EXIT.
002530
002540           IF NOT WS-CANDIDATE-REJECTED
002550               PERFORM 700-OVERLAP-SCAN THRU 700-EXIT.
002560
002570           IF WS-CANDIDATE-REJECTED
002580               ADD 1 TO WS-CANDIDATES-REJECTED
002590               PERFORM 750-WRITE-REJECT THRU 750-EXIT
002600           ELSE
002610               ADD 1 TO WS-CANDIDATES-ADDED
002620               PERFORM 780-APPEND-BAN THRU 780-EXIT.
002630
002640           READ BAN-CANDIDATE-FILE
002650               AT END SET WS-BANCAND-DONE TO TRUE
002660           END-READ.
002670       400-EXIT.
002680           EXIT.
002690
002700       500-FIELD-EDITS.
002710           IF BAN-FROM OF BAN-CAND-REC = ZERO
002720              OR BAN-TO OF BAN-CAND-REC = ZERO
002730               MOVE "Y" TO WS-REJECT-SW
002740               MOVE "BAN-FROM AND BAN-TO ARE BOTH REQUIRED" TO
002750                    WS-REJECT-MESSAGE
002760               GO TO 500-EXIT.
002770
002780           IF BAN-FROM OF BAN-CAND-REC > BAN-TO OF BAN-CAND-REC
002790               MOVE "Y" TO WS-REJECT-SW
002800               MOVE "BAN-FROM MUST NOT BE AFTER BAN-TO" TO
002810                    WS-REJECT-MESSAGE
002820               GO TO 500-EXIT.
002830
002840           IF BAN-GUEST-ID OF BAN-CAND-REC = ZERO
002850               MOVE "Y" TO WS-REJECT-SW
002860               MOVE "GUEST-ID IS REQUIRED" TO WS-REJECT-MESSAGE
002870               GO TO 500-EXIT.
002880       500-EXIT.
002890           EXIT.
002900
002910       600-GUEST-LOOKUP.
002920           MOVE "N" TO WS-GST-FOUND-SW.
002930           MOVE ZERO TO WS-GST-IDX.
002940           PERFORM 610-CHECK-ONE-GUEST THRU 610-EXIT
002950               VARYING WS-GST-IDX FROM 1 BY 1
002960               UNTIL WS-GST-IDX > WS-GUEST-COUNT
002970                  OR WS-GUEST-FOUND.
002980           IF NOT WS-GUEST-FOUND
002990               MOVE "Y" TO WS-REJECT-SW
003000               MOVE "GUEST NOT FOUND" TO WS-REJECT-MESSAGE.
003010       600-EXIT.
003020           EXIT.
003030
003040       610-CHECK-ONE-GUEST.
003050           MOVE WS-GUEST-ENTRY(WS-GST-IDX) TO GUEST-REC.
003060           IF GUEST-ID = BAN-GUEST-ID OF BAN-CAND-REC
003070               SET WS-GUEST-FOUND TO TRUE.
003080       610-EXIT.
003090           EXIT.
003100
003110       700-OVERLAP-SCAN.
003120           MOVE ZERO TO WS-BAN-IDX.
003130           PERFORM 710-CHECK-ONE-EXISTING THRU 710-EXIT
003140               VARYING WS-BAN-IDX FROM 1 BY 1
003150               UNTIL WS-BAN-IDX > WS-BAN-COUNT
003160                  OR WS-CANDIDATE-REJECTED.
003170       700-EXIT.
003180           EXIT.
003190
003200       710-CHECK-ONE-EXISTING.
003210           MOVE WS-BAN-ENTRY(WS-BAN-IDX) TO BAN-REC.
003220           IF BAN-GUEST-ID NOT = BAN-GUEST-ID OF BAN-CAND-REC
003230               GO TO 710-EXIT.
003240
003250           MOVE BAN-FROM             TO WS-OVLP-EXIST-FROM.
003260           MOVE BAN-TO               TO WS-OVLP-EXIST-TO.
003270           MOVE BAN-FROM OF BAN-CAND-REC TO WS-OVLP-NEW-FROM.
003280           MOVE BAN-TO   OF BAN-CAND-REC TO WS-OVLP-NEW-TO.
003290           MOVE "N" TO WS-OVLP-OVERLAP-SW.
003300
003310           CALL "BANOVLAP" USING WS-OVERLAP-PARMS
003320                                 WS-OVLP-RETURN-CD.
003370
003380           IF WS-OVLP-IS-OVERLAP
003390               MOVE "Y" TO WS-REJECT-SW
003400               MOVE "BAN DATE RANGE OVERLAPS AN EXISTING BAN" TO
003410                    WS-REJECT-MESSAGE.
003420       710-EXIT.
003430           EXIT.
003440
003450       750-WRITE-REJECT.
003460           MOVE BAN-GUEST-ID OF BAN-CAND-REC TO REJ-GUEST-ID.
003470           MOVE BAN-FROM     OF BAN-CAND-REC TO REJ-BAN-FROM.
003480           MOVE BAN-TO       OF BAN-CAND-REC TO REJ-BAN-TO.
003490           MOVE WS-REJECT-MESSAGE TO REJ-MESSAGE.
003500           MOVE SPACES TO FILLER IN BAN-REJECT-REC.
003510           WRITE BAN-REJECT-REC.
003520       750-EXIT.
003530           EXIT.
003540
003550       780-APPEND-BAN.
003560           MOVE SPACES TO BAN-REC.
003570           ADD 1 TO WS-NEXT-BAN-ID.
003580           MOVE WS-NEXT-BAN-ID          TO BAN-ID.
003590           MOVE BAN-GUEST-ID OF BAN-CAND-REC TO BAN-GUEST-ID.
003600           MOVE BAN-FROM     OF BAN-CAND-REC TO BAN-FROM.
003610           MOVE BAN-TO       OF BAN-CAND-REC TO BAN-TO.
003620           MOVE BAN-ACTIVE   OF BAN-CAND-REC TO BAN-ACTIVE.
003630           MOVE BAN-STAFF    OF BAN-CAND-REC TO BAN-STAFF.
003640           MOVE BAN-COMMENTS OF BAN-CAND-REC TO BAN-COMMENTS.
003650           PERFORM 850-STAMP-UPDATED-TIMESTAMP THRU 850-EXIT.
003660           ADD 1 TO WS-BAN-COUNT.
003670           MOVE BAN-REC TO WS-BAN-ENTRY(WS-BAN-COUNT).
003680       780-EXIT.
003690           EXIT.
003700
003710       850-STAMP-UPDATED-TIMESTAMP.
003720           ACCEPT WS-STAMP-DATE FROM DATE.
003730           ACCEPT WS-STAMP-TIME FROM TIME.
003740           IF WS-STAMP-YY < 50
003750               MOVE 20 TO BAN-UPDATED-DATE(1:2)
003760           ELSE
003770               MOVE 19 TO BAN-UPDATED-DATE(1:2).
003780           MOVE WS-STAMP-YY TO BAN-UPDATED-DATE(3:2).
003790           MOVE WS-STAMP-MM TO BAN-UPDATED-DATE(5:2).
003800           MOVE WS-STAMP-DD TO BAN-UPDATED-DATE(7:2).
003810           MOVE WS-STAMP-TIME TO BAN-UPDATED-TIME.
003820       850-EXIT.
003830           EXIT.
003840
003850       800-REWRITE-MASTER.
003860           MOVE ZERO TO WS-BAN-IDX.
003870           PERFORM 810-WRITE-ONE-ENTRY THRU 810-EXIT
003880               VARYING WS-BAN-IDX FROM 1 BY 1
003890               UNTIL WS-BAN-IDX > WS-BAN-COUNT.
003900       800-EXIT.
003910           EXIT.
003920
003930       810-WRITE-ONE-ENTRY.
003940           MOVE WS-BAN-ENTRY(WS-BAN-IDX) TO NEW-BAN-REC.
003950           WRITE NEW-BAN-REC.
003960       810-EXIT.
003970           EXIT.
003980
003990       1000-ABEND-RTN.
004000           MOVE "BANINSRT"     TO PARA-NAME.
004010           MOVE SPACES         TO EXPECTED-VAL ACTUAL-VAL.
004020           DISPLAY ABEND-REC.
004030           DIVIDE ZERO-VAL INTO ONE-VAL.
004040       1000-EXIT.
004050           EXIT.
