000010******************************************************************
000020*  FACCPY.CPY                                                    *
000030*  RECORD LAYOUT FOR THE FACILITY MASTER FILE (ONE ROW PER       *
000040*  CITYTEAM SHELTER FACILITY).  LINE-SEQUENTIAL FLAT FILE - THE   *
000050*  WHOLE FILE IS LOADED INTO THE FACILITY-TABLE IN WORKING-       *
000060*  STORAGE AT PROGRAM START AND SEARCHED THERE; THERE IS NO       *
000070*  INDEXED ACCESS METHOD AVAILABLE TO THIS APPLICATION.           *
000080*                                                                 *
000090*  KEY:  FACILITY-ID (UNIQUE).  FACILITY-NAME IS ALSO UNIQUE      *
000100*        BUT IS NOT USED AS AN ACCESS KEY BY ANY PROGRAM HERE.    *
000110*                                                                 *
000120*  06/09/89  DKL  ORIGINAL LAYOUT.                                 DKL890609
000130*  02/18/99  RTW  ADDED FACILITY-EMAIL FOR THE NEW VOICE-MAIL      RTW990218
000140*                 TO E-MAIL GATEWAY PROJECT.  Y2K DATE SWEEP -     RTW990218
000150*                 NO DATE FIELDS ON THIS RECORD, NONE TO FIX.      RTW990218
000160******************************************************************
000170    01  FACILITY-REC.
000180        05  FACILITY-ID            PIC 9(09).
000190        05  FACILITY-NAME          PIC X(80).
000200        05  FACILITY-ADDRESS1      PIC X(80).
000210        05  FACILITY-ADDRESS2      PIC X(80).
000220        05  FACILITY-CITY          PIC X(40).
000230        05  FACILITY-STATE         PIC X(02).
000240        05  FACILITY-ZIPCODE       PIC X(10).
000250        05  FACILITY-PHONE         PIC X(20).
000260        05  FACILITY-EMAIL         PIC X(80).
000270        05  FILLER                 PIC X(10).
000280*                                                                 *
000290*    ALTERNATE VIEW USED ONLY WHEN THE ZIPCODE HOLDS A FULL       *
000300*    ZIP+4 - LETS 400-FACILITY-LOOKUP-STYLE PARAGRAPHS SPLIT IT   *
000310*    WITHOUT AN UNSTRING.                                         *
000320    01  FACILITY-ZIP-REDEFINE REDEFINES FACILITY-REC.
000330        05  FILLER                 PIC X(291).
000340        05  FACILITY-ZIP5          PIC X(05).
000350        05  FACILITY-ZIP4          PIC X(05).
000360        05  FILLER                 PIC X(110).
