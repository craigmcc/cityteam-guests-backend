000010       IDENTIFICATION DIVISION.
000020******************************************************************
000030       PROGRAM-ID.  NAMESRCH.
000040       AUTHOR. D K LARSEN.
000050       INSTALLATION. COBOL DEVELOPMENT CENTER.
000060       DATE-WRITTEN. 06/12/89.
000070       DATE-COMPILED. 06/12/89.
000080       SECURITY. NON-CONFIDENTIAL.
000090*
000100*REMARKS.
000110*
000120*    NIGHTLY FRONT-DESK NAME-SEARCH RUN.  READS A CARD-IMAGE
000130*    SEARCH-REQUEST FILE - ONE CARD PER LOOKUP THE DESK COULD NOT
000140*    RESOLVE ON THE TERMINAL - AND RE-RUNS EACH LOOKUP AGAINST THE
000150*    FACILITY OR GUEST MASTER, WRITING EVERY MATCH TO THE RESULT
000160*    FILE FOR THE MORNING PRINT.  THIS PROGRAM DOES NOT USE
000170*    FUNCTION UPPER-CASE FOR THE CASE-FOLD - SEE THE REMARKS AT
000180*    450-FOLD-PATTERN-UPPER.
000190*
000200******************************************************************
000210*  CHANGE LOG
000220*  ----------
000230*  06/12/89  DKL  ORIGINAL PROGRAM.                                DKL890612
000240*  11/30/98  RTW  Y2K SWEEP - NO DATE FIELDS ON EITHER MASTER      RTW981130
000250*                 SEARCHED HERE.  NO CODE CHANGE REQUIRED.         RTW981130
000260*  07/08/02  RTW  ADDED UPSI-0 TRACE SWITCH.                       RTW020708
000270******************************************************************
000280
000290       ENVIRONMENT DIVISION.
000300       CONFIGURATION SECTION.
000310       SOURCE-COMPUTER. IBM-390.
000320       OBJECT-COMPUTER. IBM-390.
000330       SPECIAL-NAMES.
000340           C01 IS TOP-OF-FORM
000350           CLASS NAME-DIGIT-CLASS IS "0" THRU "9"
000360           UPSI-0 ON STATUS IS NAMESRCH-TRACE-ON
000370                   OFF STATUS IS NAMESRCH-TRACE-OFF.
000380       INPUT-OUTPUT SECTION.
000390       FILE-CONTROL.
000400           SELECT FACILITY-MASTER-FILE
000410               ASSIGN TO FACMSTR
000420               FILE STATUS IS WS-FACMSTR-STATUS.
000430           SELECT GUEST-MASTER-FILE
000440               ASSIGN TO GSTMSTR
000450               FILE STATUS IS WS-GSTMSTR-STATUS.
000460           SELECT SEARCH-REQUEST-FILE
000470               ASSIGN TO NAMEREQ
000480               FILE STATUS IS WS-NAMEREQ-STATUS.
000490           SELECT SEARCH-RESULT-FILE
000500               ASSIGN TO NAMERSLT
000510               FILE STATUS IS WS-NAMERSLT-STATUS.
000520
000530       DATA DIVISION.
000540       FILE SECTION.
000550       FD  FACILITY-MASTER-FILE.
000560       COPY FACCPY.
000570
000580       FD  GUEST-MASTER-FILE.
000590       COPY GSTCPY.
000600
000610       FD  SEARCH-REQUEST-FILE.
000620       01  NAME-SEARCH-REQUEST-REC.
000630           05  REQ-SEARCH-TYPE            PIC X(01).
000640               88  REQ-IS-FACILITY-SRCH   VALUE "F".
000650               88  REQ-IS-GUEST-SRCH      VALUE "G".
000660           05  REQ-PATTERN                PIC X(80).
000670           05  FILLER                     PIC X(19).
000680
000690       FD  SEARCH-RESULT-FILE.
000700       01  NAME-SEARCH-RESULT-REC.
000710           05  RSLT-SEARCH-TYPE           PIC X(01).
000720           05  RSLT-MATCHED-ID            PIC 9(09).
000730           05  RSLT-MATCHED-TEXT          PIC X(80).
000740           05  FILLER                     PIC X(29).
000750
000760       WORKING-STORAGE SECTION.
000770       01  WS-FILE-STATUSES.
000780           05  WS-FACMSTR-STATUS      PIC X(02).
000790               88  WS-FACMSTR-OK      VALUE "00".
000800           05  WS-GSTMSTR-STATUS      PIC X(02).
000810               88  WS-GSTMSTR-OK      VALUE "00".
000820           05  WS-NAMEREQ-STATUS      PIC X(02).
000830               88  WS-NAMEREQ-OK      VALUE "00".
000840               88  WS-NAMEREQ-EOF     VALUE "10".
000850           05  WS-NAMERSLT-STATUS     PIC X(02).
000860               88  WS-NAMERSLT-OK     VALUE "00".
000870
000880       01  WS-SWITCHES.
000890           05  WS-FACMSTR-EOF-SW      PIC X(01) VALUE "N".
000900               88  WS-FACMSTR-DONE    VALUE "Y".
000910           05  WS-GSTMSTR-EOF-SW      PIC X(01) VALUE "N".
000920               88  WS-GSTMSTR-DONE    VALUE "Y".
000930           05  WS-NAMEREQ-EOF-SW      PIC X(01) VALUE "N".
000940               88  WS-NAMEREQ-DONE    VALUE "Y".
000950           05  WS-SUBSTR-FOUND-SW     PIC X(01) VALUE "N".
000960               88  WS-SUBSTR-FOUND    VALUE "Y".
000970
000980       01  WS-COUNTERS.
000990           05  WS-FACILITY-COUNT      PIC 9(04) COMP.
001000           05  WS-GUEST-COUNT         PIC 9(04) COMP.
001010           05  WS-FAC-IDX             PIC 9(04) COMP.
001020           05  WS-GST-IDX             PIC 9(04) COMP.
001030           05  WS-REQUESTS-READ       PIC 9(06) COMP.
001040           05  WS-MATCHES-WRITTEN     PIC 9(06) COMP.
001050       01  WS-COUNTERS-REDEFINE REDEFINES WS-COUNTERS.
001060           05  FILLER                 PIC X(12).
001070           05  WS-TRACE-READ          PIC 9(06) COMP.
001080           05  WS-TRACE-MATCHED       PIC 9(06) COMP.
001090
001100*    UPPER/LOWER CONVERSION TABLES FOR THE INSPECT ... CONVERTING
001110*    CASE FOLD BELOW - REPLACES WHAT USED TO BE A CALL TO THE
001120*    SHOP'S FUNCTION UPPER-CASE UTILITY, RETIRED WHEN THAT UTILITY
001130*    WAS FOUND TO MISHANDLE EBCDIC LOWERCASE ON THE MODEL 91.
001140       01  WS-LOWER-ALPHABET          PIC X(26) VALUE
001150           "abcdefghijklmnopqrstuvwxyz".
001160       01  WS-UPPER-ALPHABET          PIC X(26) VALUE
001170           "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
001180
001190       01  WS-PATTERN-UPPER           PIC X(80).
001200       01  WS-PATTERN-LEN             PIC 9(02) COMP.
001210       01  WS-SCAN-IDX                PIC 9(02) COMP.
001220
001230       01  WS-FIRST-MATCHER           PIC X(80).
001240       01  WS-FIRST-MATCHER-LEN       PIC 9(02) COMP.
001250       01  WS-LAST-MATCHER            PIC X(80).
001260       01  WS-LAST-MATCHER-LEN        PIC 9(02) COMP.
001270       01  WS-SPLIT-SPOT              PIC 9(02) COMP.
001280
001290       01  WS-HAYSTACK-UPPER          PIC X(80).
001300       01  WS-HAYSTACK-LEN            PIC 9(02) COMP.
001310       01  WS-NEEDLE-LEN              PIC 9(02) COMP.
001320       01  WS-COMPARE-POS             PIC 9(02) COMP.
001330
001340       01  WS-LEN-WORK                PIC X(80).
001350       01  WS-LEN-RESULT              PIC 9(02) COMP.
001360
001370       01  WS-FACILITY-TABLE.
001380           05  WS-FACILITY-ENTRY OCCURS 500 TIMES
001390                   INDEXED BY WS-FAC-TBL-IDX  PIC X(411).
001400
001410       01  WS-GUEST-TABLE.
001420           05  WS-GUEST-ENTRY OCCURS 5000 TIMES
001430                   INDEXED BY WS-GST-TBL-IDX  PIC X(363).
001440
001450*    NO SEPARATE SCRATCH RECORDS ARE DECLARED HERE - FACILITY-REC
001452*    AND GUEST-REC (BROUGHT IN BY THE FD COPY STATEMENTS ABOVE)
001454*    ARE BOTH IDLE ONCE THEIR MASTER FILE HAS BEEN LOADED INTO
001456*    ITS TABLE, SO THE SAME AREAS DOUBLE AS THE NAMED-FIELD
001458*    WINDOW FOR WHATEVER TABLE ENTRY IS CURRENT.
001470
001480       COPY ABENDREC.
001490
001500       LINKAGE SECTION.
001510
001520       PROCEDURE DIVISION.
001530       000-HOUSEKEEPING.
001540           MOVE ZERO TO WS-FACILITY-COUNT WS-GUEST-COUNT
001550                        WS-REQUESTS-READ WS-MATCHES-WRITTEN.
001560
001570           OPEN INPUT  FACILITY-MASTER-FILE
001580                       GUEST-MASTER-FILE
001590                       SEARCH-REQUEST-FILE
001600                OUTPUT SEARCH-RESULT-FILE.
001610
001620           IF NOT WS-FACMSTR-OK
001630               MOVE "OPEN FAILED - FACILITY-MASTER-FILE" TO
001640                    ABEND-REASON
001650               PERFORM 1000-ABEND-RTN THRU 1000-EXIT.
001660
001670           PERFORM 100-LOAD-FACILITY-TABLE THRU 100-EXIT.
001680           PERFORM 200-LOAD-GUEST-TABLE THRU 200-EXIT.
001690
001700           READ SEARCH-REQUEST-FILE
001710               AT END SET WS-NAMEREQ-DONE TO TRUE.
001720
001730       100-LOAD-FACILITY-TABLE.
001740           READ FACILITY-MASTER-FILE
001750               AT END SET WS-FACMSTR-DONE TO TRUE
001760           END-READ.
001770           PERFORM 110-ADD-FACILITY-ENTRY THRU 110-EXIT
001780               UNTIL WS-FACMSTR-DONE.
001790       100-EXIT.
001800           EXIT.
001810
001820       110-ADD-FACILITY-ENTRY.
001830           IF WS-FACILITY-COUNT = 500
001840               MOVE "FACILITY TABLE FULL - RAISE 500 LIMIT" TO
001850                    ABEND-REASON
001860               PERFORM 1000-ABEND-RTN THRU 1000-EXIT.
001870           ADD 1 TO WS-FACILITY-COUNT.
001880           MOVE FACILITY-REC TO WS-FACILITY-ENTRY(WS-FACILITY-COUNT).
001890           READ FACILITY-MASTER-FILE
001900               AT END SET WS-FACMSTR-DONE TO TRUE
001910           END-READ.
001920       110-EXIT.
001930           EXIT.
001940
001950       200-LOAD-GUEST-TABLE.
001960           READ GUEST-MASTER-FILE
001970               AT END SET WS-GSTMSTR-DONE TO TRUE
001980           END-READ.
001990           PERFORM 210-ADD-GUEST-ENTRY THRU 210-EXIT
002000               UNTIL WS-GSTMSTR-DONE.
002010       200-EXIT.
002020           EXIT.
002030
002040       210-ADD-GUEST-ENTRY.
002050           IF WS-GUEST-COUNT = 5000
002060               MOVE "GUEST TABLE FULL - RAISE 5000 LIMIT" TO
002070                    ABEND-REASON
002080               PERFORM 1000-ABEND-RTN THRU 1000-EXIT.
002090           ADD 1 TO WS-GUEST-COUNT.
002100           MOVE GUEST-REC TO WS-GUEST-ENTRY(WS-GUEST-COUNT).
002110           READ GUEST-MASTER-FILE
002120               AT END SET WS-GSTMSTR-DONE TO TRUE
002130           END-READ.
002140       210-EXIT.
002150           EXIT.
002160
002170       300-MAINLINE.
002180           PERFORM 400-PROCESS-ONE-REQUEST THRU 400-EXIT
002190               UNTIL WS-NAMEREQ-DONE.
002200
002210           IF NAMESRCH-TRACE-ON
002220               MOVE WS-REQUESTS-READ   TO WS-TRACE-READ
002230               MOVE WS-MATCHES-WRITTEN TO WS-TRACE-MATCHED
002240               DISPLAY "NAMESRCH TRACE - READ/MATCHED "
002250                        WS-TRACE-READ " " WS-TRACE-MATCHED.
002260
002270           CLOSE FACILITY-MASTER-FILE
002280                 GUEST-MASTER-FILE
002290                 SEARCH-REQUEST-FILE
002300                 SEARCH-RESULT-FILE.
002310           STOP RUN.
002320
002330       400-PROCESS-ONE-REQUEST.
002340           ADD 1 TO WS-REQUESTS-READ.
002350
002360           IF REQ-PATTERN NOT = SPACES
002370               IF REQ-IS-FACILITY-SRCH
002380                   PERFORM 500-FACILITY-SEARCH THRU 500-EXIT
002390               ELSE
002400                   IF REQ-IS-GUEST-SRCH
002410                       PERFORM 600-GUEST-SEARCH THRU 600-EXIT.
002420
002430           READ SEARCH-REQUEST-FILE
002440               AT END SET WS-NAMEREQ-DONE TO TRUE
002450           END-READ.
002460       400-EXIT.
002470           EXIT.
002480
002490       450-FOLD-PATTERN-UPPER.
002500           MOVE REQ-PATTERN TO WS-PATTERN-UPPER.
002510           INSPECT WS-PATTERN-UPPER
002520               CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.
002530           MOVE WS-PATTERN-UPPER TO WS-LEN-WORK.
002540           PERFORM 900-FIND-LENGTH THRU 900-EXIT.
002550           MOVE WS-LEN-RESULT TO WS-PATTERN-LEN.
002560       450-EXIT.
002570           EXIT.
002580
002590       500-FACILITY-SEARCH.
002600           PERFORM 450-FOLD-PATTERN-UPPER THRU 450-EXIT.
002610           MOVE ZERO TO WS-FAC-IDX.
002620           PERFORM 510-CHECK-ONE-FACILITY THRU 510-EXIT
002630               VARYING WS-FAC-IDX FROM 1 BY 1
002640               UNTIL WS-FAC-IDX > WS-FACILITY-COUNT.
002650       500-EXIT.
002660           EXIT.
002670
002680       510-CHECK-ONE-FACILITY.
002690           MOVE WS-FACILITY-ENTRY(WS-FAC-IDX) TO FACILITY-REC.
002700           MOVE FACILITY-NAME TO WS-HAYSTACK-UPPER.
002710           INSPECT WS-HAYSTACK-UPPER
002720               CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.
002730           MOVE WS-HAYSTACK-UPPER TO WS-LEN-WORK.
002740           PERFORM 900-FIND-LENGTH THRU 900-EXIT.
002750           MOVE WS-LEN-RESULT TO WS-HAYSTACK-LEN.
002760           MOVE WS-PATTERN-LEN TO WS-NEEDLE-LEN.
002770
002780           MOVE "N" TO WS-SUBSTR-FOUND-SW.
002790           PERFORM 950-SUBSTRING-TEST THRU 950-EXIT.
002800
002810           IF WS-SUBSTR-FOUND
002820               MOVE "F"           TO RSLT-SEARCH-TYPE
002830               MOVE FACILITY-ID   TO RSLT-MATCHED-ID
002840               MOVE FACILITY-NAME TO RSLT-MATCHED-TEXT
002850               MOVE SPACES        TO FILLER IN NAME-SEARCH-RESULT-REC
002860               WRITE NAME-SEARCH-RESULT-REC
002870               ADD 1 TO WS-MATCHES-WRITTEN.
002880       510-EXIT.
002890           EXIT.
002900
002910       600-GUEST-SEARCH.
002920           PERFORM 450-FOLD-PATTERN-UPPER THRU 450-EXIT.
002930           PERFORM 650-SPLIT-PATTERN THRU 650-EXIT.
002940
002950           MOVE ZERO TO WS-GST-IDX.
002960           PERFORM 660-CHECK-ONE-GUEST THRU 660-EXIT
002970               VARYING WS-GST-IDX FROM 1 BY 1
002980               UNTIL WS-GST-IDX > WS-GUEST-COUNT.
002990       600-EXIT.
003000           EXIT.
003010
003020*    IF THE FOLDED PATTERN HAS A SPACE THAT IS NEITHER THE FIRST
003030*    NOR THE LAST SIGNIFICANT CHARACTER, SPLIT THERE.  OTHERWISE
003040*    THE WHOLE PATTERN IS BOTH MATCHERS.
003050       650-SPLIT-PATTERN.
003060           MOVE ZERO TO WS-SPLIT-SPOT.
003070           MOVE ZERO TO WS-SCAN-IDX.
003080           PERFORM 655-CHECK-ONE-POSITION THRU 655-EXIT
003090               VARYING WS-SCAN-IDX FROM 2 BY 1
003100               UNTIL WS-SCAN-IDX >= WS-PATTERN-LEN
003110                  OR WS-SPLIT-SPOT NOT = ZERO.
003120
003130           IF WS-SPLIT-SPOT = ZERO
003140               MOVE WS-PATTERN-UPPER  TO WS-FIRST-MATCHER
003150               MOVE WS-PATTERN-LEN    TO WS-FIRST-MATCHER-LEN
003160               MOVE WS-PATTERN-UPPER  TO WS-LAST-MATCHER
003170               MOVE WS-PATTERN-LEN    TO WS-LAST-MATCHER-LEN
003180           ELSE
003190               MOVE SPACES TO WS-FIRST-MATCHER WS-LAST-MATCHER
003200               MOVE WS-PATTERN-UPPER(1:WS-SPLIT-SPOT - 1)
003210                   TO WS-FIRST-MATCHER
003220               COMPUTE WS-FIRST-MATCHER-LEN = WS-SPLIT-SPOT - 1
003230               MOVE WS-PATTERN-UPPER(WS-SPLIT-SPOT + 1:
003240                   WS-PATTERN-LEN - WS-SPLIT-SPOT)
003250                   TO WS-LAST-MATCHER
003260               COMPUTE WS-LAST-MATCHER-LEN =
003270                   WS-PATTERN-LEN - WS-SPLIT-SPOT.
003280       650-EXIT.
003290           EXIT.
003300
003310       655-CHECK-ONE-POSITION.
003320           IF WS-PATTERN-UPPER(WS-SCAN-IDX:1) = SPACE
003330               MOVE WS-SCAN-IDX TO WS-SPLIT-SPOT.
003340       655-EXIT.
003350           EXIT.
003360
003370       660-CHECK-ONE-GUEST.
003380           MOVE WS-GUEST-ENTRY(WS-GST-IDX) TO GUEST-REC.
003390
003400           MOVE "N" TO WS-SUBSTR-FOUND-SW.
003410           IF WS-FIRST-MATCHER-LEN NOT = ZERO
003420               MOVE GUEST-FIRST-NAME TO WS-HAYSTACK-UPPER
003430               INSPECT WS-HAYSTACK-UPPER
003440                   CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET
003450               MOVE WS-HAYSTACK-UPPER TO WS-LEN-WORK
003460               PERFORM 900-FIND-LENGTH THRU 900-EXIT
003470               MOVE WS-LEN-RESULT TO WS-HAYSTACK-LEN
003480               MOVE WS-FIRST-MATCHER TO WS-PATTERN-UPPER
003490               MOVE WS-FIRST-MATCHER-LEN TO WS-NEEDLE-LEN
003500               PERFORM 950-SUBSTRING-TEST THRU 950-EXIT.
003510
003520           IF NOT WS-SUBSTR-FOUND
003530              AND WS-LAST-MATCHER-LEN NOT = ZERO
003540               MOVE GUEST-LAST-NAME TO WS-HAYSTACK-UPPER
003550               INSPECT WS-HAYSTACK-UPPER
003560                   CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET
003570               MOVE WS-HAYSTACK-UPPER TO WS-LEN-WORK
003580               PERFORM 900-FIND-LENGTH THRU 900-EXIT
003590               MOVE WS-LEN-RESULT TO WS-HAYSTACK-LEN
003600               MOVE WS-LAST-MATCHER TO WS-PATTERN-UPPER
003610               MOVE WS-LAST-MATCHER-LEN TO WS-NEEDLE-LEN
003620               PERFORM 950-SUBSTRING-TEST THRU 950-EXIT.
003630
003640           IF WS-SUBSTR-FOUND
003650               MOVE "G"          TO RSLT-SEARCH-TYPE
003660               MOVE GUEST-ID     TO RSLT-MATCHED-ID
003670               MOVE SPACES       TO RSLT-MATCHED-TEXT
003680               MOVE GUEST-FIRST-NAME TO RSLT-MATCHED-TEXT(1:40)
003690               MOVE GUEST-LAST-NAME  TO RSLT-MATCHED-TEXT(41:40)
003700               MOVE SPACES       TO FILLER IN NAME-SEARCH-RESULT-REC
003710               WRITE NAME-SEARCH-RESULT-REC
003720               ADD 1 TO WS-MATCHES-WRITTEN.
003730       660-EXIT.
003740           EXIT.
003750
003760*    950-SUBSTRING-TEST EXPECTS THE NEEDLE FOLDED INTO
003770*    WS-PATTERN-UPPER (LENGTH WS-NEEDLE-LEN) AND THE HAYSTACK
003780*    FOLDED INTO WS-HAYSTACK-UPPER (LENGTH WS-HAYSTACK-LEN).  A
003790*    ZERO-LENGTH NEEDLE NEVER MATCHES - THIS IS WHAT MAKES A
003800*    BLANK SEARCH PATTERN COME BACK EMPTY INSTEAD OF EVERYTHING.
003810       950-SUBSTRING-TEST.
003820           MOVE "N" TO WS-SUBSTR-FOUND-SW.
003830           IF WS-NEEDLE-LEN = ZERO
003840               GO TO 950-EXIT.
003850           IF WS-NEEDLE-LEN > WS-HAYSTACK-LEN
003860               GO TO 950-EXIT.
003870
003880           MOVE ZERO TO WS-COMPARE-POS.
003890           PERFORM 960-CHECK-ONE-POSITION THRU 960-EXIT
003900               VARYING WS-COMPARE-POS FROM 1 BY 1
003910               UNTIL WS-COMPARE-POS >
003920                       WS-HAYSTACK-LEN - WS-NEEDLE-LEN + 1
003930                  OR WS-SUBSTR-FOUND.
003940       950-EXIT.
003950           EXIT.
003960
003970       960-CHECK-ONE-POSITION.
003980           IF WS-HAYSTACK-UPPER(WS-COMPARE-POS:WS-NEEDLE-LEN) =
003985              WS-PATTERN-UPPER(1:WS-NEEDLE-LEN)
003990               SET WS-SUBSTR-FOUND TO TRUE.
004000       960-EXIT.
004010           EXIT.
004020
004030*    900-FIND-LENGTH IS THE OLD STRLTH TECHNIQUE, WRITTEN OUT BY
004040*    HAND - A REVERSE SCAN FOR THE LAST NON-BLANK BYTE - RATHER
004050*    THAN THE FUNCTION REVERSE SHORTCUT STRLTH ITSELF USED TO
004060*    TAKE.  WS-LEN-WORK IN, WS-LEN-RESULT OUT.
004070       900-FIND-LENGTH.
004080           MOVE 80 TO WS-LEN-RESULT.
004090           PERFORM 910-BACK-UP-ONE THRU 910-EXIT
004100               UNTIL WS-LEN-RESULT = ZERO
004110                  OR WS-LEN-WORK(WS-LEN-RESULT:1) NOT = SPACE.
004120       900-EXIT.
004125           EXIT.
004130
004140       910-BACK-UP-ONE.
004150           SUBTRACT 1 FROM WS-LEN-RESULT.
004160       910-EXIT.
004170           EXIT.
004180
004190       1000-ABEND-RTN.
004200           MOVE "NAMESRCH"    TO PARA-NAME.
004210           MOVE SPACES        TO EXPECTED-VAL ACTUAL-VAL.
004220           DISPLAY ABEND-REC.
004230           DIVIDE ZERO-VAL INTO ONE-VAL.
004240       1000-EXIT.
004250           EXIT.
