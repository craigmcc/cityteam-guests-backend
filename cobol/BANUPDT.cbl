000010       IDENTIFICATION DIVISION.
000020******************************************************************
000030       PROGRAM-ID.  BANUPDT.
000040       AUTHOR. M P CHEN.
000050       INSTALLATION. COBOL DEVELOPMENT CENTER.
000060       DATE-WRITTEN. 02/14/93.
000070       DATE-COMPILED. 02/14/93.
000080       SECURITY. NON-CONFIDENTIAL.
000090*
000100*REMARKS.
000110*
000120*    OVERNIGHT BAN-UPDATE RUN.  READS THE BAN CHANGE-REQUEST FILE
000130*    PREPARED WHEN A HOUSE MANAGER EDITS AN EXISTING BAN'S ACTIVE
000140*    FLAG, STAFF NAME, OR COMMENTS, AND REWRITES THE MATCHING BAN
000150*    MASTER ROW.  BAN-FROM, BAN-TO, AND GUEST-ID ARE FROZEN AT
000160*    INSERT TIME (SEE BANINSRT) - THIS PROGRAM WILL NOT LET A
000170*    CHANGE REQUEST TOUCH ANY OF THE THREE.  SPLIT OUT OF THE OLD
000180*    PCTPROC UPDATE JOB SO THE OVERLAP ARITHMETIC IN BANOVLAP
000190*    COULD BE SHARED WITH BANINSRT WITHOUT DRAGGING THE REST OF
000200*    THAT JOB'S FIELD-EDIT LOGIC ALONG WITH IT.
000210*
000220******************************************************************
000230*  CHANGE LOG
000240*  ----------
000250*  02/14/93  MPC  ORIGINAL PROGRAM, SPLIT OUT OF PCTPROC WHEN THE   MPC930214
000260*                 OVERLAP ARITHMETIC MOVED TO BANOVLAP.             MPC930214
000270*  03/11/99  RTW  Y2K PROJECT - BAN-UPDATED-DATE STAMPED WITH THE   RTW990311
000280*                 SAME ACCEPT/CENTURY-WINDOW LOGIC AS BANINSRT.     RTW990311
000290*  07/08/02  RTW  ADDED UPSI-0 TRACE SWITCH.                       RTW020708
000300******************************************************************
000310
000320       ENVIRONMENT DIVISION.
000330       CONFIGURATION SECTION.
000340       SOURCE-COMPUTER. IBM-390.
000350       OBJECT-COMPUTER. IBM-390.
000360       SPECIAL-NAMES.
000370           C01 IS TOP-OF-FORM
000380           CLASS BAN-DIGIT-CLASS IS "0" THRU "9"
000390           UPSI-0 ON STATUS IS BANUPDT-TRACE-ON
000400                   OFF STATUS IS BANUPDT-TRACE-OFF.
000410       INPUT-OUTPUT SECTION.
000420       FILE-CONTROL.
000430           SELECT BAN-MASTER-FILE
000440               ASSIGN TO BANMSTR
000450               FILE STATUS IS WS-BANMSTR-STATUS.
000460           SELECT NEW-BAN-MASTER-FILE
000470               ASSIGN TO BANMSTRN
000480               FILE STATUS IS WS-BANMSTRN-STATUS.
000490           SELECT BAN-CHANGE-FILE
000500               ASSIGN TO BANCHG
000510               FILE STATUS IS WS-BANCHG-STATUS.
000520           SELECT BAN-REJECT-FILE
000530               ASSIGN TO BANREJ
000540               FILE STATUS IS WS-BANREJ-STATUS.
000550
000560       DATA DIVISION.
000570       FILE SECTION.
000580       FD  BAN-MASTER-FILE.
000590       COPY BANCPY.
000600
000610       FD  NEW-BAN-MASTER-FILE.
000620       COPY BANCPY REPLACING BAN-REC BY NEW-BAN-REC
000630                            BAN-RANGE-REDEFINE BY NEW-BAN-RANGE-R.
000640
000650       FD  BAN-CHANGE-FILE.
000660       COPY BANCPY REPLACING BAN-REC BY BAN-CHG-REC
000670                            BAN-RANGE-REDEFINE BY BAN-CHG-RANGE-R.
000680
000690       FD  BAN-REJECT-FILE.
000700       01  BAN-REJECT-REC.
000710           05  REJ-BAN-ID             PIC 9(09).
000720           05  REJ-MESSAGE            PIC X(60).
000730           05  FILLER                 PIC X(145).
000740
000750       WORKING-STORAGE SECTION.
000760       01  WS-FILE-STATUSES.
000770           05  WS-BANMSTR-STATUS      PIC X(02).
000780               88  WS-BANMSTR-OK      VALUE "00".
000790               88  WS-BANMSTR-EOF     VALUE "10".
000800           05  WS-BANMSTRN-STATUS     PIC X(02).
000810               88  WS-BANMSTRN-OK     VALUE "00".
000820           05  WS-BANCHG-STATUS       PIC X(02).
000830               88  WS-BANCHG-OK       VALUE "00".
000840               88  WS-BANCHG-EOF      VALUE "10".
000850           05  WS-BANREJ-STATUS       PIC X(02).
000860               88  WS-BANREJ-OK       VALUE "00".
000870
000880       01  WS-SWITCHES.
000890           05  WS-BANMSTR-EOF-SW      PIC X(01) VALUE "N".
000900               88  WS-BANMSTR-DONE    VALUE "Y".
000910           05  WS-BANCHG-EOF-SW       PIC X(01) VALUE "N".
000920               88  WS-BANCHG-DONE     VALUE "Y".
000930           05  WS-REJECT-SW           PIC X(01) VALUE "N".
000940               88  WS-CHANGE-REJECTED VALUE "Y".
000950           05  WS-BAN-FOUND-SW        PIC X(01) VALUE "N".
000960               88  WS-BAN-FOUND       VALUE "Y".
000970
000980       01  WS-COUNTERS.
000990           05  WS-BAN-COUNT           PIC 9(04) COMP.
001000           05  WS-BAN-IDX             PIC 9(04) COMP.
001010           05  WS-MATCH-BAN-IDX       PIC 9(04) COMP.
001020           05  WS-CHANGES-READ        PIC 9(06) COMP.
001030           05  WS-CHANGES-APPLIED     PIC 9(06) COMP.
001040           05  WS-CHANGES-REJECTED    PIC 9(06) COMP.
001050       01  WS-COUNTERS-REDEFINE REDEFINES WS-COUNTERS.
001060           05  FILLER                 PIC X(12).
001070           05  WS-TRACE-READ          PIC 9(06) COMP.
001080           05  WS-TRACE-APPLIED       PIC 9(06) COMP.
001090           05  WS-TRACE-REJECTED      PIC 9(06) COMP.
001100
001110       01  WS-REJECT-MESSAGE          PIC X(60) VALUE SPACES.
001120
001130       01  WS-STAMP-DATE.
001140           05  WS-STAMP-YY            PIC 9(02).
001150           05  WS-STAMP-MM            PIC 9(02).
001160           05  WS-STAMP-DD            PIC 9(02).
001170       01  WS-STAMP-TIME              PIC 9(06).
001180
001190       01  WS-BAN-TABLE.
001200           05  WS-BAN-ENTRY OCCURS 5000 TIMES
001210                   INDEXED BY WS-BAN-TBL-IDX  PIC X(385).
001220
001230*    NO SEPARATE SCRATCH RECORD IS DECLARED HERE - BAN-REC
001232*    (BROUGHT IN BY THE FD COPY STATEMENT ABOVE) IS IDLE ONCE
001234*    THE BAN MASTER HAS BEEN LOADED INTO THE TABLE, SO THE SAME
001236*    AREA DOUBLES AS THE NAMED-FIELD WINDOW FOR WHATEVER TABLE
001238*    ENTRY IS CURRENT.
001240
001250       COPY ABENDREC.
001260
001270       LINKAGE SECTION.
001280
001290       PROCEDURE DIVISION.
001300       000-HOUSEKEEPING.
001310           MOVE ZERO TO WS-BAN-COUNT WS-CHANGES-READ
001320                        WS-CHANGES-APPLIED WS-CHANGES-REJECTED.
001330
001340           OPEN INPUT  BAN-MASTER-FILE
001350                       BAN-CHANGE-FILE
001360                OUTPUT NEW-BAN-MASTER-FILE
001370                       BAN-REJECT-FILE.
001380
001390           IF NOT WS-BANMSTR-OK
001400               MOVE "OPEN FAILED - BAN-MASTER-FILE" TO
001410                    ABEND-REASON
001420               PERFORM 1000-ABEND-RTN THRU 1000-EXIT.
001430
001440           PERFORM 100-LOAD-BAN-TABLE THRU 100-EXIT.
001450
001460           READ BAN-CHANGE-FILE
001470               AT END SET WS-BANCHG-DONE TO TRUE.
001480
001490       100-LOAD-BAN-TABLE.
001500           READ BAN-MASTER-FILE
001510               AT END SET WS-BANMSTR-DONE TO TRUE
001520           END-READ.
001530           PERFORM 110-ADD-BAN-ENTRY THRU 110-EXIT
001540               UNTIL WS-BANMSTR-DONE.
001550       100-EXIT.
001560           EXIT.
001570
001580       110-ADD-BAN-ENTRY.
001590           IF WS-BAN-COUNT = 5000
001600               MOVE "BAN TABLE FULL - RAISE 5000 LIMIT" TO
001610                    ABEND-REASON
001620               PERFORM 1000-ABEND-RTN THRU 1000-EXIT.
001630           ADD 1 TO WS-BAN-COUNT.
001640           MOVE BAN-REC TO WS-BAN-ENTRY(WS-BAN-COUNT).
001650           READ BAN-MASTER-FILE
001660               AT END SET WS-BANMSTR-DONE TO TRUE
001670           END-READ.
001680       110-EXIT.
001690           EXIT.
001700
001710       300-MAINLINE.
001720           PERFORM 400-PROCESS-ONE-CHANGE THRU 400-EXIT
001730               UNTIL WS-BANCHG-DONE.
001740
001750           PERFORM 800-REWRITE-MASTER THRU 800-EXIT.
001760
001770           IF BANUPDT-TRACE-ON
001780               MOVE WS-CHANGES-READ     TO WS-TRACE-READ
001790               MOVE WS-CHANGES-APPLIED  TO WS-TRACE-APPLIED
001800               MOVE WS-CHANGES-REJECTED TO WS-TRACE-REJECTED
001810               DISPLAY "BANUPDT TRACE - READ/APPLIED/REJECTED "
001820                        WS-TRACE-READ " " WS-TRACE-APPLIED " "
001830                        WS-TRACE-REJECTED.
001840
001850           CLOSE BAN-MASTER-FILE
001860                 NEW-BAN-MASTER-FILE
001870                 BAN-CHANGE-FILE
001880                 BAN-REJECT-FILE.
001890           STOP RUN.
001900
001910       400-PROCESS-ONE-CHANGE.
001920           ADD 1 TO WS-CHANGES-READ.
001930           MOVE "N"    TO WS-REJECT-SW.
001940           MOVE SPACES TO WS-REJECT-MESSAGE.
001950
001960           PERFORM 500-FIND-BAN THRU 500-EXIT.
001970
001980           IF NOT WS-CHANGE-REJECTED
001990               PERFORM 600-CHECK-IMMUTABLE-FIELDS THRU 600-EXIT.
002000
002010           IF WS-CHANGE-REJECTED
002020               ADD 1 TO WS-CHANGES-REJECTED
002030               PERFORM 750-WRITE-REJECT THRU 750-EXIT
002040           ELSE
002050               ADD 1 TO WS-CHANGES-APPLIED
002060               PERFORM 780-APPLY-CHANGE THRU 780-EXIT.
002070
002080           READ BAN-CHANGE-FILE
002090               AT END SET WS-BANCHG-DONE TO TRUE
002100           END-READ.
002110       400-EXIT.
002120           EXIT.
002130
002140       500-FIND-BAN.
002150           MOVE "N" TO WS-BAN-FOUND-SW.
002160           MOVE ZERO TO WS-BAN-IDX.
002170           PERFORM 510-CHECK-ONE-BAN THRU 510-EXIT
002180               VARYING WS-BAN-IDX FROM 1 BY 1
002190               UNTIL WS-BAN-IDX > WS-BAN-COUNT
002200                  OR WS-BAN-FOUND.
002210           IF NOT WS-BAN-FOUND
002220               MOVE "Y" TO WS-REJECT-SW
002230               MOVE "BAN NOT FOUND" TO WS-REJECT-MESSAGE.
002240       500-EXIT.
002250           EXIT.
002260
002270       510-CHECK-ONE-BAN.
002280           MOVE WS-BAN-ENTRY(WS-BAN-IDX) TO BAN-REC.
002290           IF BAN-ID = BAN-ID OF BAN-CHG-REC
002300               SET WS-BAN-FOUND TO TRUE
002310               MOVE WS-BAN-IDX TO WS-MATCH-BAN-IDX.
002320       510-EXIT.
002330           EXIT.
002340
002350*    BAN-FROM, BAN-TO, AND GUEST-ID WERE FROZEN THE DAY THE BAN
002360*    WAS INSERTED (SEE BANINSRT) - IF ANY OF THE THREE ARRIVE ON
002370*    THE CHANGE REQUEST DIFFERENT FROM WHAT IS ALREADY ON FILE,
002380*    THE WHOLE CHANGE REQUEST IS BAD, NOT JUST THAT FIELD.
002390       600-CHECK-IMMUTABLE-FIELDS.
002400           IF BAN-FROM OF BAN-CHG-REC NOT = BAN-FROM
002410              OR BAN-TO OF BAN-CHG-REC NOT = BAN-TO
002420              OR BAN-GUEST-ID OF BAN-CHG-REC NOT = BAN-GUEST-ID
002430               MOVE "Y" TO WS-REJECT-SW
002440               MOVE "BAN-FROM, BAN-TO, AND GUEST-ID CANNOT BE " &
002450                    "CHANGED ONCE A BAN IS ON FILE" TO
002460                    WS-REJECT-MESSAGE.
002470       600-EXIT.
002480           EXIT.
002490
002500       750-WRITE-REJECT.
002510           MOVE BAN-ID OF BAN-CHG-REC TO REJ-BAN-ID.
002520           MOVE WS-REJECT-MESSAGE     TO REJ-MESSAGE.
002530           MOVE SPACES                TO FILLER IN BAN-REJECT-REC.
002540           WRITE BAN-REJECT-REC.
002550       750-EXIT.
002560           EXIT.
002570
002580*    ONLY ACTIVE, STAFF, AND COMMENTS MAY MOVE FROM THE CHANGE
002590*    REQUEST ONTO THE MASTER ROW - EVERY OTHER FIELD (INCLUDING
002600*    THE FROZEN KEY FIELDS CHECKED ABOVE) COMES FROM THE ROW
002610*    ALREADY IN THE TABLE.
002620       780-APPLY-CHANGE.
002630           MOVE WS-BAN-ENTRY(WS-MATCH-BAN-IDX) TO BAN-REC.
002640           MOVE BAN-ACTIVE   OF BAN-CHG-REC TO BAN-ACTIVE.
002650           MOVE BAN-STAFF    OF BAN-CHG-REC TO BAN-STAFF.
002660           MOVE BAN-COMMENTS OF BAN-CHG-REC TO BAN-COMMENTS.
002670           PERFORM 850-STAMP-UPDATED-TIMESTAMP THRU 850-EXIT.
002680           MOVE BAN-REC TO WS-BAN-ENTRY(WS-MATCH-BAN-IDX).
002690       780-EXIT.
002700           EXIT.
002710
002720*    THE ACCEPT/CENTURY-WINDOW LOGIC BELOW REPLACES A DATE/TIME
002730*    LIBRARY ROUTINE THIS SHOP RETIRED IN THE Y2K PROJECT - SEE
002740*    THE SAME TECHNIQUE IN BANINSRT AND REGASIGN.
002750       850-STAMP-UPDATED-TIMESTAMP.
002760           ACCEPT WS-STAMP-DATE FROM DATE.
002770           ACCEPT WS-STAMP-TIME FROM TIME.
002780           IF WS-STAMP-YY < 50
002790               MOVE 20 TO BAN-UPDATED-DATE(1:2)
002800           ELSE
002810               MOVE 19 TO BAN-UPDATED-DATE(1:2).
002820           MOVE WS-STAMP-YY TO BAN-UPDATED-DATE(3:2).
002830           MOVE WS-STAMP-MM TO BAN-UPDATED-DATE(5:2).
002840           MOVE WS-STAMP-DD TO BAN-UPDATED-DATE(7:2).
002850           MOVE WS-STAMP-TIME TO BAN-UPDATED-TIME.
002860       850-EXIT.
002870           EXIT.
002880
002890       800-REWRITE-MASTER.
002900           MOVE ZERO TO WS-BAN-IDX.
002910           PERFORM 810-WRITE-ONE-ENTRY THRU 810-EXIT
002920               VARYING WS-BAN-IDX FROM 1 BY 1
002930               UNTIL WS-BAN-IDX > WS-BAN-COUNT.
002940       800-EXIT.
002950           EXIT.
002960
002970       810-WRITE-ONE-ENTRY.
002980           MOVE WS-BAN-ENTRY(WS-BAN-IDX) TO NEW-BAN-REC.
002990           WRITE NEW-BAN-REC.
003000       810-EXIT.
003010           EXIT.
003020
003030       1000-ABEND-RTN.
003040           MOVE "BANUPDT"      TO PARA-NAME.
003050           MOVE SPACES         TO EXPECTED-VAL ACTUAL-VAL.
003060           DISPLAY ABEND-REC.
003070           DIVIDE ZERO-VAL INTO ONE-VAL.
003080       1000-EXIT.
003090           EXIT.
003100
